000100*
000200*    FDORDDET.CBL
000300*    FILE SECTION ENTRY AND RECORD LAYOUTS FOR THE ORDER-DETAIL
000400*    MASTER FILE.  ONE ORDER-DETAIL-HEADER IS FOLLOWED ON THE FILE
000500*    BY THE NUMBER OF ORDER-DETAIL-LINE-ITEM RECORDS GIVEN IN ITS
000600*    ODT-LINE-ITEM-COUNT, THE SAME SHAPE USED ON THE ORDER-REQUEST
000700*    FILE BEFORE THE ORDER IS ACCEPTED
000800*
000900    FD  ORDER-DETAIL-FILE
001000        LABEL RECORDS ARE STANDARD.
001100 
001200    01  ORDER-DETAIL-HEADER.
001300        05  ODT-ORDER-ID                 PIC X(19).
001400        05  ODT-ORDER-ID-R REDEFINES ODT-ORDER-ID.
001500            10  ODT-ORDID-TIMESTAMP      PIC X(14).
001600            10  ODT-ORDID-HYPHEN         PIC X(01).
001700            10  ODT-ORDID-SUFFIX         PIC X(04).
001800        05  ODT-CUSTOMER-ID              PIC 9(10).
001900        05  ODT-MEMBER-ID                PIC X(20).
002000        05  ODT-ORDER-STATUS             PIC X(02).
002100            88  ODT-STATUS-PENDING              VALUE "PD".
002200            88  ODT-STATUS-PAYMENT-COMPLETED    VALUE "PC".
002300            88  ODT-STATUS-PREPARING-PRODUCT    VALUE "PP".
002400            88  ODT-STATUS-AWAITING-RELEASE     VALUE "AR".
002500            88  ODT-STATUS-SHIPPED              VALUE "SH".
002600            88  ODT-STATUS-IN-DELIVERY          VALUE "IN".
002700            88  ODT-STATUS-DELIVERY-COMPLETED   VALUE "DC".
002800            88  ODT-STATUS-CANCELED             VALUE "CA".
002900            88  ODT-STATUS-REFUND-REQUEST       VALUE "RQ".
003000            88  ODT-STATUS-REFUNDED             VALUE "RF".
003100        05  ODT-ORDER-DATE-TIME          PIC X(14).
003200        05  ODT-ORDER-DATE-TIME-R REDEFINES ODT-ORDER-DATE-TIME.
003300            10  ODT-ODT-CCYY             PIC 9(04).
003400            10  ODT-ODT-MM               PIC 9(02).
003500            10  ODT-ODT-DD               PIC 9(02).
003600            10  ODT-ODT-HH               PIC 9(02).
003700            10  ODT-ODT-MI               PIC 9(02).
003800            10  ODT-ODT-SS               PIC 9(02).
003900        05  ODT-STORE-NAME               PIC X(30).
004000        05  ODT-RECIPIENT-NAME           PIC X(20).
004100        05  ODT-RECIPIENT-PHONE          PIC X(13).
004200        05  ODT-RECIPIENT-ADDRESS        PIC X(60).
004300        05  ODT-ORDER-MEMO               PIC X(50).
004400        05  ODT-LINE-ITEM-COUNT          PIC 9(02).
004500        05  FILLER                       PIC X(20).
004600 
004700    01  ORDER-DETAIL-LINE-ITEM.
004800        05  ODT-LN-PRODUCT-ID            PIC 9(10).
004900        05  ODT-LN-COUPON-ID             PIC 9(10).
005000        05  ODT-LN-PRODUCT-NAME          PIC X(30).
005100        05  ODT-LN-ORIGIN-PRICE          PIC S9(9).
005200        05  ODT-LN-DISCOUNT-AMT          PIC S9(9).
005300        05  ODT-LN-FINAL-PRICE           PIC S9(9).
005400        05  ODT-LN-QUANTITY              PIC 9(4).
005500        05  ODT-LN-LINE-STATUS           PIC X(2).
005600        05  FILLER                       PIC X(17).
005700 
