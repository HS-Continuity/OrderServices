000100*
000200* wspaymt.cbl
000300*
000400*-----------------------------------------------------------------
000500*    IN-MEMORY COPY OF THE PAYMENT-INFORMATION FILE, LOADED ONE
000600*    TIME BY THE TRACKING REPORTS AND SEARCHED BY
000700*    PL-LOOK-FOR-PAYMENT-RECORD.CBL.  WRITTEN BY THE PLACEMENT
000800*    ENGINE IN ORDER-ID SEQUENCE SO IT COMES IN ALREADY ASCENDING
000900*    ON THE KEY.
001000*-----------------------------------------------------------------
001100*
001200    01  W-PYMT-MAX-RECORDS           PIC 9(4) COMP VALUE 0500.
001300 
001400    01  W-PYMT-TABLE-COUNT           PIC 9(4) COMP VALUE ZERO.
001500 
001600    01  W-PYMT-TABLE.
001700        05  W-PYMT-ENTRY OCCURS 500 TIMES
001800                      ASCENDING KEY IS W-PYMT-ORDER-ID
001900                      INDEXED BY W-PYMT-IDX.
002000            10  W-PYMT-ORDER-ID          PIC X(19).
002100            10  W-PYMT-ORIGIN-PRICE      PIC S9(9).
002200            10  W-PYMT-DISCOUNT-AMT      PIC S9(9).
002300            10  W-PYMT-PAYMENT-AMT       PIC S9(9).
002400            10  W-PYMT-DELIVERY-FEE      PIC S9(7).
002500            10  W-PYMT-CARD-NUMBER       PIC X(20).
002600 
002700    01  W-PYMT-SEARCH-ID             PIC X(19).
002800 
002900    01  W-FOUND-PYMT-RECORD           PIC X.
003000        88  FOUND-PYMT-RECORD         VALUE "Y".
003100 
