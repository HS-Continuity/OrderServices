000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  order-notification.
000400 AUTHOR.      M C HARRIS.
000500 INSTALLATION. QUICKBASKET DATA PROCESSING CTR.
000600 DATE-WRITTEN. 05/02/1996.
000700 DATE-COMPILED.
000800 SECURITY.   COMPANY CONFIDENTIAL - DATA PROCESSING DEPT.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    05/02/96  MCH  ORIGINAL VERSION - TICKET DP-0431.  SELECTS
001300*    05/02/96  MCH  THE REGULAR-DELIVERY MESSAGE TEXT FOR EACH
001400*    05/02/96  MCH  NOTIFICATION-REQUEST BY EVENT TYPE AND WRITES
001500*    05/02/96  MCH  IT TO THE NOTIFICATION-LOG FILE FOR THE SMS
001600*    05/02/96  MCH  SUBSYSTEM TO PICK UP.  THIS STEP DOES NOT SEND
001700*    05/02/96  MCH  THE MESSAGE - SEE DP-0431 FOR THE TRANSPORT
001800*    05/02/96  MCH  JOB.  AN UNRECOGNIZED EVENT TYPE IS LOGGED TO
001900*    05/02/96  MCH  THE NOTIFICATION-ERROR FILE AND SKIPPED.
002000*    09/30/98  SKV  YEAR 2000 REVIEW - NO DATE FIELDS ON THIS
002100*    09/30/98  SKV  STEP - NO CHANGES REQUIRED - DP-0477.
002110*    08/14/01  DPR  RESTRUCTURED THE MESSAGE DISPATCH PARAGRAPH
002120*    08/14/01  DPR  TO FALL THROUGH ON A HIT AND ONLY DROP TO THE
002130*    08/14/01  DPR  ERROR WRITE ON A MISS, MATCHING HOUSE STYLE
002140*    08/14/01  DPR  USED IN THE OTHER ENGINES - NO LOGIC CHANGE.
002200*
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900
002910*    SLNOTIFY.CBL IS THE SHOP-STANDARD SELECT FOR THE
002920*    NOTIFICATION-REQUEST FILE THAT THE STATUS ENGINE (STEP 2)
002930*    EXTRACTS FOR US - ONE RECORD PER EVENT THAT NEEDS A MEMBER
002940*    TEXT MESSAGE.
003000     COPY "SLNOTIFY.CBL".
003100
003110*    THE THREE SELECTS BELOW ARE LOCAL TO THIS STEP - THE LOG
003120*    AND ERROR FILES ARE PICKED UP DOWNSTREAM, THE SUMMARY FILE
003130*    IS FOR THE OPERATOR ONLY.
003200     SELECT NOTIFICATION-LOG-FILE ASSIGN TO NOTFYLOG
003300            ORGANIZATION IS LINE SEQUENTIAL.
003400
003500     SELECT NOTIFICATION-ERROR-FILE ASSIGN TO NOTFYERR
003600            ORGANIZATION IS LINE SEQUENTIAL.
003700
003800     SELECT NOTIFICATION-RUN-SUMMARY-FILE ASSIGN TO NOTFYSUM
003900            ORGANIZATION IS LINE SEQUENTIAL.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004310*    FDNOTIFY.CBL CARRIES THE NOTIFICATION-REQUEST-RECORD LAYOUT
004320*    - ORDER ID, MEMBER ID, EVENT TYPE, AND THE EVENT TIMESTAMP.
004400     COPY "FDNOTIFY.CBL".
004500
004510*    ONE 80-BYTE LINE PER MESSAGE LOGGED - SEE
004520*    NOTIFICATION-LOG-LINE IN WORKING-STORAGE FOR THE BREAKOUT.
004600 FD  NOTIFICATION-LOG-FILE
004700     LABEL RECORDS ARE OMITTED.
004800 01  NOTIFICATION-LOG-RECORD           PIC X(80).
004900
004910*    ONE LINE PER REQUEST WITH AN EVENT TYPE THIS STEP DID NOT
004920*    RECOGNIZE - SEE NOTIFICATION-ERROR-LINE BELOW.
005000 FD  NOTIFICATION-ERROR-FILE
005100     LABEL RECORDS ARE OMITTED.
005200 01  NOTIFICATION-ERROR-RECORD         PIC X(80).
005300
005310*    PLAIN PRINT-IMAGE SUMMARY REPORT - READ, LOGGED, AND
005320*    UNKNOWN-EVENT CONTROL TOTALS FOR THE RUN.
005400 FD  NOTIFICATION-RUN-SUMMARY-FILE
005500     LABEL RECORDS ARE OMITTED.
005600 01  NOTIFICATION-SUMMARY-RECORD       PIC X(132).
005700
005800 WORKING-STORAGE SECTION.
005900
005910*----------------------------------------------------------------
005920*    W-MESSAGE-TABLE HOLDS THE FIXED SET OF DELIVERY-STATUS
005930*    TEXT MESSAGES WE SEND MEMBERS.  EVENT TYPE "A" IS AN
005940*    ADVANCED-TO-DELIVERY NOTICE, "P" IS A POSTPONEMENT, "C" IS
005950*    A CANCELLATION.  BUILT AS A VALUES/REDEFINES TABLE SO NEW
005960*    MESSAGE TEXT CAN BE CHANGED HERE WITHOUT TOUCHING THE
005970*    PROCEDURE DIVISION LOGIC BELOW - DP-0431.
005980*----------------------------------------------------------------
006000     01  W-MESSAGE-TABLE-VALUES.
006100         05  FILLER                    PIC X(41) VALUE
006200             "AYOUR ORDER IS ON ITS WAY TO BE DELIVERED".
006300         05  FILLER                    PIC X(41) VALUE
006400             "PYOUR DELIVERY HAS BEEN POSTPONED        ".
006500         05  FILLER                    PIC X(41) VALUE
006600             "CYOUR ORDER HAS BEEN CANCELED            ".
006700 
006800     01  W-MESSAGE-TABLE REDEFINES W-MESSAGE-TABLE-VALUES.
006900         05  W-MESSAGE-ENTRY OCCURS 3 TIMES
007000                             INDEXED BY W-MSG-IDX.
007100             10  W-MSG-EVENT-TYPE      PIC X(01).
007200             10  W-MSG-TEXT            PIC X(40).
007300 
007400     01  W-NTF-EOF-SW                  PIC X VALUE "N".
007500         88  NTF-EOF                   VALUE "Y".
007600 
007700     01  W-FOUND-MESSAGE                PIC X.
007800         88  FOUND-MESSAGE               VALUE "Y".
007900 
008000     01  NOTIFICATION-LOG-LINE.
008100         05  NLL-ORDER-ID              PIC X(19).
008200         05  FILLER                    PIC X(01) VALUE SPACE.
008300         05  NLL-MEMBER-ID             PIC X(20).
008400         05  FILLER                    PIC X(01) VALUE SPACE.
008500         05  NLL-MESSAGE-TEXT          PIC X(40).
008600     01  NOTIFICATION-LOG-LINE-X
008700         REDEFINES NOTIFICATION-LOG-LINE  PIC X(81).
008800 
008900     01  NOTIFICATION-ERROR-LINE.
009000         05  NEL-ORDER-ID              PIC X(19).
009100         05  FILLER                    PIC X(01) VALUE SPACE.
009200         05  NEL-MEMBER-ID             PIC X(20).
009300         05  FILLER                    PIC X(01) VALUE SPACE.
009400         05  NEL-ERROR-TEXT            PIC X(25).
009500     01  NOTIFICATION-ERROR-LINE-X
009600         REDEFINES NOTIFICATION-ERROR-LINE  PIC X(65).
009700 
009800     01  NOTIFICATION-SUMMARY-LINE.
009900         05  NSL-LABEL                 PIC X(30).
010000         05  NSL-VALUE                 PIC ZZZ,ZZ9.
010100         05  FILLER                    PIC X(95).
010200 
010300     77  W-ERR-UNKNOWN-EVENT-TEXT      PIC X(19) VALUE
010400             "UNKNOWN EVENT TYPE".
010500 
010600     01  W-REQUESTS-READ               PIC 9(7) COMP VALUE ZERO.
010700     01  W-REQUESTS-LOGGED             PIC 9(7) COMP VALUE ZERO.
010800     01  W-REQUESTS-UNKNOWN            PIC 9(7) COMP VALUE ZERO.
010900 
011000 PROCEDURE DIVISION.
011100
011110*----------------------------------------------------------------
011120*    0000-MAIN-PROCESS - OPENS THE FILES, THEN READS AND LOGS
011130*    ONE NOTIFICATION REQUEST AT A TIME UNTIL END OF FILE.  THIS
011140*    STEP ONLY WRITES THE TEXT-MESSAGE LOG - IT DOES NOT SEND
011150*    ANYTHING ITSELF.  THE SEPARATE SMS TRANSPORT JOB PICKS UP
011160*    NOTIFICATION-LOG-FILE AND DOES THE ACTUAL SENDING - DP-0431.
011170*----------------------------------------------------------------
011200 0000-MAIN-PROCESS.
011300
011400     PERFORM 0100-HOUSEKEEPING.
011500     PERFORM 0200-READ-NOTIFICATION-REQUEST.
011600     PERFORM 0210-PROCESS-ONE-REQUEST-AND-READ-NEXT
011700         UNTIL NTF-EOF.
011800     PERFORM 0900-PRINT-RUN-SUMMARY.
011900     PERFORM 0950-TERMINATION.
012000     STOP RUN.
012100
012200 0100-HOUSEKEEPING.
012300
012400     OPEN INPUT  NOTIFICATION-REQUEST-FILE.
012500     OPEN OUTPUT NOTIFICATION-LOG-FILE.
012600     OPEN OUTPUT NOTIFICATION-ERROR-FILE.
012700     OPEN OUTPUT NOTIFICATION-RUN-SUMMARY-FILE.
012800
012900 0200-READ-NOTIFICATION-REQUEST.
013000
013100     READ NOTIFICATION-REQUEST-FILE
013200         AT END
013300             SET NTF-EOF TO TRUE.
013400
013500 0210-PROCESS-ONE-REQUEST-AND-READ-NEXT.
013600
013700     ADD 1 TO W-REQUESTS-READ.
013800     PERFORM 0220-PROCESS-ONE-REQUEST.
013900     PERFORM 0200-READ-NOTIFICATION-REQUEST.
014000
014010*----------------------------------------------------------------
014020*    0220-PROCESS-ONE-REQUEST LOOKS UP THE CURRENT REQUEST'S
014030*    EVENT TYPE IN THE MESSAGE TABLE.  A MATCH MEANS A KNOWN
014040*    EVENT (ADVANCED/POSTPONED/CANCELED) - THE APPROPRIATE
014050*    MESSAGE TEXT IS LOGGED FOR SMS TO PICK UP.  NO MATCH MEANS
014060*    AN EVENT TYPE THIS STEP DOES NOT RECOGNIZE, WHICH GETS
014070*    WRITTEN TO THE NOTIFICATION-ERROR FILE INSTEAD AND SKIPPED
014080*    RATHER THAN ABENDING THE RUN - DP-0431.
014090*----------------------------------------------------------------
014100 0220-PROCESS-ONE-REQUEST.
014200
014300     SET W-MSG-IDX TO 1.
014400     MOVE "N" TO W-FOUND-MESSAGE.
014500     SEARCH W-MESSAGE-ENTRY
014600         AT END
014700             NEXT SENTENCE
014800         WHEN W-MSG-EVENT-TYPE (W-MSG-IDX) = NTF-EVENT-TYPE
014900             MOVE "Y" TO W-FOUND-MESSAGE
014910             PERFORM 0230-WRITE-NOTIFICATION-LOG
014920                 THRU 0230-WRITE-NOTIFICATION-LOG-EXIT.
014930
014935*    A MATCH WAS LOGGED ABOVE - SKIP THE ERROR PATH BELOW AND
014937*    FALL OUT TO THE NEXT REQUEST.
014940     IF FOUND-MESSAGE
014950        GO TO 0220-PROCESS-ONE-REQUEST-EXIT.
014960
014970     PERFORM 0240-WRITE-NOTIFICATION-ERROR.
014975
014980 0220-PROCESS-ONE-REQUEST-EXIT.
014990     EXIT.
015400
015410*    0230-WRITE-NOTIFICATION-LOG WRITES ONE LINE TO THE SMS
015420*    PICKUP FILE - ORDER ID, MEMBER ID, AND THE MESSAGE TEXT
015430*    THAT MATCHED THIS REQUEST'S EVENT TYPE.
015500 0230-WRITE-NOTIFICATION-LOG.
015600
015700     MOVE NTF-ORDER-ID TO NLL-ORDER-ID.
015800     MOVE NTF-MEMBER-ID TO NLL-MEMBER-ID.
015900     MOVE W-MSG-TEXT (W-MSG-IDX) TO NLL-MESSAGE-TEXT.
016000     MOVE NOTIFICATION-LOG-LINE-X TO NOTIFICATION-LOG-RECORD.
016100     WRITE NOTIFICATION-LOG-RECORD.
016200     ADD 1 TO W-REQUESTS-LOGGED.
016210
016220 0230-WRITE-NOTIFICATION-LOG-EXIT.
016230     EXIT.
016300
016310*    0240-WRITE-NOTIFICATION-ERROR LOGS A REQUEST WHOSE EVENT
016320*    TYPE WAS NOT FOUND IN W-MESSAGE-TABLE SO DATA PROCESSING
016330*    CAN FOLLOW UP - THE REQUEST ITSELF IS NOT RETRIED.
016400 0240-WRITE-NOTIFICATION-ERROR.
016500
016600     MOVE NTF-ORDER-ID TO NEL-ORDER-ID.
016700     MOVE NTF-MEMBER-ID TO NEL-MEMBER-ID.
016800     MOVE W-ERR-UNKNOWN-EVENT-TEXT TO NEL-ERROR-TEXT.
016900     MOVE NOTIFICATION-ERROR-LINE-X TO NOTIFICATION-ERROR-RECORD.
017000     WRITE NOTIFICATION-ERROR-RECORD.
017100     ADD 1 TO W-REQUESTS-UNKNOWN.
017200
017210*    0900-PRINT-RUN-SUMMARY WRITES THE THREE-LINE CONTROL TOTAL
017220*    REPORT OPERATIONS USES TO RECONCILE THIS RUN AGAINST THE
017230*    REQUEST FILE'S INPUT COUNT.
017300 0900-PRINT-RUN-SUMMARY.
017400
017410*    BANNER LINE AND A BLANK SPACER LINE AHEAD OF THE THREE
017420*    CONTROL TOTALS.
017500     MOVE SPACES TO NOTIFICATION-SUMMARY-RECORD.
017600     MOVE "ORDER NOTIFICATION - RUN SUMMARY" TO
017700         NOTIFICATION-SUMMARY-RECORD.
017800     WRITE NOTIFICATION-SUMMARY-RECORD.
017900
018000     MOVE SPACES TO NOTIFICATION-SUMMARY-RECORD.
018100     WRITE NOTIFICATION-SUMMARY-RECORD.
018200
018210*    REQUESTS READ SHOULD TIE BACK TO THE RECORD COUNT ON THE
018220*    STATUS ENGINE'S NOTIFICATION-REQUEST EXTRACT - DP-0431.
018300     MOVE SPACES TO NOTIFICATION-SUMMARY-LINE.
018400     MOVE "REQUESTS READ. . . . . . . :" TO NSL-LABEL.
018500     MOVE W-REQUESTS-READ TO NSL-VALUE.
018600     MOVE NOTIFICATION-SUMMARY-LINE TO
018700         NOTIFICATION-SUMMARY-RECORD.
018800     WRITE NOTIFICATION-SUMMARY-RECORD.
018900
018910*    MESSAGES LOGGED IS THE COUNT THE SMS TRANSPORT JOB SHOULD
018920*    SEE PICKED UP OUT OF NOTIFICATION-LOG-FILE.
019000     MOVE SPACES TO NOTIFICATION-SUMMARY-LINE.
019100     MOVE "MESSAGES LOGGED. . . . . . :" TO NSL-LABEL.
019200     MOVE W-REQUESTS-LOGGED TO NSL-VALUE.
019300     MOVE NOTIFICATION-SUMMARY-LINE TO
019400         NOTIFICATION-SUMMARY-RECORD.
019500     WRITE NOTIFICATION-SUMMARY-RECORD.
019600
019610*    UNKNOWN EVENT TYPE COUNT SHOULD BE ZERO ON A HEALTHY RUN -
019620*    A NON-ZERO COUNT MEANS A NEW EVENT TYPE WENT LIVE UPSTREAM
019630*    WITHOUT A MATCHING ENTRY IN W-MESSAGE-TABLE ABOVE.
019700     MOVE SPACES TO NOTIFICATION-SUMMARY-LINE.
019800     MOVE "UNKNOWN EVENT TYPE. . . . . :" TO NSL-LABEL.
019900     MOVE W-REQUESTS-UNKNOWN TO NSL-VALUE.
020000     MOVE NOTIFICATION-SUMMARY-LINE TO
020100         NOTIFICATION-SUMMARY-RECORD.
020200     WRITE NOTIFICATION-SUMMARY-RECORD.
020300
020310*    0950-TERMINATION - CLOSE EVERYTHING THIS STEP OPENED AND
020320*    RETURN CONTROL TO THE NIGHTLY DRIVER.
020400 0950-TERMINATION.
020500
020600     CLOSE NOTIFICATION-REQUEST-FILE.
020700     CLOSE NOTIFICATION-LOG-FILE.
020800     CLOSE NOTIFICATION-ERROR-FILE.
020900     CLOSE NOTIFICATION-RUN-SUMMARY-FILE.
021000
