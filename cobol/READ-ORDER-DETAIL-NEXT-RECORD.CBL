000100*
000200*    READ-ORDER-DETAIL-NEXT-RECORD.CBL
000300*    SHARED SEQUENTIAL READ-NEXT FOR THE ORDER-DETAIL MASTER, USED
000400*    BY THE STATUS ENGINE AND BOTH REPORT PROGRAMS.  EACH HEADER
000500*    RECORD ON THE FILE IS FOLLOWED BY ODT-LINE-ITEM-COUNT LINE-
000600*    ITEM RECORDS - THE CALLING PARAGRAPH PERFORMS THIS ONE ONCE
000700*    FOR THE HEADER AND ONCE PER LINE ITEM IT WANTS TO READ.
000800*
000900 READ-ORDER-DETAIL-NEXT-RECORD.
001000 
001100     READ ORDER-DETAIL-FILE
001200         AT END
001300             SET ODT-EOF TO TRUE.
001400 
