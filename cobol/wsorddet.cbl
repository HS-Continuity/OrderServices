000100*
000200* wsorddet.cbl
000300*
000400*-----------------------------------------------------------------
000500*    IN-MEMORY COPY OF THE ORDER-DETAIL MASTER, LOADED ONE TIME
000600*    BY THE STATUS ENGINE AND THE TRACKING REPORTS, SEARCHED BY
000700*    PL-LOOK-FOR-ORDER-DETAIL-ENTRY.CBL.  THE MASTER IS WRITTEN
000800*    BY THE PLACEMENT ENGINE IN ORDER-ID SEQUENCE SO IT COMES IN
000900*    ALREADY ASCENDING ON THE KEY.
001000*-----------------------------------------------------------------
001100*
001200    01  W-ODT-MAX-ORDERS                PIC 9(4) COMP VALUE 0500.
001300 
001400    01  W-ODT-TABLE-COUNT               PIC 9(4) COMP VALUE ZERO.
001500 
001600    01  W-ODT-TABLE.
001700        05  W-ODT-ENTRY OCCURS 500 TIMES
001800                          ASCENDING KEY IS W-ODT-ORDER-ID
001900                          INDEXED BY W-ODT-IDX.
002000            10  W-ODT-ORDER-ID             PIC X(19).
002100            10  W-ODT-CUSTOMER-ID          PIC 9(10).
002200            10  W-ODT-MEMBER-ID            PIC X(20).
002300            10  W-ODT-ORDER-STATUS         PIC X(02).
002400            10  W-ODT-ORDER-DATE-TIME      PIC X(14).
002500            10  W-ODT-STORE-NAME           PIC X(30).
002600            10  W-ODT-RECIPIENT-NAME       PIC X(20).
002700            10  W-ODT-RECIPIENT-PHONE      PIC X(13).
002800            10  W-ODT-RECIPIENT-ADDRESS    PIC X(60).
002900            10  W-ODT-ORDER-MEMO           PIC X(50).
003000            10  W-ODT-LN-ITEM-COUNT        PIC 9(02).
003100            10  W-ODT-LN-TABLE.
003200                15  W-ODT-LN-ENTRY OCCURS 20 TIMES
003300                                    INDEXED BY W-ODT-LN-IDX.
003400                    20  W-ODT-LN-PRODUCT-ID     PIC 9(10).
003500                    20  W-ODT-LN-COUPON-ID      PIC 9(10).
003600                    20  W-ODT-LN-PRODUCT-NAME   PIC X(30).
003700                    20  W-ODT-LN-ORIGIN-PRICE   PIC S9(9).
003800                    20  W-ODT-LN-DISCOUNT-AMT   PIC S9(9).
003900                    20  W-ODT-LN-FINAL-PRICE    PIC S9(9).
004000                    20  W-ODT-LN-QUANTITY       PIC 9(4).
004100                    20  W-ODT-LN-LINE-STATUS    PIC X(2).
004200 
004300    01  W-ODT-SEARCH-ID                  PIC X(19).
004400 
004500    01  W-FOUND-ODT-RECORD                PIC X.
004600        88  FOUND-ODT-RECORD              VALUE "Y".
004700 
