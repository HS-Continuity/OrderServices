000100*
000200*    SLCOUPON.CBL
000300*    FILE-CONTROL ENTRY FOR THE COUPON-STATUS FILE
000400*
000500    SELECT COUPON-STATUS-FILE ASSIGN TO COUPSTS
000600           ORGANIZATION IS SEQUENTIAL.
000700 
