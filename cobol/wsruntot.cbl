000100*
000200* wsruntot.cbl
000300*
000400*-----------------------------------------------------------------
000500*    RUN-CONTROL TOTALS FOR THE ORDER-PLACEMENT-ENGINE
000600*    PRINTED ON THE RUN-SUMMARY REPORT AT END OF RUN
000700*-----------------------------------------------------------------
000800*
000900    01  W-RUNTOT-ORDERS-READ            PIC 9(7) COMP VALUE ZERO.
001000    01  W-RUNTOT-ORDERS-WRITTEN         PIC 9(7) COMP VALUE ZERO.
001100    01  W-RUNTOT-ORDERS-REJECTED        PIC 9(7) COMP VALUE ZERO.
001200    01  W-RUNTOT-LINES-CANCELED         PIC 9(7) COMP VALUE ZERO.
001300    01  W-RUNTOT-PAYMENT-AMOUNT       PIC S9(11) COMP VALUE ZERO.
001400 
