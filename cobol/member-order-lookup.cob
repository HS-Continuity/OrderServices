000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  member-order-lookup.
000400 AUTHOR.      S K VANCE.
000500 INSTALLATION. QUICKBASKET DATA PROCESSING CTR.
000600 DATE-WRITTEN. 02/14/1994.
000700 DATE-COMPILED.
000800 SECURITY.   COMPANY CONFIDENTIAL - DATA PROCESSING DEPT.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    02/14/94  SKV  ORIGINAL VERSION - TICKET DP-0337.  LISTS ONE
001300*    02/14/94  SKV  MEMBER'S ORDERS FALLING WITHIN A REQUESTED
001400*    02/14/94  SKV  DATE RANGE - CRITERIA COME IN ON A ONE-RECORD
001500*    02/14/94  SKV  LOOKUP-CRITERIA FILE PREPARED AHEAD OF RUN.
001600*    09/30/98  SKV  YEAR 2000 REVIEW - START/END DATE BUILT OUT TO
001700*    09/30/98  SKV  CCYYMMDDHHMMSS FOR THE COMPARE - NO CENTURY
001800*    09/30/98  SKV  AMBIGUITY POSSIBLE - DP-0477.
001900*    06/11/01  DPR  PAYMENT AMOUNT AND RUN TOTAL ADDED TO THE
002000*    06/11/01  DPR  LISTING - DP-0549.
002100*
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800 
002900     COPY "SLLKUPCR.CBL".
003000     COPY "SLORDDET.CBL".
003100     COPY "SLPYMT.CBL".
003200 
003300     SELECT PRINTER-FILE ASSIGN TO MBRLKRPT
003400            ORGANIZATION IS LINE SEQUENTIAL.
003500 
003600 DATA DIVISION.
003700 FILE SECTION.
003800 
003900     COPY "FDLKUPCR.CBL".
004000     COPY "FDORDDET.CBL".
004100     COPY "FDPYMT.CBL".
004200 
004300 FD  PRINTER-FILE
004400     LABEL RECORDS ARE OMITTED.
004500 01  PRINTER-RECORD                   PIC X(132).
004600 
004700 WORKING-STORAGE SECTION.
004800
004810*    WSORDDET.CBL SUPPLIES W-ODT-TABLE, THE IN-MEMORY ORDER
004820*    HEADER TABLE LOADED BY 0200-LOAD-ORDER-DETAIL-TABLE BELOW.
004830*    WSPAYMT.CBL SUPPLIES THE MATCHING PAYMENT LOOKUP TABLE.
004900     COPY "wsorddet.cbl".
005000     COPY "wspaymt.cbl".
005100
005200     01  TITLE.
005300         05  FILLER             PIC X(45) VALUE SPACES.
005400         05  FILLER             PIC X(20) VALUE
005500             "MEMBER ORDER LOOKUP".
005600         05  FILLER             PIC X(62) VALUE SPACES.
005700         05  FILLER             PIC X(05) VALUE "PAGE:".
005800         05  PAGE-NUMBER        PIC 9(04) VALUE 0.
005900 
006000     01  HEADING-1.
006100         05  FILLER             PIC X(20) VALUE "MEMBER-ID".
006200         05  FILLER             PIC X(03) VALUE SPACES.
006300         05  FILLER             PIC X(19) VALUE "ORDER-ID".
006400         05  FILLER             PIC X(03) VALUE SPACES.
006500         05  FILLER             PIC X(02) VALUE "ST".
006600         05  FILLER             PIC X(03) VALUE SPACES.
006700         05  FILLER             PIC X(14) VALUE "ORDER DATE/TIME".
006800         05  FILLER             PIC X(03) VALUE SPACES.
006900         05  FILLER             PIC X(12) VALUE "PAYMENT AMT".
007000 
007100     01  HEADING-2.
007200         05  FILLER             PIC X(132) VALUE ALL "-".
007300 
007400     01  DETAIL-1.
007500         05  D-MEMBER-ID            PIC X(20).
007600         05  FILLER                 PIC X(03) VALUE SPACES.
007700         05  D-ORDER-ID             PIC X(19).
007800         05  FILLER                 PIC X(02) VALUE SPACES.
007900         05  D-ORDER-STATUS         PIC X(02).
008000         05  FILLER                 PIC X(02) VALUE SPACES.
008100         05  D-ORDER-DATE-TIME      PIC X(14).
008200         05  FILLER                 PIC X(02) VALUE SPACES.
008300         05  D-PAYMENT-AMT          PIC ZZZ,ZZZ,ZZ9-.
008400     01  DETAIL-1-X REDEFINES DETAIL-1 PIC X(132).
008500 
008600     01  RUN-TOTAL-LINE.
008700         05  FILLER                 PIC X(20) VALUE
008800             "ORDERS LISTED:".
008900         05  RTL-ORDER-COUNT        PIC ZZZ,ZZ9.
009000         05  FILLER                 PIC X(04) VALUE SPACES.
009100         05  FILLER                 PIC X(20) VALUE
009200             "TOTAL PAYMENT AMT:".
009300         05  RTL-PAYMENT-TOTAL      PIC ZZZ,ZZZ,ZZ9-.
009400         05  FILLER                 PIC X(66) VALUE SPACES.
009500     01  RUN-TOTAL-LINE-X REDEFINES RUN-TOTAL-LINE PIC X(132).
009600 
009700     01  W-SEARCH-START-TIME.
009800         05  W-START-DATE           PIC 9(08).
009900         05  W-START-HHMMSS         PIC X(06) VALUE "000000".
010000     01  W-SEARCH-START-TIME-X REDEFINES W-SEARCH-START-TIME
010100                                PIC X(14).
010200 
010300     01  W-SEARCH-END-TIME.
010400         05  W-END-DATE             PIC 9(08).
010500         05  W-END-HHMMSS           PIC X(06) VALUE "235959".
010600     01  W-SEARCH-END-TIME-X REDEFINES W-SEARCH-END-TIME
010700                                PIC X(14).
010800 
010900     01  W-ODT-EOF-SW                PIC X VALUE "N".
011000         88  ODT-EOF                 VALUE "Y".
011100 
011200     01  W-PYMT-EOF-SW               PIC X VALUE "N".
011300         88  PYMT-EOF                VALUE "Y".
011400 
011500     01  W-PRINTED-LINES              PIC 99.
011600         88  PAGE-FULL             VALUE 55 THROUGH 99.
011700 
011800     77  W-LN-SUBSCRIPT               PIC 9(2) COMP VALUE ZERO.
011900     77  W-LOOKUP-PAYMENT-AMT         PIC S9(9) VALUE ZERO.
012000
012100     77  W-ORDERS-LISTED               PIC 9(7) COMP VALUE ZERO.
012200     77  W-PAYMENT-AMT-TOTAL           PIC S9(11) COMP VALUE ZERO.
012300 
012400 PROCEDURE DIVISION.
012500
012510*----------------------------------------------------------------
012520*    0000-MAIN-PROCESS - THIS STEP IS RUN ON DEMAND, NOT AS PART
012530*    OF THE NIGHTLY STREAM.  A CUSTOMER-SERVICE CLERK KEYS A
012540*    MEMBER ID AND DATE RANGE INTO THE LOOKUP-CRITERIA FILE
012550*    AHEAD OF TIME, AND THIS PROGRAM PRINTS EVERY ORDER THAT
012560*    MEMBER PLACED IN THAT WINDOW, WITH A PAYMENT AMOUNT PULLED
012570*    FOR EACH ONE - DP-0337.
012580*----------------------------------------------------------------
012600 0000-MAIN-PROCESS.
012700
012800     PERFORM 0100-HOUSEKEEPING.
012900     PERFORM 0150-LOAD-PAYMENT-TABLE.
013000     PERFORM 0200-LOAD-ORDER-DETAIL-TABLE.
013100     PERFORM 0300-PRINT-MEMBER-LISTING.
013200     PERFORM 0950-TERMINATION.
013300     STOP RUN.
013400
013410*    0100-HOUSEKEEPING - OPEN THE THREE INPUT FILES AND THE
013420*    PRINTER, THEN READ THE SINGLE LOOKUP-CRITERIA RECORD.  AN
013430*    EMPTY CRITERIA FILE IS TREATED AS "NO CRITERIA SUPPLIED" -
013440*    SPACES/ZEROS - RATHER THAN AN ABEND, SINCE A CLERK SIMPLY
013450*    FORGETTING TO KEY THE CRITERIA SHOULD NOT BLOW UP THE JOB.
013500 0100-HOUSEKEEPING.
013600
013700     OPEN INPUT  LOOKUP-CRITERIA-FILE.
013800     OPEN INPUT  ORDER-DETAIL-FILE.
013900     OPEN INPUT  PAYMENT-INFORMATION-FILE.
014000     OPEN OUTPUT PRINTER-FILE.
014100
014200     READ LOOKUP-CRITERIA-FILE
014300         AT END
014400             MOVE SPACES TO LKC-MEMBER-ID
014500             MOVE ZERO TO LKC-START-DATE LKC-END-DATE.
014600     CLOSE LOOKUP-CRITERIA-FILE.
014700
014710*    BUILD THE START/END SEARCH TIMESTAMPS - MIDNIGHT THROUGH
014720*    ONE SECOND BEFORE MIDNIGHT ON THE END DATE - SO THE DATE
014730*    RANGE COMPARE AGAINST THE FULL ORDER-DATE-TIME IN
014740*    0310-PRINT-ONE-ORDER CATCHES EVERY ORDER ON THE END DATE
014750*    ITSELF, NOT JUST ORDERS BEFORE MIDNIGHT - DP-0477.
014800     MOVE LKC-START-DATE TO W-START-DATE.
014900     MOVE LKC-END-DATE TO W-END-DATE.
015000     MOVE 0 TO PAGE-NUMBER.
015100     MOVE 0 TO W-PRINTED-LINES.
015200
015210*----------------------------------------------------------------
015220*    0150-LOAD-PAYMENT-TABLE BUILDS AN IN-MEMORY TABLE OF EVERY
015230*    PAYMENT RECORD SO 0320-WRITE-ORDER-DETAIL-LINE CAN LOOK UP
015240*    A GIVEN ORDER'S PAYMENT AMOUNT BY ORDER ID WITHOUT RE-
015250*    READING THE PAYMENT FILE FOR EVERY ORDER PRINTED - DP-0549.
015260*----------------------------------------------------------------
015300 0150-LOAD-PAYMENT-TABLE.
015400
015500     PERFORM 0160-STORE-PAYMENT-RECORD-AND-READ-NEXT
015600         UNTIL PYMT-EOF.
015700
015800 0155-READ-PAYMENT-NEXT-RECORD.
015900
016000     READ PAYMENT-INFORMATION-FILE
016100         AT END
016200             SET PYMT-EOF TO TRUE.
016300
016400 0160-STORE-PAYMENT-RECORD-AND-READ-NEXT.
016500
016600     PERFORM 0155-READ-PAYMENT-NEXT-RECORD.
016700     IF NOT PYMT-EOF
016800         ADD 1 TO W-PYMT-TABLE-COUNT
016900         MOVE PAY-ORDER-ID TO
017000             W-PYMT-ORDER-ID (W-PYMT-TABLE-COUNT)
017100         MOVE PAY-ORIGIN-PRODUCT-PRICE TO
017200             W-PYMT-ORIGIN-PRICE (W-PYMT-TABLE-COUNT)
017300         MOVE PAY-DISCOUNT-AMOUNT TO
017400             W-PYMT-DISCOUNT-AMT (W-PYMT-TABLE-COUNT)
017500         MOVE PAY-PAYMENT-AMOUNT TO
017600             W-PYMT-PAYMENT-AMT (W-PYMT-TABLE-COUNT)
017700         MOVE PAY-DELIVERY-FEE TO
017800             W-PYMT-DELIVERY-FEE (W-PYMT-TABLE-COUNT)
017900         MOVE PAY-CARD-NUMBER TO
018000             W-PYMT-CARD-NUMBER (W-PYMT-TABLE-COUNT).
018100     IF PYMT-EOF
018200         CLOSE PAYMENT-INFORMATION-FILE.
018300
018310*----------------------------------------------------------------
018320*    0200-LOAD-ORDER-DETAIL-TABLE READS THE ENTIRE ORDER-DETAIL
018330*    EXTRACT INTO W-ODT-TABLE IN WORKING-STORAGE - THIS PROGRAM
018340*    CHECKS THE LOOKUP CRITERIA AGAINST THE WHOLE FILE IN ONE
018350*    PASS RATHER THAN RE-READING IT, SINCE THE EXTRACT IS
018360*    EXPECTED TO STAY SMALL ENOUGH TO FIT IN MEMORY FOR A SINGLE
018370*    MEMBER'S LOOKUP WINDOW.
018380*----------------------------------------------------------------
018400 0200-LOAD-ORDER-DETAIL-TABLE.
018500
018600     PERFORM 0205-READ-ODT-HEADER.
018700     PERFORM 0210-STORE-ONE-ORDER-AND-READ-NEXT UNTIL ODT-EOF.
018800     CLOSE ORDER-DETAIL-FILE.
018900
019000 0205-READ-ODT-HEADER.
019100
019200     PERFORM READ-ORDER-DETAIL-NEXT-RECORD.
019300
019310*    0210-STORE-ONE-ORDER-AND-READ-NEXT MOVES ONE ORDER HEADER
019320*    OUT OF THE ORDER-DETAIL RECORD INTO THE NEXT W-ODT-TABLE
019330*    SLOT, THEN SKIPS PAST THAT ORDER'S LINE-ITEM DETAIL RECORDS
019340*    SINCE THIS LISTING ONLY NEEDS THE HEADER DATA.
019400 0210-STORE-ONE-ORDER-AND-READ-NEXT.
019500
019600     ADD 1 TO W-ODT-TABLE-COUNT.
019700     MOVE ODT-ORDER-ID TO
019800             W-ODT-ORDER-ID (W-ODT-TABLE-COUNT).
019900     MOVE ODT-CUSTOMER-ID TO
020000             W-ODT-CUSTOMER-ID (W-ODT-TABLE-COUNT).
020100     MOVE ODT-MEMBER-ID TO
020200             W-ODT-MEMBER-ID (W-ODT-TABLE-COUNT).
020300     MOVE ODT-ORDER-STATUS TO
020400             W-ODT-ORDER-STATUS (W-ODT-TABLE-COUNT).
020500     MOVE ODT-ORDER-DATE-TIME TO
020600             W-ODT-ORDER-DATE-TIME (W-ODT-TABLE-COUNT).
020700     MOVE ODT-STORE-NAME TO
020800             W-ODT-STORE-NAME (W-ODT-TABLE-COUNT).
020900     MOVE ODT-RECIPIENT-NAME TO
021000             W-ODT-RECIPIENT-NAME (W-ODT-TABLE-COUNT).
021100     MOVE ODT-RECIPIENT-PHONE TO
021200             W-ODT-RECIPIENT-PHONE (W-ODT-TABLE-COUNT).
021300     MOVE ODT-RECIPIENT-ADDRESS TO
021400             W-ODT-RECIPIENT-ADDRESS (W-ODT-TABLE-COUNT).
021500     MOVE ODT-ORDER-MEMO TO
021600             W-ODT-ORDER-MEMO (W-ODT-TABLE-COUNT).
021700     MOVE ODT-LINE-ITEM-COUNT TO
021800             W-ODT-LN-ITEM-COUNT (W-ODT-TABLE-COUNT).
021900 
022000     PERFORM 0220-SKIP-LINE-ITEMS
022100         VARYING W-LN-SUBSCRIPT FROM 1 BY 1
022200         UNTIL W-LN-SUBSCRIPT >
022300                 W-ODT-LN-ITEM-COUNT (W-ODT-TABLE-COUNT).
022400
022500     PERFORM 0205-READ-ODT-HEADER.
022600
022610*    0220-SKIP-LINE-ITEMS - ONE CALL PER LINE ITEM ON THE
022620*    CURRENT ORDER, JUST TO ADVANCE THE READ POSITION PAST IT.
022700 0220-SKIP-LINE-ITEMS.
022800
022900     PERFORM READ-ORDER-DETAIL-NEXT-RECORD.
023000
023010*----------------------------------------------------------------
023020*    0300-PRINT-MEMBER-LISTING PRINTS ONE DETAIL LINE FOR EVERY
023030*    ORDER IN W-ODT-TABLE THAT MATCHES THE MEMBER ID AND FALLS
023040*    INSIDE THE REQUESTED DATE/TIME WINDOW.  IF NOTHING MATCHED
023050*    WE PRINT A "NO ORDERS FOUND" LINE INSTEAD OF A RUN TOTAL -
023060*    DP-0337, DP-0549.
023070*----------------------------------------------------------------
023100 0300-PRINT-MEMBER-LISTING.
023200
023300     PERFORM PRINT-HEADINGS.
023400     PERFORM 0310-PRINT-ONE-ORDER
023500         VARYING W-ODT-IDX FROM 1 BY 1
023600         UNTIL W-ODT-IDX > W-ODT-TABLE-COUNT.
023700
023800     IF W-ORDERS-LISTED = ZERO
023810        GO TO 0300-NO-ORDERS-FOUND.
023820
023830     MOVE SPACES TO PRINTER-RECORD.
023840     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
023850     MOVE W-ORDERS-LISTED TO RTL-ORDER-COUNT.
023860     MOVE W-PAYMENT-AMT-TOTAL TO RTL-PAYMENT-TOTAL.
023870     MOVE RUN-TOTAL-LINE TO PRINTER-RECORD.
023880     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
023890     GO TO 0300-FINALIZE.
023895
023900 0300-NO-ORDERS-FOUND.
023910     MOVE "NO ORDERS FOUND FOR THIS MEMBER AND DATE RANGE"
023920         TO PRINTER-RECORD.
023930     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
023935
023940 0300-FINALIZE.
025000     PERFORM FINALIZE-PAGE.
025005
025010 0300-PRINT-MEMBER-LISTING-EXIT.
025020     EXIT.
025100
025110*    0310-PRINT-ONE-ORDER - TESTS ONE TABLE ENTRY AGAINST THE
025120*    LOOKUP CRITERIA.  MEMBER ID MUST MATCH EXACTLY AND THE
025130*    ORDER DATE/TIME MUST FALL ON OR BETWEEN THE START AND END
025140*    SEARCH TIMESTAMPS BUILT IN 0100-HOUSEKEEPING.
025200 0310-PRINT-ONE-ORDER.
025300
025400     IF W-ODT-MEMBER-ID (W-ODT-IDX) = LKC-MEMBER-ID
025500         AND W-ODT-ORDER-DATE-TIME (W-ODT-IDX)
025600                              NOT < W-SEARCH-START-TIME-X
025700         AND W-ODT-ORDER-DATE-TIME (W-ODT-IDX)
025800                              NOT > W-SEARCH-END-TIME-X
025900         PERFORM 0320-WRITE-ORDER-DETAIL-LINE
025910             THRU 0320-WRITE-ORDER-DETAIL-LINE-EXIT.
026000
026010*    0320-WRITE-ORDER-DETAIL-LINE PRINTS ONE ORDER'S DETAIL
026020*    LINE, LOOKS UP ITS PAYMENT AMOUNT IN THE TABLE BUILT BY
026030*    0150-LOAD-PAYMENT-TABLE, AND ADDS IT INTO THE RUN TOTALS
026040*    CARRIED IN W-ORDERS-LISTED/W-PAYMENT-AMT-TOTAL - DP-0549.
026100 0320-WRITE-ORDER-DETAIL-LINE.
026200
026300     IF PAGE-FULL
026400         PERFORM FINALIZE-PAGE
026500         PERFORM PRINT-HEADINGS.
026600
026700     MOVE W-ODT-MEMBER-ID (W-ODT-IDX) TO D-MEMBER-ID.
026800     MOVE W-ODT-ORDER-ID (W-ODT-IDX) TO D-ORDER-ID.
026900     MOVE W-ODT-ORDER-STATUS (W-ODT-IDX) TO D-ORDER-STATUS.
027000     MOVE W-ODT-ORDER-DATE-TIME (W-ODT-IDX) TO
027100         D-ORDER-DATE-TIME.
027200
027300     MOVE W-ODT-ORDER-ID (W-ODT-IDX) TO W-PYMT-SEARCH-ID.
027400     MOVE ZERO TO W-LOOKUP-PAYMENT-AMT.
027500     PERFORM LOOK-FOR-PAYMENT-RECORD.
027600     MOVE W-LOOKUP-PAYMENT-AMT TO D-PAYMENT-AMT.
027700
027800     MOVE DETAIL-1 TO PRINTER-RECORD.
027900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
028000     ADD 1 TO W-PRINTED-LINES.
028100
028200     ADD 1 TO W-ORDERS-LISTED.
028300     ADD W-LOOKUP-PAYMENT-AMT TO W-PAYMENT-AMT-TOTAL.
028310
028320 0320-WRITE-ORDER-DETAIL-LINE-EXIT.
028330     EXIT.
028400
028410*    0950-TERMINATION - CLOSE THE PRINTER AND RETURN.  THE
028420*    INPUT FILES WERE ALREADY CLOSED BY THE LOAD PARAGRAPHS
028430*    ABOVE AS SOON AS THEY HIT END OF FILE.
028500 0950-TERMINATION.
028600
028700     CLOSE PRINTER-FILE.
028800
028900 COPY "PL-LOOK-FOR-PAYMENT-RECORD.CBL".
029000 COPY "READ-ORDER-DETAIL-NEXT-RECORD.CBL".
029100 COPY "PLPRINT.CBL".
029200 
