000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  order-processing-system.
000400 AUTHOR.      J RAMOS.
000500 INSTALLATION. QUICKBASKET DATA PROCESSING CTR.
000600 DATE-WRITTEN. 03/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.   COMPANY CONFIDENTIAL - DATA PROCESSING DEPT.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    03/14/91  JR   ORIGINAL NIGHTLY DRIVER - TICKET DP-0114. RUNS
001300*    03/14/91  JR   THE THREE ORDER ENGINES IN ONE STREAM, NO
001400*    03/14/91  JR   OPERATOR MENU - THIS IS A NIGHTLY BATCH JOB.
001500*    07/02/91  JR   ADDED RUN-DATE STAMP TO JOB BANNER - DP-0151.
001600*    11/19/92  MCH  INSERTED STATUS ENGINE BETWEEN PLACEMENT AND
001700*    11/19/92  MCH  REPORTING STEPS PER DP-0288 (WAS SEPARATE).
001800*    02/08/94  MCH  ABEND CODE RETURNED TO CONSOLE ON ANY ENGINE
001900*    02/08/94  MCH  FAILURE - DP-0340.
002000*    06/21/96  TOK  ADDED NOTIFICATION STEP AS STEP 4, RUN AFTER
002100*    06/21/96  TOK  REPORTING - DP-0410.
002200*    09/30/98  SKV  YEAR 2000 REMEDIATION - RUN-DATE BANNER WAS
002300*    09/30/98  SKV  BUILT FROM A 2-DIGIT ACCEPT-FROM-DATE YEAR.
002400*    09/30/98  SKV  WINDOWED THE CENTURY IN 000-NIGHTLY-RUN (YY
002500*    09/30/98  SKV  LESS THAN 50 = 20YY, ELSE 19YY) - DP-0477.
002600*    04/03/00  DPR  REMOVED THE OBSOLETE "BILLING TAPE" STEP LEFT
002700*    04/03/00  DPR  OVER FROM THE OLD ACCOUNTS-PAYABLE STREAM -
002800*    04/03/00  DPR  NEVER WIRED TO THIS SYSTEM - DP-0512.
002810*    08/14/01  DPR  THE ABEND-ON-FAILURE BEHAVIOR PROMISED BACK IN
002820*    08/14/01  DPR  THE 02/08/94 ENTRY WAS NEVER COMPLETED.  THE
002830*    08/14/01  DPR  100/200/300/400 STEPS NOW CHECK RETURN-CODE
002840*    08/14/01  DPR  AFTER EACH CALL AND FALL OUT TO 999-ABEND-STEP
002850*    08/14/01  DPR  WHEN AN ENGINE COMES BACK NON-ZERO - DP-0340.
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600 
003700     SELECT JOB-LOG-FILE ASSIGN TO JOBLOG
003800            ORGANIZATION IS LINE SEQUENTIAL.
003900 
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004210*    JOB-LOG-FILE IS THE ONE OUTPUT THIS DRIVER OWNS DIRECTLY -
004220*    A PLAIN TEXT NARRATIVE OF THE NIGHT'S RUN (BANNER, ONE LINE
004230*    PER STEP COMPLETED, AND AN ABEND LINE IF ONE OF THE FOUR
004240*    ENGINES FAILS) THAT THE OPERATOR READS FIRST THING IN THE
004250*    MORNING TO SEE HOW THE RUN WENT.
004300 FD  JOB-LOG-FILE
004400     LABEL RECORDS ARE OMITTED.
004500 01  JOB-LOG-RECORD.
004600     05  JOB-LOG-TEXT                PIC X(60).
004700     05  FILLER                      PIC X(20).
004800
004900 WORKING-STORAGE SECTION.
004910*----------------------------------------------------------------
004920*    W-ACCEPT-DATE/W-ACCEPT-TIME CATCH THE RAW SYSTEM CLOCK VIA
004930*    ACCEPT FROM DATE/TIME.  W-RUN-DATE-AND-TIME BELOW IS THE
004940*    WINDOWED, CENTURY-EXPANDED VERSION BUILT FROM THESE IN
004950*    000-NIGHTLY-RUN AND USED TO STAMP THE JOB LOG BANNER.
004960*----------------------------------------------------------------
005000
005100 01  W-ACCEPT-DATE.
005200     05  W-ACCEPT-YY                 PIC 9(2).
005300     05  W-ACCEPT-MM                 PIC 9(2).
005400     05  W-ACCEPT-DD                 PIC 9(2).
005500
005600 01  W-ACCEPT-TIME.
005700     05  W-ACCEPT-HH                 PIC 9(2).
005800     05  W-ACCEPT-MI                 PIC 9(2).
005900     05  W-ACCEPT-SS                 PIC 9(2).
006000     05  FILLER                      PIC 9(2).
006100
006110*    CENTURY DIGITS USED TO WINDOW THE 2-DIGIT ACCEPT YEAR INTO
006120*    A FULL CCYY - Y2K REMEDIATION, DP-0477.
006200 01  W-CENTURY                       PIC 9(2).
006300
006310*----------------------------------------------------------------
006320*    WINDOWED RUN DATE/TIME, REDEFINED BOTH WAYS SO 000-NIGHTLY-
006330*    RUN CAN BUILD THE CCYY/MM/DD AND HH/MI/SS PIECES SEPARATELY
006340*    AND THEN MOVE THE WHOLE GROUP STRAIGHT INTO THE JOB-LOG
006350*    BANNER LINE BELOW.
006360*----------------------------------------------------------------
006400 01  W-RUN-DATE-AND-TIME.
006500     05  W-RUN-DATE                  PIC 9(8).
006600     05  W-RUN-DATE-R REDEFINES W-RUN-DATE.
006700         10  W-RUN-CCYY              PIC 9(4).
006800         10  W-RUN-MM                PIC 9(2).
006900         10  W-RUN-DD                PIC 9(2).
007000     05  FILLER                      PIC X(1).
007100     05  W-RUN-TIME                  PIC 9(6).
007200     05  W-RUN-TIME-R REDEFINES W-RUN-TIME.
007300         10  W-RUN-HH                PIC 9(2).
007400         10  W-RUN-MI                PIC 9(2).
007500         10  W-RUN-SS                PIC 9(2).
007600     05  FILLER                      PIC X(17).
007700 
007800 01  W-RUN-BANNER.
007900     05  FILLER                      PIC X(39) VALUE
008000         "ORDER-PROCESSING-SYSTEM - NIGHTLY RUN ".
008100     05  W-RUN-BANNER-DATE           PIC 9(8).
008200     05  FILLER                      PIC X(1) VALUE SPACE.
008300     05  W-RUN-BANNER-TIME           PIC 9(6).
008400 01  W-RUN-BANNER-X REDEFINES W-RUN-BANNER PIC X(54).
008500 
008600 01  W-ENGINE-RETURN-CODE            PIC S9(4) COMP VALUE ZERO.
008700
008800 01  W-STEP-COUNT                    PIC 9(2) COMP VALUE ZERO.
008810*    STEP-ABEND MESSAGE BUILT IN 999-ABEND-STEP WHEN AN ENGINE
008820*    COMES BACK WITH A NON-ZERO RETURN-CODE - DP-0340.
008830 01  W-ABEND-MESSAGE.
008840     05  FILLER                      PIC X(19) VALUE
008850         "*** STEP ABEND *** ".
008860     05  FILLER                      PIC X(6) VALUE "STEP =".
008870     05  WAM-STEP-COUNT              PIC Z9.
008880     05  FILLER                      PIC X(3) VALUE SPACES.
008890     05  FILLER                      PIC X(6) VALUE "RTNCD=".
008900     05  WAM-RETURN-CODE             PIC -9999.
008910     05  FILLER                      PIC X(19) VALUE SPACES.
008920 01  W-ABEND-MESSAGE-X REDEFINES W-ABEND-MESSAGE PIC X(60).
008930
009000 77  W-RUN-COMPLETE-TEXT              PIC X(39) VALUE
009100         "ORDER-PROCESSING-SYSTEM - RUN COMPLETE".
009200 
009300 PROCEDURE DIVISION.
009400
009410*----------------------------------------------------------------
009420*    000-NIGHTLY-RUN IS THE TOP OF THE JOB STREAM.  IT OPENS THE
009430*    JOB LOG, STAMPS IT WITH A RUN-DATE/TIME BANNER, THEN DRIVES
009440*    THE FOUR ORDER-PROCESSING ENGINES IN SEQUENCE - PLACEMENT,
009450*    STATUS, REPORTING, NOTIFICATION.  THERE IS NO OPERATOR MENU
009460*    HERE - THIS STEP IS SCHEDULED TO RUN UNATTENDED OVERNIGHT
009470*    ONCE THE STOREFRONT ORDER-CAPTURE FILES CLOSE FOR THE DAY -
009475*    DP-0114.
009480*----------------------------------------------------------------
009500 000-NIGHTLY-RUN.
009600
009610*    OPEN THE JOB LOG FIRST SO EVEN AN EARLY ABEND LEAVES A
009620*    RECORD BEHIND FOR THE OPERATOR TO READ.
009700     OPEN OUTPUT JOB-LOG-FILE.
009800
009810*    PULL THE SYSTEM DATE/TIME FOR THE BANNER LINE.  THE YY
009820*    WINDOWING BELOW WAS ADDED FOR Y2K - DP-0477 - SEE THE
009830*    CHANGE LOG.  ACCEPT-FROM-DATE STILL ONLY GIVES US A
009840*    2-DIGIT YEAR, SO WE STILL HAVE TO WINDOW IT HERE.
009900     ACCEPT W-ACCEPT-DATE FROM DATE.
010000     ACCEPT W-ACCEPT-TIME FROM TIME.
010100
010110*    CENTURY WINDOW - YY LESS THAN 50 IS TREATED AS 20YY,
010120*    OTHERWISE 19YY.  GOOD UNTIL THIS SHOP RETIRES THE ACCEPT
010130*    FROM DATE STATEMENT FOR SOMETHING THAT GIVES US CCYY.
010200     IF W-ACCEPT-YY < 50
010300        MOVE 20 TO W-CENTURY
010400     ELSE
010500        MOVE 19 TO W-CENTURY.
010600
010700     COMPUTE W-RUN-CCYY = (W-CENTURY * 100) + W-ACCEPT-YY.
010800     MOVE W-ACCEPT-MM TO W-RUN-MM.
010900     MOVE W-ACCEPT-DD TO W-RUN-DD.
011000     MOVE W-ACCEPT-HH TO W-RUN-HH.
011100     MOVE W-ACCEPT-MI TO W-RUN-MI.
011200     MOVE W-ACCEPT-SS TO W-RUN-SS.
011210*    BUILD AND WRITE THE OPENING BANNER LINE TO THE JOB LOG.
011300     MOVE W-RUN-DATE TO W-RUN-BANNER-DATE.
011400     MOVE W-RUN-TIME TO W-RUN-BANNER-TIME.
011500     MOVE SPACES TO JOB-LOG-RECORD.
011600     MOVE W-RUN-BANNER-X TO JOB-LOG-TEXT.
011700     WRITE JOB-LOG-RECORD.
011800
011810*    RUN THE FOUR ENGINES, IN ORDER.  EACH STEP PARAGRAPH CHECKS
011820*    ITS OWN RETURN-CODE AND BRANCHES TO 999-ABEND-STEP IF THE
011830*    CALLED PROGRAM CAME BACK NON-ZERO, SO A FAILURE IN ANY ONE
011840*    STEP STOPS THE REST OF THE STREAM COLD - DP-0340.
011850*    STEP 2 (STATUS) WAS INSERTED BETWEEN PLACEMENT AND REPORTING
011860*    PER DP-0288 - IT USED TO RUN AS A SEPARATE JOB.  STEP 4
011870*    (NOTIFICATION) WAS ADDED LATER STILL, PER DP-0410, AND RUNS
011880*    LAST SO MEMBERS ARE NOT TEXTED BEFORE THE REPORT HAS A
011890*    CHANCE TO CATCH A BAD RUN.
011900     PERFORM 100-RUN-PLACEMENT-ENGINE
011910         THRU 100-RUN-PLACEMENT-ENGINE-EXIT.
011920     PERFORM 200-RUN-STATUS-ENGINE
011930         THRU 200-RUN-STATUS-ENGINE-EXIT.
011940     PERFORM 300-RUN-REPORTING
011950         THRU 300-RUN-REPORTING-EXIT.
011960     PERFORM 400-RUN-NOTIFICATION
011970         THRU 400-RUN-NOTIFICATION-EXIT.
012300
012310*    ALL FOUR STEPS CAME BACK CLEAN - LOG THE CLOSING BANNER
012320*    AND FALL THROUGH TO NORMAL TERMINATION BELOW.
012400     MOVE W-RUN-COMPLETE-TEXT TO JOB-LOG-TEXT.
012500     WRITE JOB-LOG-RECORD.
012520
012530*----------------------------------------------------------------
012540*    NORMAL END-OF-JOB LANDING SPOT.  999-ABEND-STEP ALSO JUMPS
012550*    IN HERE SO THE JOB LOG GETS CLOSED AND THE RUN ENDS EITHER
012560*    WAY - CLEAN OR ABENDED.
012570*----------------------------------------------------------------
012580 000-NIGHTLY-RUN-EXIT.
012600     CLOSE JOB-LOG-FILE.
012700     STOP RUN.
013000
013010*----------------------------------------------------------------
013020*    STEP 1 - ORDER PLACEMENT ENGINE.  PICKS UP THE RAW BASKET
013030*    CHECKOUTS FROM THE STOREFRONT AND TURNS THEM INTO ORDER
013040*    HEADER/DETAIL RECORDS - THIS MUST RUN BEFORE ANY OF THE
013050*    OTHER THREE STEPS, SINCE THEY ALL READ ITS OUTPUT.
013060*----------------------------------------------------------------
013100 100-RUN-PLACEMENT-ENGINE.
013200
013300     ADD 1 TO W-STEP-COUNT.
013400     CALL "order-placement-engine".
013402*    CHECK THE SUBPROGRAM'S EXIT STATUS - DP-0340.  A NON-ZERO
013404*    RETURN-CODE MEANS THE ENGINE BLEW UP OR DETECTED BAD DATA
013406*    IT COULD NOT RECOVER FROM, SO WE DO NOT GO ON TO STEP 2.
013410     MOVE RETURN-CODE TO W-ENGINE-RETURN-CODE.
013420     IF W-ENGINE-RETURN-CODE NOT = ZERO
013430        GO TO 999-ABEND-STEP.
013500     MOVE "STEP 1 - PLACEMENT ENGINE - COMPLETE" TO JOB-LOG-TEXT.
013600     WRITE JOB-LOG-RECORD.
013650 100-RUN-PLACEMENT-ENGINE-EXIT.
013660     EXIT.
013700
013790*----------------------------------------------------------------
013791*    STEP 2 - ORDER STATUS ENGINE.  APPLIES THE WAREHOUSE AND
013792*    CARRIER UPDATE FEEDS AGAINST THE ORDERS PLACEMENT JUST
013793*    WROTE, ADVANCING EACH ORDER THROUGH ITS STATUS LIFECYCLE.
013794*    INSERTED HERE BETWEEN PLACEMENT AND REPORTING PER DP-0288 -
013795*    IT USED TO BE A SEPARATE OVERNIGHT JOB ON ITS OWN SCHEDULE.
013796*----------------------------------------------------------------
013800 200-RUN-STATUS-ENGINE.
013900
014000     ADD 1 TO W-STEP-COUNT.
014100     CALL "order-status-engine".
014110     MOVE RETURN-CODE TO W-ENGINE-RETURN-CODE.
014120     IF W-ENGINE-RETURN-CODE NOT = ZERO
014130        GO TO 999-ABEND-STEP.
014200     MOVE "STEP 2 - STATUS ENGINE - COMPLETE" TO JOB-LOG-TEXT.
014300     WRITE JOB-LOG-RECORD.
014350 200-RUN-STATUS-ENGINE-EXIT.
014360     EXIT.
014400
014490*----------------------------------------------------------------
014491*    STEP 3 - ORDER STATUS REPORT.  PRODUCES THE PRINTED
014492*    MANAGEMENT REPORT OFF THE STATUS ENGINE'S UPDATED ORDER
014493*    FILE - BY CUSTOMER, WITH PAGE AND CUSTOMER SUBTOTALS.
014494*----------------------------------------------------------------
014500 300-RUN-REPORTING.
014600
014700     ADD 1 TO W-STEP-COUNT.
014800     CALL "order-status-report".
014810     MOVE RETURN-CODE TO W-ENGINE-RETURN-CODE.
014820     IF W-ENGINE-RETURN-CODE NOT = ZERO
014830        GO TO 999-ABEND-STEP.
014900     MOVE "STEP 3 - STATUS REPORT - COMPLETE" TO JOB-LOG-TEXT.
015000     WRITE JOB-LOG-RECORD.
015050 300-RUN-REPORTING-EXIT.
015060     EXIT.
015100
015190*----------------------------------------------------------------
015191*    STEP 4 - MEMBER NOTIFICATION.  WRITES THE DELIVERY-STATUS
015192*    TEXT MESSAGE LOG FOR THE SMS SUBSYSTEM TO PICK UP - DP-0410.
015193*    RUNS LAST, AFTER THE REPORT, SO A MEMBER IS NEVER TEXTED
015194*    ABOUT AN ORDER THAT A BAD RUN NEVER ACTUALLY REPORTED ON.
015195*----------------------------------------------------------------
015200 400-RUN-NOTIFICATION.
015300
015400     ADD 1 TO W-STEP-COUNT.
015500     CALL "order-notification".
015510     MOVE RETURN-CODE TO W-ENGINE-RETURN-CODE.
015520     IF W-ENGINE-RETURN-CODE NOT = ZERO
015530        GO TO 999-ABEND-STEP.
015600     MOVE "STEP 4 - NOTIFICATION - COMPLETE" TO JOB-LOG-TEXT.
015700     WRITE JOB-LOG-RECORD.
015750 400-RUN-NOTIFICATION-EXIT.
015760     EXIT.
015800
015890*----------------------------------------------------------------
015891*    999-ABEND-STEP - COMMON ABEND HANDLER FOR ALL FOUR ENGINE
015892*    STEPS ABOVE.  BUILDS A ONE-LINE "*** STEP ABEND ***" MESSAGE
015893*    SHOWING WHICH STEP NUMBER FAILED AND THE RETURN-CODE IT CAME
015894*    BACK WITH, WRITES IT TO THE JOB LOG SO THE OPERATOR CAN SEE
015895*    AT A GLANCE WHERE THE RUN DIED, THEN FALLS OUT TO THE SAME
015896*    NIGHTLY-RUN-EXIT PARAGRAPH THE CLEAN PATH USES - DP-0340.
015897*----------------------------------------------------------------
015900 999-ABEND-STEP.
016000
016010     MOVE W-STEP-COUNT TO WAM-STEP-COUNT.
016020     MOVE W-ENGINE-RETURN-CODE TO WAM-RETURN-CODE.
016030     MOVE W-ABEND-MESSAGE-X TO JOB-LOG-TEXT.
016040     WRITE JOB-LOG-RECORD.
016050     GO TO 000-NIGHTLY-RUN-EXIT.
