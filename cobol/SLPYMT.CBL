000100*
000200*    SLPYMT.CBL
000300*    FILE-CONTROL ENTRY FOR THE PAYMENT-INFORMATION FILE
000400*
000500    SELECT PAYMENT-INFORMATION-FILE ASSIGN TO PYMTINF
000600           ORGANIZATION IS SEQUENTIAL.
000700 
