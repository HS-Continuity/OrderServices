000100*
000200*    SLLKUPCR.CBL
000300*    FILE-CONTROL ENTRY FOR THE LOOKUP-CRITERIA FILE - ONE RECORD
000400*    NAMING THE MEMBER AND DATE RANGE FOR THIS RUN OF THE MEMBER-
000500*    ORDER-LOOKUP PROGRAM
000600*
000700    SELECT LOOKUP-CRITERIA-FILE ASSIGN TO LKUPCRIT
000800           ORGANIZATION IS LINE SEQUENTIAL.
000900 
