000100*
000200*    PL-GENERATE-ORDER-ID.CBL
000300*    BUILDS THE NEXT ORDER-ID AS RUN-TIMESTAMP (14) + "-" + A
000400*    4-DIGIT WITHIN-RUN SEQUENCE NUMBER.  W-ORDID-RUN-TIMESTAMP
000500*    IS STAMPED ONCE AT THE START OF THE RUN BY THE CALLING
000600*    PROGRAM'S HOUSEKEEPING PARAGRAPH.
000700*
000800 GENERATE-ORDER-ID.
000900 
001000     ADD 1 TO W-ORDID-SEQUENCE.
001100     MOVE W-ORDID-SEQUENCE        TO W-ORDID-SEQUENCE-EDIT.
001200     MOVE W-ORDID-CCYYMMDDHHMMSS  TO W-NEWID-TIMESTAMP.
001300     MOVE W-ORDID-SEQUENCE-EDIT   TO W-NEWID-SUFFIX.
001400 
