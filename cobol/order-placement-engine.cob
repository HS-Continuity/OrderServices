000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  order-placement-engine.
000400 AUTHOR.      J RAMOS.
000500 INSTALLATION. QUICKBASKET DATA PROCESSING CTR.
000600 DATE-WRITTEN. 03/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.   COMPANY CONFIDENTIAL - DATA PROCESSING DEPT.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    03/14/91  JR   ORIGINAL VERSION - TICKET DP-0114.  READS THE
001300*    03/14/91  JR   NIGHTLY ORDER-REQUEST FILE, CHECKS STOCK PER
001400*    03/14/91  JR   LINE ITEM, WRITES ORDER-DETAIL AND PAYMENT-
001500*    03/14/91  JR   INFORMATION FOR EACH ACCEPTED ORDER.
001600*    05/02/91  JR   ADDED MEMBER-COUPON-ID CHECK AND REJECT LOG -
001700*    05/02/91  JR   DP-0129 (COUPON REUSE COMPLAINTS FROM STORES).
001800*    11/19/92  MCH  RUN TOTALS WRITTEN TO RUN-SUMMARY-FILE RATHER
001900*    11/19/92  MCH  THAN CONSOLE DISPLAY - DP-0288.
002000*    04/17/95  MCH  CANCELLED-LINE ARITHMETIC REWORKED TO HOLD
002100*    04/17/95  MCH  ORIGIN, DISCOUNT AND FINAL PRICE SEPARATELY,
002200*    04/17/95  MCH  NOT JUST THE PAYMENT AMOUNT - DP-0366 (PAYMENT
002300*    04/17/95  MCH  DISCOUNT COLUMN WAS COMING OUT WRONG ON
002400*    04/17/95  MCH  PARTIAL CANCELLATIONS).
002500*    09/30/98  SKV  YEAR 2000 REMEDIATION - RUN TIMESTAMP WAS
002600*    09/30/98  SKV  BUILT FROM A 2-DIGIT ACCEPT-FROM-DATE YEAR.
002700*    09/30/98  SKV  THE YEAR IN 0110-STAMP-RUN-TIMESTAMP (YY LESS
002800*    09/30/98  SKV  THAN 50 = 20YY, ELSE 19YY) SO ORDER-ID'S CCYY
002900*    09/30/98  SKV  PORTION IS CORRECT PAST 1999 - DP-0477.
003000*    04/03/00  DPR  MAXIMUM LINE ITEMS PER ORDER RAISED FROM 10 TO
003100*    04/03/00  DPR  20 TO MATCH THE NEW CATALOG ORDERING LIMIT -
003200*    04/03/00  DPR  DP-0513.
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004010*    ORDER-REQUEST IS THE NIGHTLY STOREFRONT CAPTURE FILE.  STOCK
004020*    AND COUPON ARE SNAPSHOT FILES LOADED INTO TABLES BELOW SO
004030*    EVERY LINE ITEM CAN BE CHECKED WITHOUT REREADING THEM.
004100     COPY "SLORDREQ.CBL".
004200     COPY "SLSTOCK.CBL".
004300     COPY "SLCOUPON.CBL".
004400     COPY "SLORDDET.CBL".
004500     COPY "SLPYMT.CBL".
004600
004610*    LOCAL TO THIS STEP.
004700     SELECT REJECT-LOG-FILE ASSIGN TO REJLOG
004800            ORGANIZATION IS LINE SEQUENTIAL.
004900
005000     SELECT RUN-SUMMARY-FILE ASSIGN TO RUNSUM
005100            ORGANIZATION IS LINE SEQUENTIAL.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600     COPY "FDORDREQ.CBL".
005700     COPY "FDSTOCK.CBL".
005800     COPY "FDCOUPON.CBL".
005900     COPY "FDORDDET.CBL".
006000     COPY "FDPYMT.CBL".
006100
006110*    ONE 80-BYTE LINE PER MEMBER REJECTED FOR COUPON REUSE.
006200 FD  REJECT-LOG-FILE
006300     LABEL RECORDS ARE OMITTED.
006400 01  REJECT-LOG-RECORD               PIC X(80).
006500
006510*    PRINTER-WIDTH CONTROL-TOTAL REPORT - SEE 0900 BELOW.
006600 FD  RUN-SUMMARY-FILE
006700     LABEL RECORDS ARE OMITTED.
006800 01  RUN-SUMMARY-RECORD              PIC X(132).
006900
007000 WORKING-STORAGE SECTION.
007010*----------------------------------------------------------------
007020*    WSSTOCK AND WSCOUPON HOLD THE IN-MEMORY LOOKUP TABLES BUILT
007030*    BY 0200/0300 BELOW.  WSORDID HOLDS THE ORDER-ID-GENERATION
007040*    WORK FIELDS (TIMESTAMP-BASED KEY).  WSORDLIN HOLDS THE
007050*    CURRENT ORDER'S LINE-ITEM WORK TABLE.  WSRUNTOT HOLDS THE
007060*    RUN CONTROL TOTALS PRINTED AT 0900-PRINT-RUN-SUMMARY.
007070*----------------------------------------------------------------
007100     COPY "wsstock.cbl".
007200     COPY "wscoupon.cbl".
007300     COPY "wsordid.cbl".
007400     COPY "wsordlin.cbl".
007500     COPY "wsruntot.cbl".
007600
007800 01  W-ORDREQ-EOF-SW                 PIC X VALUE "N".
007900     88  ORDREQ-EOF                  VALUE "Y".
008000 
008100 01  W-STOCK-EOF-SW                  PIC X VALUE "N".
008200     88  STOCK-EOF                   VALUE "Y".
008300 
008400 01  W-COUPON-EOF-SW                 PIC X VALUE "N".
008500     88  COUPON-EOF                  VALUE "Y".
008600 
008700 01  W-ORDER-REJECTED-SW             PIC X VALUE "N".
008800     88  ORDER-IS-REJECTED           VALUE "Y".
008900 
009000 01  W-CURRENT-ORDER-STATUS          PIC X(2).
009100 
009200 01  W-ACCEPT-DATE.
009300     05  W-ACCEPT-YY                 PIC 9(2).
009400     05  W-ACCEPT-MM                 PIC 9(2).
009500     05  W-ACCEPT-DD                 PIC 9(2).
009600 
009700 01  W-ACCEPT-TIME.
009800     05  W-ACCEPT-HH                 PIC 9(2).
009900     05  W-ACCEPT-MI                 PIC 9(2).
010000     05  W-ACCEPT-SS                 PIC 9(2).
010100     05  FILLER                      PIC 9(2).
010200 
010300 01  W-CENTURY                       PIC 9(2).
010400 
010500 01  W-LN-SUBSCRIPT                  PIC 9(2) COMP VALUE ZERO.
010600 
010700 01  W-CANCELLED-ORIGIN-AMT          PIC S9(9) VALUE ZERO.
010800 01  W-CANCELLED-DISCOUNT-AMT        PIC S9(9) VALUE ZERO.
010900 01  W-CANCELLED-PAYMENT-AMT         PIC S9(9) VALUE ZERO.
011000 
011100 01  RUN-SUMMARY-TITLE.
011200     05  FILLER                      PIC X(40) VALUE
011300         "ORDER PLACEMENT ENGINE - RUN SUMMARY".
011400     05  FILLER                      PIC X(92) VALUE SPACES.
011500 
011600 01  RUN-SUMMARY-LINE.
011700     05  RSL-LABEL                   PIC X(30).
011800     05  RSL-VALUE                   PIC ZZZ,ZZ9.
011900     05  FILLER                      PIC X(95).
012000 01  RUN-SUMMARY-LINE-X REDEFINES RUN-SUMMARY-LINE PIC X(132).
012100 
012200 01  RUN-SUMMARY-AMOUNT-LINE.
012300     05  RSA-LABEL                   PIC X(30).
012400     05  RSA-VALUE                   PIC ZZZ,ZZZ,ZZ9.
012500     05  FILLER                      PIC X(92).
012600 01  RUN-SUMMARY-AMOUNT-LINE-X REDEFINES RUN-SUMMARY-AMOUNT-LINE
012700                                PIC X(132).
012800 
012900 77  W-REJECT-MESSAGE-TEXT            PIC X(40) VALUE
013000         "REJECTED - MEMBER COUPON ALREADY USED".
013100 
013200 PROCEDURE DIVISION.
013210*----------------------------------------------------------------
013220*    0000-MAIN-PROCESS IS STEP 1 OF THE NIGHTLY RUN.  IT LOADS
013230*    THE STOCK AND COUPON SNAPSHOTS INTO TABLES, THEN READS THE
013240*    STOREFRONT ORDER-REQUEST FILE ONE ORDER AT A TIME, CHECKING
013250*    STOCK AVAILABILITY AND MEMBER-COUPON REUSE BEFORE WRITING
013260*    THE ACCEPTED ORDER TO THE ORDER-DETAIL MASTER AND THE
013270*    PAYMENT-INFORMATION FILE - DP-0114.
013280*----------------------------------------------------------------
013300
013400 0000-MAIN-PROCESS.
013500
013600     PERFORM 0100-HOUSEKEEPING.
013700     PERFORM 0200-LOAD-STOCK-TABLE.
013800     PERFORM 0210-STORE-STOCK-RECORD-AND-READ-NEXT
013900         UNTIL STOCK-EOF.
014000     PERFORM 0300-LOAD-COUPON-TABLE.
014100     PERFORM 0310-STORE-COUPON-RECORD-AND-READ-NEXT
014200         UNTIL COUPON-EOF.
014300     PERFORM 0400-READ-ORDER-HEADER.
014400     PERFORM 0410-PROCESS-ONE-ORDER-AND-READ-NEXT
014500         UNTIL ORDREQ-EOF.
014600     PERFORM 0900-PRINT-RUN-SUMMARY.
014700     PERFORM 0950-TERMINATION.
014800     STOP RUN.
014900
014910*    OPENS EVERY FILE THIS STEP TOUCHES, THEN STAMPS THE RUN
014920*    TIMESTAMP USED TO BUILD EVERY ORDER-ID GENERATED TODAY.
015000 0100-HOUSEKEEPING.
015100
015200     OPEN INPUT  ORDER-REQUEST-FILE.
015300     OPEN INPUT  STOCK-AVAILABILITY-FILE.
015400     OPEN INPUT  COUPON-STATUS-FILE.
015500     OPEN OUTPUT ORDER-DETAIL-FILE.
015600     OPEN OUTPUT PAYMENT-INFORMATION-FILE.
015700     OPEN OUTPUT REJECT-LOG-FILE.
015800     OPEN OUTPUT RUN-SUMMARY-FILE.
015900 
016000     PERFORM 0110-STAMP-RUN-TIMESTAMP.
016100
016110*----------------------------------------------------------------
016120*    0110-STAMP-RUN-TIMESTAMP BUILDS THE CCYYMMDDHHMMSS KEY THAT
016130*    0450-GENERATE-ORDER-ID USES AS THE BASIS FOR EVERY ORDER-ID
016140*    ISSUED DURING THIS RUN.  ACCEPT FROM DATE RETURNS A 2-DIGIT
016150*    YEAR, SO THE CENTURY WINDOW BELOW SUPPLIES THE MISSING
016160*    CENTURY DIGITS - DP-0477 YEAR 2000 REMEDIATION.
016170*----------------------------------------------------------------
016200 0110-STAMP-RUN-TIMESTAMP.
016300
016400     ACCEPT W-ACCEPT-DATE FROM DATE.
016500     ACCEPT W-ACCEPT-TIME FROM TIME.
016600
016610*    WINDOWING RULE - YY LESS THAN 50 IS 20YY, OTHERWISE 19YY.
016700     IF W-ACCEPT-YY < 50
016800        MOVE 20 TO W-CENTURY
016900     ELSE
017000        MOVE 19 TO W-CENTURY.
017100
017200     COMPUTE W-ORDID-CCYY = (W-CENTURY * 100) + W-ACCEPT-YY.
017300     MOVE W-ACCEPT-MM TO W-ORDID-MM.
017400     MOVE W-ACCEPT-DD TO W-ORDID-DD.
017500     MOVE W-ACCEPT-HH TO W-ORDID-HH.
017600     MOVE W-ACCEPT-MI TO W-ORDID-MI.
017700     MOVE W-ACCEPT-SS TO W-ORDID-SS.
017800
017810*----------------------------------------------------------------
017820*    0200/0210 LOAD THE STOCK-AVAILABILITY SNAPSHOT INTO A TABLE
017830*    SO 0460-PROCESS-ONE-LINE-ITEM CAN LOOK UP AVAILABILITY WITH
017840*    A TABLE SEARCH INSTEAD OF A SEPARATE FILE READ PER LINE.
017850*----------------------------------------------------------------
017900 0200-LOAD-STOCK-TABLE.
018000
018100     READ STOCK-AVAILABILITY-FILE
018200         AT END
018300             SET STOCK-EOF TO TRUE.
018400
018500 0210-STORE-STOCK-RECORD-AND-READ-NEXT.
018600
018700     ADD 1 TO W-STOCK-TABLE-COUNT.
018800     MOVE STK-PRODUCT-ID TO
018900             W-STOCK-TAB-PRODUCT-ID (W-STOCK-TABLE-COUNT).
019000     MOVE STK-AVAILABLE-FLAG TO
019100             W-STOCK-TAB-FLAG (W-STOCK-TABLE-COUNT).
019200 
019300     READ STOCK-AVAILABILITY-FILE
019400         AT END
019500             SET STOCK-EOF TO TRUE.
019600
019610*----------------------------------------------------------------
019620*    0300/0310 LOAD THE MEMBER-COUPON SNAPSHOT, SAME PATTERN AS
019630*    0200/0210 ABOVE.  0441-CHECK-MEMBER-COUPON SEARCHES THIS
019640*    TABLE TO CATCH A MEMBER TRYING TO REUSE A COUPON ALREADY
019650*    MARKED USED - DP-0129 (COUPON REUSE COMPLAINTS FROM STORES).
019660*----------------------------------------------------------------
019700 0300-LOAD-COUPON-TABLE.
019800
019900     READ COUPON-STATUS-FILE
020000         AT END
020100             SET COUPON-EOF TO TRUE.
020200
020300 0310-STORE-COUPON-RECORD-AND-READ-NEXT.
020400
020500     ADD 1 TO W-COUPON-TABLE-COUNT.
020600     MOVE CPN-COUPON-ID TO
020700             W-COUPON-TAB-ID (W-COUPON-TABLE-COUNT).
020800     MOVE CPN-USED-FLAG TO
020900             W-COUPON-TAB-USED-FLAG (W-COUPON-TABLE-COUNT).
021000 
021100     READ COUPON-STATUS-FILE
021200         AT END
021300             SET COUPON-EOF TO TRUE.
021400
021410*    TOP OF THE MAIN ORDER-PROCESSING LOOP.  ONE ORDER-REQUEST
021420*    HEADER RECORD PER ORDER, FOLLOWED BY ITS LINE ITEMS.
021500 0400-READ-ORDER-HEADER.
021600
021700     READ ORDER-REQUEST-FILE
021800         AT END
021900             SET ORDREQ-EOF TO TRUE.
022000
022010*    READS THE LINE ITEMS FOR ONE ORDER, APPLIES STOCK AND
022020*    COUPON CHECKS, WRITES THE ORDER IF ACCEPTED OR LOGS THE
022030*    REJECT, THEN ADVANCES TO THE NEXT ORDER HEADER.
022100 0410-PROCESS-ONE-ORDER-AND-READ-NEXT.
022200
022300     ADD 1 TO W-RUNTOT-ORDERS-READ.
022400     PERFORM 0420-READ-LINE-ITEMS-FOR-ORDER.
022500     PERFORM 0440-PROCESS-ONE-ORDER.
022600     PERFORM 0400-READ-ORDER-HEADER.
022700
022710*    ORQ-LINE-ITEM-COUNT TELLS US HOW MANY LINE-ITEM RECORDS
022720*    FOLLOW THIS HEADER ON THE ORDER-REQUEST FILE.
022800 0420-READ-LINE-ITEMS-FOR-ORDER.
022900
023000     MOVE ORQ-LINE-ITEM-COUNT TO W-ORDER-LINE-COUNT.
023100     PERFORM 0421-READ-ONE-LINE-ITEM
023200         VARYING W-LN-SUBSCRIPT FROM 1 BY 1
023300         UNTIL W-LN-SUBSCRIPT > W-ORDER-LINE-COUNT.
023400
023410*    LOADS ONE LINE ITEM INTO THE WORK TABLE.  EVERY LINE STARTS
023420*    LIFE "PD" (PENDING) - STOCK AND PAYMENT PROCESSING BELOW
023430*    MOVE IT ON TO "CA" (CANCELLED) OR "PC" (PAYMENT COMPLETED).
023500 0421-READ-ONE-LINE-ITEM.
023600
023700     READ ORDER-REQUEST-FILE
023800         AT END
023900             SET ORDREQ-EOF TO TRUE.
024000 
024100     MOVE ORQ-LN-PRODUCT-ID TO
024200             W-LN-PRODUCT-ID (W-LN-SUBSCRIPT).
024300     MOVE ORQ-LN-COUPON-ID TO
024400             W-LN-COUPON-ID (W-LN-SUBSCRIPT).
024500     MOVE ORQ-LN-PRODUCT-NAME TO
024600             W-LN-PRODUCT-NAME (W-LN-SUBSCRIPT).
024700     MOVE ORQ-LN-ORIGIN-PRICE TO
024800             W-LN-ORIGIN-PRICE (W-LN-SUBSCRIPT).
024900     MOVE ORQ-LN-DISCOUNT-AMT TO
025000             W-LN-DISCOUNT-AMT (W-LN-SUBSCRIPT).
025100     MOVE ORQ-LN-FINAL-PRICE TO
025200             W-LN-FINAL-PRICE (W-LN-SUBSCRIPT).
025300     MOVE ORQ-LN-QUANTITY TO
025400             W-LN-QUANTITY (W-LN-SUBSCRIPT).
025500     MOVE "PD" TO
025600             W-LN-LINE-STATUS (W-LN-SUBSCRIPT).
025700
025710*----------------------------------------------------------------
025720*    0440-PROCESS-ONE-ORDER IS THE HEART OF THE STEP.  A MEMBER-
025730*    COUPON ORDER IS CHECKED FOR REUSE FIRST AND REJECTED OUTRIGHT
025740*    IF THE COUPON IS ALREADY SPENT - DP-0129.  OTHERWISE EACH
025750*    LINE ITEM IS CHECKED AGAINST STOCK, PAYMENT IS APPLIED TO
025760*    WHATEVER SURVIVED, AND THE ORDER IS WRITTEN - DP-0114.
025770*----------------------------------------------------------------
025800 0440-PROCESS-ONE-ORDER.
025900
026000     MOVE "N" TO W-ORDER-REJECTED-SW.
026100     MOVE ZERO TO W-CANCELLED-ORIGIN-AMT.
026200     MOVE ZERO TO W-CANCELLED-DISCOUNT-AMT.
026300     MOVE ZERO TO W-CANCELLED-PAYMENT-AMT.
026400
026500     IF ORQ-MEMBER-COUPON-ID NOT = ZERO
026600        PERFORM 0441-CHECK-MEMBER-COUPON
026610            THRU 0441-CHECK-MEMBER-COUPON-EXIT.
026700
026710*    A REJECTED COUPON SKIPS STOCK CHECKING AND PAYMENT ENTIRELY
026720*    AND GOES STRAIGHT TO THE REJECT-LOG WRITER BELOW.
026800     IF ORDER-IS-REJECTED
026810        GO TO 0440-WRITE-REJECT.
026820
026830     PERFORM 0450-GENERATE-ORDER-ID.
026840     PERFORM 0460-PROCESS-ONE-LINE-ITEM
026850         VARYING W-LN-IDX FROM 1 BY 1
026860         UNTIL W-LN-IDX > W-ORDER-LINE-COUNT.
026870     PERFORM 0470-ADJUST-ORDER-TOTALS.
026880     PERFORM 0475-APPLY-PAYMENT-COMPLETED.
026890     PERFORM 0480-WRITE-ORDER-AND-PAYMENT.
026900     ADD 1 TO W-RUNTOT-ORDERS-WRITTEN.
026910     ADD ORQ-PAYMENT-AMT TO W-RUNTOT-PAYMENT-AMOUNT.
026920     GO TO 0440-PROCESS-ONE-ORDER-EXIT.
026930
026940 0440-WRITE-REJECT.
026950
026960     PERFORM 0485-WRITE-REJECT-RECORD.
026970
026980 0440-PROCESS-ONE-ORDER-EXIT.
026990     EXIT.
027000
027010*    A COUPON NOT ON THE SNAPSHOT AT ALL IS TREATED AS VALID -
027020*    ONLY A COUPON FOUND AND ALREADY MARKED USED IS A REJECT -
027030*    DP-0129.
028100 0441-CHECK-MEMBER-COUPON.
028200
028300     MOVE ORQ-MEMBER-COUPON-ID TO W-COUPON-SEARCH-ID.
028400     PERFORM LOOK-FOR-COUPON-RECORD.
028500
028600     IF FOUND-COUPON-RECORD AND COUPON-ALREADY-USED
028700        MOVE "Y" TO W-ORDER-REJECTED-SW.
028710
028720 0441-CHECK-MEMBER-COUPON-EXIT.
028730     EXIT.
028740
028810*    ORDER-ID IS GENERATED ONLY FOR AN ORDER THAT SURVIVES THE
028820*    COUPON CHECK - A REJECTED ORDER NEVER GETS ONE.
028900 0450-GENERATE-ORDER-ID.
029000
029100     PERFORM GENERATE-ORDER-ID.
029200
029210*----------------------------------------------------------------
029220*    0460-PROCESS-ONE-LINE-ITEM CHECKS ONE LINE AGAINST THE STOCK
029230*    TABLE.  A PRODUCT NOT FOUND OR FLAGGED UNAVAILABLE IS
029240*    CANCELLED AND ITS ORIGIN, DISCOUNT AND FINAL-PRICE AMOUNTS
029250*    ARE ACCUMULATED SO 0470 CAN BACK THEM OUT OF THE ORDER
029260*    PAYMENT TOTAL - DP-0366 (SEPARATE ORIGIN/DISCOUNT TRACKING
029270*    FIXED A PRIOR BUG IN THE PAYMENT DISCOUNT COLUMN).
029280*----------------------------------------------------------------
029300 0460-PROCESS-ONE-LINE-ITEM.
029400
029500     MOVE W-LN-PRODUCT-ID (W-LN-IDX) TO W-STOCK-SEARCH-ID.
029600     PERFORM LOOK-FOR-STOCK-RECORD.
029700
029800     IF NOT FOUND-STOCK-RECORD OR NOT STOCK-IS-AVAILABLE
029900        MOVE "CA" TO W-LN-LINE-STATUS (W-LN-IDX)
030000        ADD W-LN-ORIGIN-PRICE (W-LN-IDX) TO
030100                W-CANCELLED-ORIGIN-AMT
030200        ADD W-LN-DISCOUNT-AMT (W-LN-IDX) TO
030300                W-CANCELLED-DISCOUNT-AMT
030400        ADD W-LN-FINAL-PRICE (W-LN-IDX) TO
030500                W-CANCELLED-PAYMENT-AMT
030600        ADD 1 TO W-RUNTOT-LINES-CANCELED.
030700
030710*    ANY LINE CANCELLED ABOVE REDUCES THE PAYMENT AMOUNT CARRIED
030720*    ON THE ORDER - THE CUSTOMER IS NEVER CHARGED FOR STOCK THAT
030730*    WAS NOT AVAILABLE.
030800 0470-ADJUST-ORDER-TOTALS.
030900
031000     SUBTRACT W-CANCELLED-PAYMENT-AMT FROM ORQ-PAYMENT-AMT.
031100
031200 0475-APPLY-PAYMENT-COMPLETED.
031300
031400*    PAYMENT VALIDATION ALWAYS SUCCEEDS IN THIS SYSTEM - DP-0114.
031500     MOVE "PC" TO W-CURRENT-ORDER-STATUS.
031600     PERFORM 0476-APPLY-LINE-PAYMENT-STATUS
031700         VARYING W-LN-IDX FROM 1 BY 1
031800         UNTIL W-LN-IDX > W-ORDER-LINE-COUNT.
031900
032000 0476-APPLY-LINE-PAYMENT-STATUS.
032100
032110*    ONLY A STILL-PENDING LINE MOVES TO PAYMENT COMPLETED - A
032120*    LINE ALREADY CANCELLED FOR LACK OF STOCK STAYS CANCELLED.
032200     IF W-LN-LINE-STATUS (W-LN-IDX) = "PD"
032300        MOVE "PC" TO W-LN-LINE-STATUS (W-LN-IDX).
032400
032410*----------------------------------------------------------------
032420*    0480-WRITE-ORDER-AND-PAYMENT WRITES THE ACCEPTED ORDER'S
032430*    HEADER AND LINE ITEMS TO THE ORDER-DETAIL MASTER, THEN WRITES
032440*    ITS PAYMENT-INFORMATION RECORD WITH THE CANCELLED-LINE
032450*    AMOUNTS ALREADY BACKED OUT OF THE ORIGIN AND DISCOUNT
032460*    COLUMNS - DP-0366.
032470*----------------------------------------------------------------
032500 0480-WRITE-ORDER-AND-PAYMENT.
032600
032700     MOVE W-NEW-ORDER-ID         TO ODT-ORDER-ID.
032800     MOVE ORQ-CUSTOMER-ID         TO ODT-CUSTOMER-ID.
032900     MOVE ORQ-MEMBER-ID           TO ODT-MEMBER-ID.
033000     MOVE W-CURRENT-ORDER-STATUS  TO ODT-ORDER-STATUS.
033100     MOVE W-ORDID-CCYYMMDDHHMMSS TO ODT-ORDER-DATE-TIME.
033200     MOVE ORQ-STORE-NAME          TO ODT-STORE-NAME.
033300     MOVE ORQ-RECIPIENT-NAME      TO ODT-RECIPIENT-NAME.
033400     MOVE ORQ-RECIPIENT-PHONE     TO ODT-RECIPIENT-PHONE.
033500     MOVE ORQ-RECIPIENT-ADDRESS   TO ODT-RECIPIENT-ADDRESS.
033600     MOVE ORQ-ORDER-MEMO          TO ODT-ORDER-MEMO.
033700     MOVE W-ORDER-LINE-COUNT     TO ODT-LINE-ITEM-COUNT.
033800     WRITE ORDER-DETAIL-HEADER.
033900 
034000     PERFORM 0481-WRITE-ONE-LINE-ITEM
034100         VARYING W-LN-IDX FROM 1 BY 1
034200         UNTIL W-LN-IDX > W-ORDER-LINE-COUNT.
034300 
034400     MOVE W-NEW-ORDER-ID        TO PAY-ORDER-ID.
034500     COMPUTE PAY-ORIGIN-PRODUCT-PRICE =
034600             ORQ-ORIGIN-PRODUCT-AMT - W-CANCELLED-ORIGIN-AMT.
034700     COMPUTE PAY-DISCOUNT-AMOUNT =
034800             ORQ-TOTAL-DISCOUNT-AMT - W-CANCELLED-DISCOUNT-AMT.
034900     MOVE ORQ-PAYMENT-AMT        TO PAY-PAYMENT-AMOUNT.
035000     MOVE ORQ-DELIVERY-FEE       TO PAY-DELIVERY-FEE.
035100     MOVE ORQ-CARD-NUMBER        TO PAY-CARD-NUMBER.
035200     WRITE PAYMENT-INFORMATION-RECORD.
035300
035310*    WRITES ONE LINE ITEM'S FINAL STATUS (CANCELLED OR PAYMENT
035320*    COMPLETED) BACK OUT TO THE ORDER-DETAIL MASTER.
035400 0481-WRITE-ONE-LINE-ITEM.
035500
035600     MOVE W-LN-PRODUCT-ID   (W-LN-IDX) TO ODT-LN-PRODUCT-ID.
035700     MOVE W-LN-COUPON-ID    (W-LN-IDX) TO ODT-LN-COUPON-ID.
035800     MOVE W-LN-PRODUCT-NAME (W-LN-IDX) TO ODT-LN-PRODUCT-NAME.
035900     MOVE W-LN-ORIGIN-PRICE (W-LN-IDX) TO ODT-LN-ORIGIN-PRICE.
036000     MOVE W-LN-DISCOUNT-AMT (W-LN-IDX) TO ODT-LN-DISCOUNT-AMT.
036100     MOVE W-LN-FINAL-PRICE  (W-LN-IDX) TO ODT-LN-FINAL-PRICE.
036200     MOVE W-LN-QUANTITY     (W-LN-IDX) TO ODT-LN-QUANTITY.
036300     MOVE W-LN-LINE-STATUS  (W-LN-IDX) TO ODT-LN-LINE-STATUS.
036400     WRITE ORDER-DETAIL-LINE-ITEM.
036500
036510*    WRITES THE REJECTED MEMBER-ID AND REASON TO THE REJECT LOG
036520*    THAT STORE PERSONNEL REVIEW THE NEXT MORNING - DP-0129.
036600 0485-WRITE-REJECT-RECORD.
036700
036800     ADD 1 TO W-RUNTOT-ORDERS-REJECTED.
036900     MOVE SPACES TO REJECT-LOG-RECORD.
037000     STRING ORQ-MEMBER-ID " " W-REJECT-MESSAGE-TEXT
037100            INTO REJECT-LOG-RECORD.
037200     WRITE REJECT-LOG-RECORD.
037300
037310*----------------------------------------------------------------
037320*    0900-PRINT-RUN-SUMMARY - CONTROL TOTALS FOR THE OPERATOR.
037330*    ORDERS ACCEPTED PLUS ORDERS REJECTED SHOULD RECONCILE BACK
037340*    TO ORDERS READ.  WRITTEN TO A FILE RATHER THAN THE CONSOLE
037350*    SINCE DP-0288 SO IT CAN BE ARCHIVED WITH THE OTHER STEPS'
037360*    RUN SUMMARIES.
037370*----------------------------------------------------------------
037400 0900-PRINT-RUN-SUMMARY.
037500
037600     MOVE SPACES TO RUN-SUMMARY-RECORD.
037700     MOVE RUN-SUMMARY-TITLE TO RUN-SUMMARY-RECORD.
037800     WRITE RUN-SUMMARY-RECORD.
037900 
038000     MOVE SPACES TO RUN-SUMMARY-RECORD.
038100     WRITE RUN-SUMMARY-RECORD.
038200 
038300     MOVE SPACES TO RUN-SUMMARY-LINE.
038400     MOVE "ORDERS READ. . . . . . . . :" TO RSL-LABEL.
038500     MOVE W-RUNTOT-ORDERS-READ TO RSL-VALUE.
038600     MOVE RUN-SUMMARY-LINE-X TO RUN-SUMMARY-RECORD.
038700     WRITE RUN-SUMMARY-RECORD.
038800 
038900     MOVE SPACES TO RUN-SUMMARY-LINE.
039000     MOVE "ORDERS ACCEPTED. . . . . . :" TO RSL-LABEL.
039100     MOVE W-RUNTOT-ORDERS-WRITTEN TO RSL-VALUE.
039200     MOVE RUN-SUMMARY-LINE-X TO RUN-SUMMARY-RECORD.
039300     WRITE RUN-SUMMARY-RECORD.
039400 
039500     MOVE SPACES TO RUN-SUMMARY-LINE.
039600     MOVE "ORDERS REJECTED (COUPON) . :" TO RSL-LABEL.
039700     MOVE W-RUNTOT-ORDERS-REJECTED TO RSL-VALUE.
039800     MOVE RUN-SUMMARY-LINE-X TO RUN-SUMMARY-RECORD.
039900     WRITE RUN-SUMMARY-RECORD.
040000 
040100     MOVE SPACES TO RUN-SUMMARY-LINE.
040200     MOVE "LINE ITEMS CANCELLED . . . :" TO RSL-LABEL.
040300     MOVE W-RUNTOT-LINES-CANCELED TO RSL-VALUE.
040400     MOVE RUN-SUMMARY-LINE-X TO RUN-SUMMARY-RECORD.
040500     WRITE RUN-SUMMARY-RECORD.
040600 
040700     MOVE SPACES TO RUN-SUMMARY-AMOUNT-LINE.
040800     MOVE "TOTAL PAYMENT AMOUNT WRITTEN :" TO RSA-LABEL.
040900     MOVE W-RUNTOT-PAYMENT-AMOUNT TO RSA-VALUE.
041000     MOVE RUN-SUMMARY-AMOUNT-LINE-X TO RUN-SUMMARY-RECORD.
041100     WRITE RUN-SUMMARY-RECORD.
041200
041210*    CLOSES EVERY FILE OPENED IN 0100-HOUSEKEEPING.
041300 0950-TERMINATION.
041400
041500     CLOSE ORDER-REQUEST-FILE.
041600     CLOSE STOCK-AVAILABILITY-FILE.
041700     CLOSE COUPON-STATUS-FILE.
041800     CLOSE ORDER-DETAIL-FILE.
041900     CLOSE PAYMENT-INFORMATION-FILE.
042000     CLOSE REJECT-LOG-FILE.
042100     CLOSE RUN-SUMMARY-FILE.
042200
042210*----------------------------------------------------------------
042220*    SHOP-STANDARD INLINE-PARAGRAPH COPYBOOKS - TABLE-SEARCH AND
042230*    ORDER-ID-GENERATION LOGIC SHARED WITH OTHER STEPS THAT USE
042240*    THE SAME STOCK AND COUPON TABLES AND ORDER-ID SCHEME.
042250*----------------------------------------------------------------
042300     COPY "PL-LOOK-FOR-STOCK-RECORD.CBL".
042400     COPY "PL-LOOK-FOR-COUPON-RECORD.CBL".
042500     COPY "PL-GENERATE-ORDER-ID.CBL".
042600
