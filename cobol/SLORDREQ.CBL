000100*
000200*    SLORDREQ.CBL
000300*    FILE-CONTROL ENTRY FOR THE ORDER-REQUEST FILE (INCOMING)
000400*
000500    SELECT ORDER-REQUEST-FILE ASSIGN TO ORDREQ
000600           ORGANIZATION IS SEQUENTIAL.
000700 
