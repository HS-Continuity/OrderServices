000100*
000200* wsordid.cbl
000300*
000400*-----------------------------------------------------------------
000500*    WORKING-STORAGE TO BE USED BY PL-GENERATE-ORDER-ID.CBL
000600*-----------------------------------------------------------------
000700*    Field maintained across calls within the run:
000800*       W-ORDID-SEQUENCE  --- bumped by one each call, wraps
000900*       at 9999
001000*    Field returned to the calling paragraph:
001100*       W-NEW-ORDER-ID (format CCYYMMDDHHMMSS-SSSS)
001200*-----------------------------------------------------------------
001300*
001400    01  W-ORDID-RUN-TIMESTAMP.
001500        05  W-ORDID-CCYYMMDDHHMMSS      PIC 9(14).
001600        05  FILLER REDEFINES W-ORDID-CCYYMMDDHHMMSS.
001700            10  W-ORDID-CCYY            PIC 9(04).
001800            10  W-ORDID-MM              PIC 9(02).
001900            10  W-ORDID-DD              PIC 9(02).
002000            10  W-ORDID-HH              PIC 9(02).
002100            10  W-ORDID-MI              PIC 9(02).
002200            10  W-ORDID-SS              PIC 9(02).
002300 
002400    01  W-ORDID-SEQUENCE                PIC 9(4) COMP VALUE ZERO.
002500 
002600    01  W-ORDID-SEQUENCE-EDIT           PIC 9(4).
002700 
002800    01  W-NEW-ORDER-ID.
002900        05  W-NEWID-TIMESTAMP           PIC X(14).
003000        05  W-NEWID-HYPHEN              PIC X(01) VALUE "-".
003100        05  W-NEWID-SUFFIX              PIC X(04).
003200 
