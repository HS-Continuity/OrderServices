000100*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.  order-status-engine.
000130 AUTHOR.      M C HARRIS.
000140 INSTALLATION. QUICKBASKET DATA PROCESSING CTR.
000150 DATE-WRITTEN. 11/19/1992.
000160 DATE-COMPILED.
000170 SECURITY.   COMPANY CONFIDENTIAL - DATA PROCESSING DEPT.
000180*
000190*    CHANGE LOG
000200*    ----------
000210*    11/19/92  MCH  ORIGINAL VERSION - TICKET DP-0288.  APPLIES
000220*    11/19/92  MCH  THE STATUS-CHANGE-REQUEST FILE AGAINST THE
000230*    11/19/92  MCH  ORDER-DETAIL MASTER.  WHOLE-ORDER CHANGES
000240*    11/19/92  MCH  CASCADE TO EVERY LINE ITEM; PRODUCT-LINE
000250*    11/19/92  MCH  CHANGES TOUCH ONLY THE ONE LINE.  AWAITING-
000260*    11/19/92  MCH  RELEASE WRITES A RELEASE RECORD.  PREVIOUSLY
000270*    11/19/92  MCH  A MANUAL STEP - SEE DP-0288 FOR CUTOVER NOTES.
000280*    02/08/94  MCH  STATUS-ERROR-FILE ADDED FOR NOT-FOUND, RULE-
000290*    02/08/94  MCH  VIOLATION AND INVALID-REQUEST CASES - THE STEP
000300*    02/08/94  MCH  WAS ABENDING ON BAD INPUT INSTEAD OF LOGGING
000310*    02/08/94  MCH  IT - DP-0340.
000320*    09/30/98  SKV  YEAR 2000 REVIEW - ORDER-DATE-TIME AND ALL
000330*    09/30/98  SKV  DATE COMPARISONS IN THIS STEP ALREADY CCYY
000340*    09/30/98  SKV  THROUGHOUT - NO CHANGES REQUIRED - DP-0477.
000350*    04/03/00  DPR  ORDER-DETAIL IN-MEMORY TABLE RAISED FROM 300
000360*    04/03/00  DPR  TO 500 ENTRIES TO KEEP PACE WITH NIGHTLY
000370*    04/03/00  DPR  ORDER VOLUME - DP-0514.
000380*    08/11/03  TOK  ADDED BULK-REQUEST HANDLING - A RUN OF TYPE
000390*    08/11/03  TOK  "O" RECORDS SHARING ONE SCR-BATCH-ID IS NOW
000400*    08/11/03  TOK  HELD AND EXISTENCE-CHECKED AS A GROUP BEFORE
000410*    08/11/03  TOK  ANY MEMBER IS APPLIED.  IF ANY LISTED ORDER-
000420*    08/11/03  TOK  ID IS MISSING THE WHOLE GROUP IS REJECTED AND
000430*    08/11/03  TOK  NO STATUS IN THE GROUP IS CHANGED - DP-0533.
000440*
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510
000511*    SHOP-STANDARD SELECT CLAUSES FOR THE ORDER-DETAIL MASTER,
000512*    THE WAREHOUSE RELEASE FEED, AND THE STATUS-CHANGE-REQUEST
000513*    FILE - SHARED COPYBOOKS SO EVERY STEP THAT TOUCHES THESE
000514*    FILES ASSIGNS THEM THE SAME WAY.
000520     COPY "SLORDDET.CBL".
000530     COPY "SLRELEAS.CBL".
000540     COPY "SLSTCHG.CBL".
000550
000551*    LOCAL TO THIS STEP - NOT SHARED WITH THE OTHER NIGHTLY STEPS.
000560     SELECT STATUS-ERROR-FILE ASSIGN TO STCHGERR
000570            ORGANIZATION IS LINE SEQUENTIAL.
000580
000590     SELECT STATUS-RUN-SUMMARY-FILE ASSIGN TO STATSUM
000600            ORGANIZATION IS LINE SEQUENTIAL.
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640
000650     COPY "FDORDDET.CBL".
000660     COPY "FDRELEAS.CBL".
000670     COPY "FDSTCHG.CBL".
000680
000681*    ONE 80-BYTE LINE PER REJECTED REQUEST - ORDER-ID AND REASON.
000690 FD  STATUS-ERROR-FILE
000700     LABEL RECORDS ARE OMITTED.
000710 01  STATUS-ERROR-RECORD             PIC X(80).
000720
000721*    PRINTER-WIDTH CONTROL-TOTAL REPORT WRITTEN AT 0900 BELOW.
000730 FD  STATUS-RUN-SUMMARY-FILE
000740     LABEL RECORDS ARE OMITTED.
000750 01  STATUS-SUMMARY-RECORD           PIC X(132).
000760
000770 WORKING-STORAGE SECTION.
000780
000781*    WSORDDET HOLDS THE IN-MEMORY ORDER-DETAIL TABLE (W-ODT-TABLE)
000782*    THAT 0200-LOAD-ORDER-DETAIL-TABLE BUILDS.  WSSTATBL HOLDS THE
000783*    VALID-STATUS-CODE TABLE USED BY CHECK-STATUS-TRANSITION.
000790     COPY "wsorddet.cbl".
000800     COPY "wsstatbl.cbl".
000810
000820 01  W-ODT-EOF-SW                    PIC X VALUE "N".
000830     88  ODT-EOF                     VALUE "Y".
000840 
000850 01  W-SCR-EOF-SW                    PIC X VALUE "N".
000860     88  SCR-EOF                     VALUE "Y".
000870 
000880 01  W-FOUND-PRODUCT-LINE            PIC X VALUE "N".
000890     88  FOUND-PRODUCT-LINE          VALUE "Y".
000900 
000910 01  W-REQUESTED-STATUS              PIC X(2).
000920 01  W-CURRENT-ORDER-STATUS          PIC X(2).
000930 
000940 01  W-LN-SUBSCRIPT                  PIC 9(2) COMP VALUE ZERO.
000950 
000960 01  W-ERROR-REASON                  PIC X(30).
000970
000980 01  W-BULK-BATCH-ID                 PIC X(08) VALUE SPACES.
000990 01  W-BULK-REQUESTED-STATUS         PIC X(02).
001000
001010 01  W-BULK-REJECT-SW                PIC X VALUE "N".
001020     88  BULK-REJECTED                VALUE "Y".
001030
001040 01  W-BULK-SUBSCRIPT                PIC 9(2) COMP VALUE ZERO.
001050
001060 01  W-BULK-ORDER-TABLE.
001070     05  W-BULK-ORDER-ID OCCURS 50 TIMES
001080                          PIC X(19).
001090 01  W-BULK-ORDER-COUNT              PIC 9(2) COMP VALUE ZERO.
001100
001110 01  W-REQUESTS-READ                 PIC 9(7) COMP VALUE ZERO.
001120 01  W-REQUESTS-APPLIED               PIC 9(7) COMP VALUE ZERO.
001130 01  W-REQUESTS-RULE-VIOLATION       PIC 9(7) COMP VALUE ZERO.
001140 01  W-REQUESTS-NOT-FOUND             PIC 9(7) COMP VALUE ZERO.
001150 01  W-REQUESTS-INVALID               PIC 9(7) COMP VALUE ZERO.
001160 
001170 01  STATUS-SUMMARY-TITLE.
001180     05  FILLER                      PIC X(40) VALUE
001190         "ORDER STATUS ENGINE - RUN SUMMARY".
001200     05  FILLER                      PIC X(92) VALUE SPACES.
001210 
001220 01  STATUS-SUMMARY-LINE.
001230     05  SSL-LABEL                   PIC X(30).
001240     05  SSL-VALUE                   PIC ZZZ,ZZ9.
001250     05  FILLER                      PIC X(95).
001260 01  STATUS-SUMMARY-LINE-X
001270         REDEFINES STATUS-SUMMARY-LINE  PIC X(132).
001280 
001290 77  W-ERR-NOT-FOUND-TEXT            PIC X(20) VALUE
001300         "ORDER DOES NOT EXIST".
001310 77  W-ERR-RULE-TEXT                 PIC X(25) VALUE
001320         "TRANSITION RULE VIOLATION".
001330 77  W-ERR-INVALID-TEXT              PIC X(15) VALUE
001340         "INVALID REQUEST".
001350 77  W-ERR-PRODUCT-TEXT              PIC X(23) VALUE
001360         "PRODUCT DOES NOT EXIST".
001370 77  W-ERR-BULK-TEXT                 PIC X(27) VALUE
001380         "BULK REQUEST - ORDER MISSING".
001390
001400 PROCEDURE DIVISION.
001401*----------------------------------------------------------------
001402*    0000-MAIN-PROCESS IS STEP 2 OF THE NIGHTLY RUN.  IT LOADS
001403*    THE ENTIRE ORDER-DETAIL MASTER INTO MEMORY, APPLIES EVERY
001404*    STATUS-CHANGE-REQUEST AGAINST IT, THEN REWRITES THE WHOLE
001405*    MASTER BACK OUT.  BULK REQUESTS SHARING A BATCH-ID ARE HELD
001406*    AND VALIDATED AS A GROUP BEFORE ANY MEMBER IS APPLIED, SO
001407*    THE FINAL FLUSH AFTER THE READ LOOP (LINE BELOW) CATCHES A
001408*    BULK GROUP THAT WAS STILL PENDING WHEN END OF FILE HIT -
001409*    DP-0288, DP-0533.
001410*----------------------------------------------------------------
001420 0000-MAIN-PROCESS.
001430
001440     PERFORM 0100-HOUSEKEEPING.
001450     PERFORM 0200-LOAD-ORDER-DETAIL-TABLE.
001460     PERFORM 0300-READ-STATUS-CHANGE-RECORD.
001470     PERFORM 0310-PROCESS-ONE-REQUEST-AND-READ-NEXT UNTIL SCR-EOF.
001480     PERFORM 0322-FINALIZE-BULK-GROUP-IF-PENDING.
001490     PERFORM 0800-REWRITE-ORDER-DETAIL-MASTER.
001500     PERFORM 0900-PRINT-RUN-SUMMARY.
001510     PERFORM 0950-TERMINATION.
001520     STOP RUN.
001530
001531*    0100-HOUSEKEEPING - OPEN EVERY FILE THIS STEP TOUCHES.  THE
001532*    ORDER-DETAIL MASTER IS OPENED INPUT HERE AND REOPENED OUTPUT
001533*    LATER IN 0800-REWRITE-ORDER-DETAIL-MASTER ONCE IT HAS BEEN
001534*    FULLY READ INTO THE W-ODT-TABLE.
001540 0100-HOUSEKEEPING.
001550
001560     OPEN INPUT  ORDER-DETAIL-FILE.
001570     OPEN INPUT  STATUS-CHANGE-FILE.
001580     OPEN OUTPUT RELEASE-FILE.
001590     OPEN OUTPUT STATUS-ERROR-FILE.
001600     OPEN OUTPUT STATUS-RUN-SUMMARY-FILE.
001610
001611*----------------------------------------------------------------
001612*    0200-LOAD-ORDER-DETAIL-TABLE READS THE WHOLE ORDER-DETAIL
001613*    MASTER - HEADERS AND LINE ITEMS BOTH - INTO W-ODT-TABLE SO
001614*    THE STATUS UPDATES BELOW CAN BE APPLIED IN MEMORY WITHOUT A
001615*    SECOND PASS OVER THE FILE PER REQUEST.  TABLE SIZE RAISED
001616*    TO 500 ENTRIES PER DP-0514.
001617*----------------------------------------------------------------
001620 0200-LOAD-ORDER-DETAIL-TABLE.
001630
001640     PERFORM 0205-READ-ODT-HEADER.
001650     PERFORM 0210-STORE-ONE-ORDER-AND-READ-NEXT UNTIL ODT-EOF.
001660
001670 0205-READ-ODT-HEADER.
001680
001690     PERFORM READ-ORDER-DETAIL-NEXT-RECORD.
001700
001701*    0210-STORE-ONE-ORDER-AND-READ-NEXT COPIES ONE ORDER HEADER
001702*    INTO THE NEXT TABLE SLOT, THEN READS AND STORES EVERY LINE
001703*    ITEM BELONGING TO IT BEFORE MOVING ON TO THE NEXT HEADER.
001710 0210-STORE-ONE-ORDER-AND-READ-NEXT.
001720
001730     ADD 1 TO W-ODT-TABLE-COUNT.
001740     MOVE ODT-ORDER-ID TO
001750             W-ODT-ORDER-ID (W-ODT-TABLE-COUNT).
001760     MOVE ODT-CUSTOMER-ID TO
001770             W-ODT-CUSTOMER-ID (W-ODT-TABLE-COUNT).
001780     MOVE ODT-MEMBER-ID TO
001790             W-ODT-MEMBER-ID (W-ODT-TABLE-COUNT).
001800     MOVE ODT-ORDER-STATUS TO
001810             W-ODT-ORDER-STATUS (W-ODT-TABLE-COUNT).
001820     MOVE ODT-ORDER-DATE-TIME TO
001830             W-ODT-ORDER-DATE-TIME (W-ODT-TABLE-COUNT).
001840     MOVE ODT-STORE-NAME TO
001850             W-ODT-STORE-NAME (W-ODT-TABLE-COUNT).
001860     MOVE ODT-RECIPIENT-NAME TO
001870             W-ODT-RECIPIENT-NAME (W-ODT-TABLE-COUNT).
001880     MOVE ODT-RECIPIENT-PHONE TO
001890             W-ODT-RECIPIENT-PHONE (W-ODT-TABLE-COUNT).
001900     MOVE ODT-RECIPIENT-ADDRESS TO
001910             W-ODT-RECIPIENT-ADDRESS (W-ODT-TABLE-COUNT).
001920     MOVE ODT-ORDER-MEMO TO
001930             W-ODT-ORDER-MEMO (W-ODT-TABLE-COUNT).
001940     MOVE ODT-LINE-ITEM-COUNT TO
001950             W-ODT-LN-ITEM-COUNT (W-ODT-TABLE-COUNT).
001960 
001970     PERFORM 0220-READ-ONE-LINE-ITEM
001980         VARYING W-LN-SUBSCRIPT FROM 1 BY 1
001990         UNTIL W-LN-SUBSCRIPT >
002000                 W-ODT-LN-ITEM-COUNT (W-ODT-TABLE-COUNT).
002010 
002020     PERFORM 0205-READ-ODT-HEADER.
002030
002031*    STORES ONE LINE ITEM INTO THE CURRENT ORDER'S TABLE SLOT.
002040 0220-READ-ONE-LINE-ITEM.
002050
002060     PERFORM READ-ORDER-DETAIL-NEXT-RECORD.
002070 
002080     MOVE ODT-LN-PRODUCT-ID TO W-ODT-LN-PRODUCT-ID
002090             (W-ODT-TABLE-COUNT, W-LN-SUBSCRIPT).
002100     MOVE ODT-LN-COUPON-ID TO W-ODT-LN-COUPON-ID
002110             (W-ODT-TABLE-COUNT, W-LN-SUBSCRIPT).
002120     MOVE ODT-LN-PRODUCT-NAME TO W-ODT-LN-PRODUCT-NAME
002130             (W-ODT-TABLE-COUNT, W-LN-SUBSCRIPT).
002140     MOVE ODT-LN-ORIGIN-PRICE TO W-ODT-LN-ORIGIN-PRICE
002150             (W-ODT-TABLE-COUNT, W-LN-SUBSCRIPT).
002160     MOVE ODT-LN-DISCOUNT-AMT TO W-ODT-LN-DISCOUNT-AMT
002170             (W-ODT-TABLE-COUNT, W-LN-SUBSCRIPT).
002180     MOVE ODT-LN-FINAL-PRICE TO W-ODT-LN-FINAL-PRICE
002190             (W-ODT-TABLE-COUNT, W-LN-SUBSCRIPT).
002200     MOVE ODT-LN-QUANTITY TO W-ODT-LN-QUANTITY
002210             (W-ODT-TABLE-COUNT, W-LN-SUBSCRIPT).
002220     MOVE ODT-LN-LINE-STATUS TO W-ODT-LN-LINE-STATUS
002230             (W-ODT-TABLE-COUNT, W-LN-SUBSCRIPT).
002240
002241*    0300-READ-STATUS-CHANGE-RECORD PULLS THE NEXT REQUEST OFF
002242*    THE STATUS-CHANGE-FILE.  THE FILE IS NOT SORTED BY BATCH-ID
002243*    SO A BULK GROUP'S MEMBERS MAY BE INTERLEAVED WITH OTHER
002244*    REQUESTS - SEE 0322 BELOW FOR HOW THAT IS HANDLED.
002250 0300-READ-STATUS-CHANGE-RECORD.
002260
002270     READ STATUS-CHANGE-FILE
002280         AT END
002290             SET SCR-EOF TO TRUE.
002300
002310 0310-PROCESS-ONE-REQUEST-AND-READ-NEXT.
002320
002330     ADD 1 TO W-REQUESTS-READ.
002340     PERFORM 0320-PROCESS-ONE-REQUEST.
002350     PERFORM 0300-READ-STATUS-CHANGE-RECORD.
002360
002361*----------------------------------------------------------------
002362*    0320-PROCESS-ONE-REQUEST SPLITS THE INCOMING REQUEST TWO
002363*    WAYS.  A BLANK SCR-BATCH-ID IS AN ORDINARY SINGLE REQUEST
002364*    AND IS APPLIED RIGHT AWAY.  A NON-BLANK SCR-BATCH-ID MARKS
002365*    ONE MEMBER OF A BULK STATUS-CHANGE GROUP - THOSE ARE ONLY
002366*    ACCUMULATED HERE AND ARE NOT APPLIED UNTIL THE WHOLE GROUP
002367*    HAS BEEN SEEN AND VALIDATED - DP-0533.
002368*----------------------------------------------------------------
002370 0320-PROCESS-ONE-REQUEST.
002380
002390     IF SCR-BATCH-ID NOT = SPACES
002393        GO TO 0320-BULK-MEMBER.
002396
002400     PERFORM 0322-FINALIZE-BULK-GROUP-IF-PENDING.
002410     PERFORM 0324-PROCESS-SINGLE-REQUEST.
002415     GO TO 0320-PROCESS-ONE-REQUEST-EXIT.
002420
002421*    A NEW BATCH-ID SHOWING UP FLUSHES WHATEVER GROUP WAS BEING
002422*    ACCUMULATED BEFORE STARTING THE NEW ONE - DP-0533.
002425 0320-BULK-MEMBER.
002430     IF SCR-BATCH-ID NOT = W-BULK-BATCH-ID
002440        PERFORM 0322-FINALIZE-BULK-GROUP-IF-PENDING
002450           MOVE SCR-BATCH-ID TO W-BULK-BATCH-ID
002460           MOVE SCR-REQUESTED-STATUS TO W-BULK-REQUESTED-STATUS.
002470     PERFORM 0330-ACCUMULATE-BULK-MEMBER.
002475
002480 0320-PROCESS-ONE-REQUEST-EXIT.
002485     EXIT.
002490
002495 0322-FINALIZE-BULK-GROUP-IF-PENDING.
002500
002510*    FLUSHES THE PENDING BULK GROUP, IF ANY, ON A BATCH-ID
002520*    CHANGE OR AT END OF THE STATUS-CHANGE FILE - DP-0533.
002530     IF W-BULK-ORDER-COUNT > 0
002540        PERFORM 0340-VALIDATE-BULK-ORDERS-EXIST
002545            THRU 0340-VALIDATE-BULK-ORDERS-EXIST-EXIT
002550        IF BULK-REJECTED
002560           PERFORM 0350-REJECT-BULK-GROUP
002570        ELSE
002580           PERFORM 0360-APPLY-BULK-GROUP
002590        MOVE SPACES TO W-BULK-BATCH-ID
002600        MOVE ZERO TO W-BULK-ORDER-COUNT
002610        MOVE "N" TO W-BULK-REJECT-SW.
002620
002625*    LOOKS UP THE ORDER, THEN ROUTES TO THE WHOLE-ORDER OR
002626*    PRODUCT-LINE APPLY PARAGRAPH BASED ON SCR-REQUEST-TYPE.
002630 0324-PROCESS-SINGLE-REQUEST.
002640
002650     MOVE SCR-ORDER-ID TO W-ODT-SEARCH-ID.
002660     PERFORM LOOK-FOR-ORDER-DETAIL-ENTRY.
002670
002680     IF NOT FOUND-ODT-RECORD
002690        MOVE W-ERR-NOT-FOUND-TEXT TO W-ERROR-REASON
002700        PERFORM 0480-WRITE-ERROR-RECORD
002710        ADD 1 TO W-REQUESTS-NOT-FOUND
002720     ELSE
002730        IF SCR-TYPE-WHOLE-ORDER
002740           MOVE W-ODT-ORDER-STATUS (W-ODT-IDX) TO
002750                   W-CURRENT-ORDER-STATUS
002760           MOVE SCR-REQUESTED-STATUS TO W-REQUESTED-STATUS
002770           PERFORM 0400-APPLY-WHOLE-ORDER-REQUEST
002780        ELSE
002790           PERFORM 0440-APPLY-PRODUCT-LINE-REQUEST.
002800
002805*    0330-ACCUMULATE-BULK-MEMBER JUST STACKS THE ORDER-ID INTO
002806*    THE W-BULK-ORDER-ID TABLE - NO VALIDATION HAPPENS HERE, THAT
002807*    IS ALL DONE TOGETHER IN 0340 ONCE THE GROUP IS COMPLETE.
002810 0330-ACCUMULATE-BULK-MEMBER.
002820
002830     ADD 1 TO W-BULK-ORDER-COUNT.
002840     MOVE SCR-ORDER-ID TO
002850             W-BULK-ORDER-ID (W-BULK-ORDER-COUNT).
002860
002870 0340-VALIDATE-BULK-ORDERS-EXIST.
002880
002890*    PRE-VALIDATION PASS - EVERY ORDER-ID LISTED IN THE BULK
002900*    GROUP MUST EXIST BEFORE ANY ONE OF THEM IS APPLIED - THE
002910*    MASTER IS NOT TOUCHED DURING THIS PASS - DP-0533.
002920     MOVE "N" TO W-BULK-REJECT-SW.
002930     PERFORM 0342-CHECK-ONE-BULK-ORDER
002940         VARYING W-BULK-SUBSCRIPT FROM 1 BY 1
002950         UNTIL W-BULK-SUBSCRIPT > W-BULK-ORDER-COUNT
002960            OR BULK-REJECTED.
002965
002967 0340-VALIDATE-BULK-ORDERS-EXIST-EXIT.
002968     EXIT.
002970
002980 0342-CHECK-ONE-BULK-ORDER.
002990
003000     MOVE W-BULK-ORDER-ID (W-BULK-SUBSCRIPT) TO W-ODT-SEARCH-ID.
003010     PERFORM LOOK-FOR-ORDER-DETAIL-ENTRY.
003020
003030     IF NOT FOUND-ODT-RECORD
003040        MOVE "Y" TO W-BULK-REJECT-SW.
003050
003060 0350-REJECT-BULK-GROUP.
003070
003080*    ONE LISTED ORDER WAS MISSING - THE WHOLE GROUP IS REJECTED
003090*    AND LOGGED, NO MEMBER OF THE GROUP IS APPLIED - DP-0533.
003100     PERFORM 0352-WRITE-ONE-BULK-ERROR
003110         VARYING W-BULK-SUBSCRIPT FROM 1 BY 1
003120         UNTIL W-BULK-SUBSCRIPT > W-BULK-ORDER-COUNT.
003130
003140 0352-WRITE-ONE-BULK-ERROR.
003150
003160     MOVE SPACES TO STATUS-ERROR-RECORD.
003170     STRING W-BULK-ORDER-ID (W-BULK-SUBSCRIPT) " " W-ERR-BULK-TEXT
003180             INTO STATUS-ERROR-RECORD.
003190     WRITE STATUS-ERROR-RECORD.
003200     ADD 1 TO W-REQUESTS-NOT-FOUND.
003210
003211*    A GROUP THAT PASSED VALIDATION IN 0340 IS APPLIED HERE ONE
003212*    MEMBER AT A TIME, EACH GOING THROUGH THE SAME WHOLE-ORDER
003213*    APPLY LOGIC A SINGLE REQUEST WOULD USE - DP-0533.
003220 0360-APPLY-BULK-GROUP.
003230
003240     PERFORM 0362-APPLY-ONE-BULK-ORDER
003250         VARYING W-BULK-SUBSCRIPT FROM 1 BY 1
003260         UNTIL W-BULK-SUBSCRIPT > W-BULK-ORDER-COUNT.
003270
003280 0362-APPLY-ONE-BULK-ORDER.
003290
003300     MOVE W-BULK-ORDER-ID (W-BULK-SUBSCRIPT) TO W-ODT-SEARCH-ID.
003310     PERFORM LOOK-FOR-ORDER-DETAIL-ENTRY.
003320     MOVE W-ODT-ORDER-STATUS (W-ODT-IDX) TO
003330             W-CURRENT-ORDER-STATUS.
003340     MOVE W-BULK-REQUESTED-STATUS TO W-REQUESTED-STATUS.
003350     PERFORM 0400-APPLY-WHOLE-ORDER-REQUEST.
003360
003370 0400-APPLY-WHOLE-ORDER-REQUEST.
003380
003390*    CALLER SETS W-CURRENT-ORDER-STATUS AND W-REQUESTED-STATUS
003400*    BEFORE THE PERFORM - SHARED BY THE SINGLE-REQUEST PATH
003410*    (0324) AND THE BULK-GROUP PATH (0362) - DP-0533.
003420     PERFORM CHECK-STATUS-TRANSITION.
003430
003440     IF NOT TRANSITION-IS-VALID
003450        MOVE W-ERR-RULE-TEXT TO W-ERROR-REASON
003460        PERFORM 0480-WRITE-ERROR-RECORD
003470        ADD 1 TO W-REQUESTS-RULE-VIOLATION
003480     ELSE
003490        IF W-REQUESTED-STATUS = "AR"
003500           MOVE "AR" TO W-ODT-ORDER-STATUS (W-ODT-IDX)
003510           PERFORM 0420-CASCADE-STATUS-TO-LINES
003520           PERFORM 0460-WRITE-RELEASE-RECORD
003530           ADD 1 TO W-REQUESTS-APPLIED
003540        ELSE
003550           IF W-REQUESTED-STATUS = "PP"
003560                 OR W-REQUESTED-STATUS = "CA"
003570                 OR W-REQUESTED-STATUS = "RQ"
003580                 OR W-REQUESTED-STATUS = "RF"
003590              MOVE W-REQUESTED-STATUS TO
003600                      W-ODT-ORDER-STATUS (W-ODT-IDX)
003610              PERFORM 0420-CASCADE-STATUS-TO-LINES
003620              ADD 1 TO W-REQUESTS-APPLIED
003630           ELSE
003640              MOVE W-ERR-INVALID-TEXT TO W-ERROR-REASON
003650              PERFORM 0480-WRITE-ERROR-RECORD
003660              ADD 1 TO W-REQUESTS-INVALID.
003670
003671*----------------------------------------------------------------
003672*    WHEN A WHOLE ORDER MOVES TO A NEW STATUS, EVERY PRODUCT LINE
003673*    UNDER IT FOLLOWS ALONG TO THE SAME STATUS - A CUSTOMER
003674*    CANNOT HAVE A "CANCELLED" ORDER HEADER WITH LINES STILL
003675*    SHOWING "AWAITING RELEASE".
003676*----------------------------------------------------------------
003680 0420-CASCADE-STATUS-TO-LINES.
003690
003700     PERFORM 0425-SET-ONE-LINE-STATUS
003710         VARYING W-ODT-LN-IDX FROM 1 BY 1
003720         UNTIL W-ODT-LN-IDX > W-ODT-LN-ITEM-COUNT (W-ODT-IDX).
003730
003740 0425-SET-ONE-LINE-STATUS.
003750
003760     MOVE W-ODT-ORDER-STATUS (W-ODT-IDX) TO
003770             W-ODT-LN-LINE-STATUS (W-ODT-IDX, W-ODT-LN-IDX).
003780
003781*----------------------------------------------------------------
003782*    0440-APPLY-PRODUCT-LINE-REQUEST HANDLES A REQUEST TARGETED
003783*    AT ONE PRODUCT LINE WITHIN THE ORDER RATHER THAN THE WHOLE
003784*    ORDER.  A PARTIAL CANCEL OR RETURN ON A SINGLE ITEM DOES NOT
003785*    TOUCH THE ORDER HEADER STATUS OR THE OTHER LINES.
003786*----------------------------------------------------------------
003790 0440-APPLY-PRODUCT-LINE-REQUEST.
003800
003810     SET W-ODT-LN-IDX TO 1.
003820     MOVE "N" TO W-FOUND-PRODUCT-LINE.
003830     SEARCH W-ODT-LN-ENTRY
003840         AT END
003850             NEXT SENTENCE
003860         WHEN W-ODT-LN-PRODUCT-ID (W-ODT-IDX, W-ODT-LN-IDX)
003870                                              = SCR-PRODUCT-ID
003880             MOVE "Y" TO W-FOUND-PRODUCT-LINE.
003890 
003900     IF NOT FOUND-PRODUCT-LINE
003910        MOVE W-ERR-PRODUCT-TEXT TO W-ERROR-REASON
003920        PERFORM 0480-WRITE-ERROR-RECORD
003930        ADD 1 TO W-REQUESTS-NOT-FOUND
003940     ELSE
003950        MOVE W-ODT-LN-LINE-STATUS (W-ODT-IDX, W-ODT-LN-IDX)
003960                                      TO W-CURRENT-ORDER-STATUS
003970        MOVE SCR-REQUESTED-STATUS TO W-REQUESTED-STATUS
003980        PERFORM CHECK-STATUS-TRANSITION
003990        IF NOT TRANSITION-IS-VALID
004000           MOVE W-ERR-RULE-TEXT TO W-ERROR-REASON
004010           PERFORM 0480-WRITE-ERROR-RECORD
004020           ADD 1 TO W-REQUESTS-RULE-VIOLATION
004030        ELSE
004040           IF SCR-REQUESTED-STATUS = "CA"
004050                 OR SCR-REQUESTED-STATUS = "RQ"
004060                 OR SCR-REQUESTED-STATUS = "RF"
004070              MOVE SCR-REQUESTED-STATUS TO W-ODT-LN-LINE-STATUS
004080                      (W-ODT-IDX, W-ODT-LN-IDX)
004090              ADD 1 TO W-REQUESTS-APPLIED
004100           ELSE
004110              MOVE W-ERR-INVALID-TEXT TO W-ERROR-REASON
004120              PERFORM 0480-WRITE-ERROR-RECORD
004130              ADD 1 TO W-REQUESTS-INVALID.
004140
004141*    AN ORDER MOVING TO "AR" (AWAITING RELEASE) IS PICKED UP BY
004142*    THE WAREHOUSE RELEASE FEED - ONE RECORD IS DROPPED HERE FOR
004143*    EVERY ORDER THAT CLEARS THAT TRANSITION TODAY.
004150 0460-WRITE-RELEASE-RECORD.
004160
004170     MOVE W-ODT-ORDER-ID (W-ODT-IDX) TO REL-ORDER-ID.
004180     MOVE "AR" TO REL-RELEASE-STATUS.
004190     WRITE RELEASE-RECORD.
004200
004201*    COMMON ERROR-RECORD WRITER FOR ALL OF THE REJECT REASONS
004202*    ABOVE - NOT-FOUND, RULE-VIOLATION, INVALID, AND PRODUCT-LINE
004203*    NOT-FOUND ALL FUNNEL THROUGH HERE.
004210 0480-WRITE-ERROR-RECORD.
004220
004230     MOVE SPACES TO STATUS-ERROR-RECORD.
004240     STRING SCR-ORDER-ID " " W-ERROR-REASON
004250             INTO STATUS-ERROR-RECORD.
004260     WRITE STATUS-ERROR-RECORD.
004270
004271*----------------------------------------------------------------
004272*    0800-REWRITE-ORDER-DETAIL-MASTER CLOSES THE MASTER FOR INPUT
004273*    AND REOPENS IT FOR OUTPUT SO THE UPDATED IN-MEMORY TABLE CAN
004274*    BE WRITTEN STRAIGHT BACK OVER IT.  THIS FILE IS NOT A VSAM
004275*    KEYED FILE IN THIS SHOP'S SETUP SO A FULL REWRITE OF EVERY
004276*    ORDER IS THE ONLY WAY TO POST THE STATUS CHANGES - DP-0288.
004277*----------------------------------------------------------------
004280 0800-REWRITE-ORDER-DETAIL-MASTER.
004290
004300     CLOSE ORDER-DETAIL-FILE.
004310     OPEN OUTPUT ORDER-DETAIL-FILE.
004320
004330     PERFORM 0810-WRITE-ONE-ORDER
004340         VARYING W-ODT-IDX FROM 1 BY 1
004350         UNTIL W-ODT-IDX > W-ODT-TABLE-COUNT.
004360
004370     CLOSE ORDER-DETAIL-FILE.
004380
004381*    WRITES ONE ORDER HEADER FROM THE TABLE BACK OUT, THEN EVERY
004382*    LINE ITEM UNDER IT, REBUILDING THE ODT-LINE-ITEM-COUNT-DRIVEN
004383*    VARIABLE-OCCURRENCE LAYOUT ON THE WAY OUT.
004390 0810-WRITE-ONE-ORDER.
004400
004410     MOVE W-ODT-ORDER-ID (W-ODT-IDX) TO ODT-ORDER-ID.
004420     MOVE W-ODT-CUSTOMER-ID (W-ODT-IDX) TO ODT-CUSTOMER-ID.
004430     MOVE W-ODT-MEMBER-ID (W-ODT-IDX) TO ODT-MEMBER-ID.
004440     MOVE W-ODT-ORDER-STATUS (W-ODT-IDX) TO ODT-ORDER-STATUS.
004450     MOVE W-ODT-ORDER-DATE-TIME (W-ODT-IDX) TO
004460             ODT-ORDER-DATE-TIME.
004470     MOVE W-ODT-STORE-NAME (W-ODT-IDX) TO ODT-STORE-NAME.
004480     MOVE W-ODT-RECIPIENT-NAME (W-ODT-IDX) TO
004490             ODT-RECIPIENT-NAME.
004500     MOVE W-ODT-RECIPIENT-PHONE (W-ODT-IDX) TO
004510             ODT-RECIPIENT-PHONE.
004520     MOVE W-ODT-RECIPIENT-ADDRESS (W-ODT-IDX) TO
004530             ODT-RECIPIENT-ADDRESS.
004540     MOVE W-ODT-ORDER-MEMO (W-ODT-IDX) TO ODT-ORDER-MEMO.
004550     MOVE W-ODT-LN-ITEM-COUNT (W-ODT-IDX) TO
004560             ODT-LINE-ITEM-COUNT.
004570     WRITE ORDER-DETAIL-HEADER.
004580 
004590     PERFORM 0820-WRITE-ONE-LINE-ITEM
004600         VARYING W-ODT-LN-IDX FROM 1 BY 1
004610         UNTIL W-ODT-LN-IDX > W-ODT-LN-ITEM-COUNT (W-ODT-IDX).
004620
004621*    WRITES ONE LINE ITEM'S CURRENT FIELDS BACK OUT - INCLUDING
004622*    W-ODT-LN-LINE-STATUS, WHICH MAY HAVE JUST BEEN CHANGED BY
004623*    0425-SET-ONE-LINE-STATUS OR 0440-APPLY-PRODUCT-LINE-REQUEST.
004630 0820-WRITE-ONE-LINE-ITEM.
004640
004650     MOVE W-ODT-LN-PRODUCT-ID (W-ODT-IDX, W-ODT-LN-IDX) TO
004660             ODT-LN-PRODUCT-ID.
004670     MOVE W-ODT-LN-COUPON-ID (W-ODT-IDX, W-ODT-LN-IDX) TO
004680             ODT-LN-COUPON-ID.
004690     MOVE W-ODT-LN-PRODUCT-NAME (W-ODT-IDX, W-ODT-LN-IDX) TO
004700             ODT-LN-PRODUCT-NAME.
004710     MOVE W-ODT-LN-ORIGIN-PRICE (W-ODT-IDX, W-ODT-LN-IDX) TO
004720             ODT-LN-ORIGIN-PRICE.
004730     MOVE W-ODT-LN-DISCOUNT-AMT (W-ODT-IDX, W-ODT-LN-IDX) TO
004740             ODT-LN-DISCOUNT-AMT.
004750     MOVE W-ODT-LN-FINAL-PRICE (W-ODT-IDX, W-ODT-LN-IDX) TO
004760             ODT-LN-FINAL-PRICE.
004770     MOVE W-ODT-LN-QUANTITY (W-ODT-IDX, W-ODT-LN-IDX) TO
004780             ODT-LN-QUANTITY.
004790     MOVE W-ODT-LN-LINE-STATUS (W-ODT-IDX, W-ODT-LN-IDX) TO
004800             ODT-LN-LINE-STATUS.
004810     WRITE ORDER-DETAIL-LINE-ITEM.
004820
004821*----------------------------------------------------------------
004822*    0900-PRINT-RUN-SUMMARY - CONTROL TOTALS FOR THE OPERATOR.
004823*    REQUESTS-APPLIED PLUS RULE-VIOLATION PLUS NOT-FOUND PLUS
004824*    INVALID SHOULD RECONCILE BACK TO REQUESTS-READ - A MISMATCH
004825*    MEANS A REQUEST FELL THROUGH WITHOUT BEING COUNTED ANYWHERE.
004826*----------------------------------------------------------------
004830 0900-PRINT-RUN-SUMMARY.
004840
004850     MOVE SPACES TO STATUS-SUMMARY-RECORD.
004860     MOVE STATUS-SUMMARY-TITLE TO STATUS-SUMMARY-RECORD.
004870     WRITE STATUS-SUMMARY-RECORD.
004880 
004890     MOVE SPACES TO STATUS-SUMMARY-RECORD.
004900     WRITE STATUS-SUMMARY-RECORD.
004910 
004920     MOVE SPACES TO STATUS-SUMMARY-LINE.
004930     MOVE "REQUESTS READ. . . . . . . :" TO SSL-LABEL.
004940     MOVE W-REQUESTS-READ TO SSL-VALUE.
004950     MOVE STATUS-SUMMARY-LINE-X TO STATUS-SUMMARY-RECORD.
004960     WRITE STATUS-SUMMARY-RECORD.
004970 
004980     MOVE SPACES TO STATUS-SUMMARY-LINE.
004990     MOVE "REQUESTS APPLIED . . . . . :" TO SSL-LABEL.
005000     MOVE W-REQUESTS-APPLIED TO SSL-VALUE.
005010     MOVE STATUS-SUMMARY-LINE-X TO STATUS-SUMMARY-RECORD.
005020     WRITE STATUS-SUMMARY-RECORD.
005030 
005040     MOVE SPACES TO STATUS-SUMMARY-LINE.
005050     MOVE "RULE VIOLATIONS. . . . . . :" TO SSL-LABEL.
005060     MOVE W-REQUESTS-RULE-VIOLATION TO SSL-VALUE.
005070     MOVE STATUS-SUMMARY-LINE-X TO STATUS-SUMMARY-RECORD.
005080     WRITE STATUS-SUMMARY-RECORD.
005090 
005100     MOVE SPACES TO STATUS-SUMMARY-LINE.
005110     MOVE "ORDER/PRODUCT NOT FOUND. . :" TO SSL-LABEL.
005120     MOVE W-REQUESTS-NOT-FOUND TO SSL-VALUE.
005130     MOVE STATUS-SUMMARY-LINE-X TO STATUS-SUMMARY-RECORD.
005140     WRITE STATUS-SUMMARY-RECORD.
005150 
005160     MOVE SPACES TO STATUS-SUMMARY-LINE.
005170     MOVE "INVALID REQUESTS . . . . . :" TO SSL-LABEL.
005180     MOVE W-REQUESTS-INVALID TO SSL-VALUE.
005190     MOVE STATUS-SUMMARY-LINE-X TO STATUS-SUMMARY-RECORD.
005200     WRITE STATUS-SUMMARY-RECORD.
005210
005211*    0950-TERMINATION - ORDER-DETAIL-FILE WAS ALREADY CLOSED AT
005212*    THE END OF 0800-REWRITE-ORDER-DETAIL-MASTER, SO IT IS NOT
005213*    REPEATED HERE.
005220 0950-TERMINATION.
005230
005240     CLOSE STATUS-CHANGE-FILE.
005250     CLOSE RELEASE-FILE.
005260     CLOSE STATUS-ERROR-FILE.
005270     CLOSE STATUS-RUN-SUMMARY-FILE.
005280
005281*----------------------------------------------------------------
005282*    SHOP-STANDARD INLINE-PARAGRAPH COPYBOOKS - THESE EXPAND INTO
005283*    PARAGRAPHS (NOT DATA) CALLED BY PERFORM ABOVE.  KEPT SEPARATE
005284*    FROM THIS PROGRAM'S OWN PARAGRAPHS SO THE SAME LOOKUP AND
005285*    TRANSITION-CHECK LOGIC CAN BE SHARED WITH OTHER STEPS.
005286*----------------------------------------------------------------
005290     COPY "PL-LOOK-FOR-ORDER-DETAIL-ENTRY.CBL".
005300     COPY "PL-CHECK-STATUS-TRANSITION.CBL".
005310     COPY "READ-ORDER-DETAIL-NEXT-RECORD.CBL".
005320 
