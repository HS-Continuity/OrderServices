000100*
000200*    FDSTCHG.CBL
000300*    FILE SECTION ENTRY FOR THE STATUS-CHANGE-REQUEST FILE
000400*    ONE REQUEST PER RECORD - REQUEST-TYPE "O" (WHOLE ORDER) OR
000500*    "P" (SINGLE PRODUCT LINE, PRODUCT-ID REQUIRED).  A BULK
000600*    REQUEST IS A RUN OF CONSECUTIVE TYPE "O" RECORDS CARRYING
000700*    THE SAME NON-BLANK SCR-BATCH-ID - DP-0533.  SCR-BATCH-ID
000800*    SPACES MEANS THE RECORD IS A SINGLE STANDALONE REQUEST.
000900*
001000    FD  STATUS-CHANGE-FILE
001100        LABEL RECORDS ARE STANDARD.
001200
001300    01  STATUS-CHANGE-RECORD.
001400        05  SCR-REQUEST-TYPE             PIC X(01).
001500            88  SCR-TYPE-WHOLE-ORDER     VALUE "O".
001600            88  SCR-TYPE-PRODUCT-LINE    VALUE "P".
001700        05  SCR-BATCH-ID                 PIC X(08).
001800        05  SCR-ORDER-ID                 PIC X(19).
001900        05  SCR-PRODUCT-ID               PIC 9(10).
002000        05  SCR-PRODUCT-ID-X REDEFINES SCR-PRODUCT-ID
002100                                         PIC X(10).
002200        05  SCR-REQUESTED-STATUS         PIC X(02).
002300        05  FILLER                       PIC X(02).
