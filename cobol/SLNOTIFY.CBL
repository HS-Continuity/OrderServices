000100*
000200*    SLNOTIFY.CBL
000300*    FILE-CONTROL ENTRY FOR THE NOTIFICATION-REQUEST FILE
000400*
000500    SELECT NOTIFICATION-REQUEST-FILE ASSIGN TO NOTFYREQ
000600           ORGANIZATION IS SEQUENTIAL.
000700 
