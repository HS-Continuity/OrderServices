000100*
000200* wsstock.cbl
000300*
000400*-----------------------------------------------------------------
000500*    WORKING-STORAGE TABLE LOADED ONE TIME FROM THE STOCK-
000600*    AVAILABILITY FILE, SEARCHED BY PL-LOOK-FOR-STOCK-RECORD.CBL
000700*-----------------------------------------------------------------
000800*    Field set by caller before the search:
000900*       W-STOCK-SEARCH-ID   --- PRODUCT-ID being looked up
001000*    Field returned by the search:
001100*       W-FOUND-STOCK-RECORD / W-STOCK-AVAILABLE-FLAG
001200*-----------------------------------------------------------------
001300*
001400    01  W-STOCK-MAX-ENTRIES             PIC 9(5) COMP VALUE 4000.
001500 
001600    01  W-STOCK-TABLE-COUNT             PIC 9(5) COMP VALUE ZERO.
001700 
001800    01  W-STOCK-TABLE.
001900        05  W-STOCK-ENTRY OCCURS 4000 TIMES
002000                           DEPENDING ON W-STOCK-TABLE-COUNT
002100                           ASCENDING KEY IS
002200                               W-STOCK-TAB-PRODUCT-ID
002300                           INDEXED BY W-STOCK-IDX.
002400            10  W-STOCK-TAB-PRODUCT-ID   PIC 9(10).
002500            10  W-STOCK-TAB-FLAG         PIC X(01).
002600 
002700    01  W-STOCK-SEARCH-ID               PIC 9(10).
002800 
002900    01  W-FOUND-STOCK-RECORD             PIC X.
003000        88  FOUND-STOCK-RECORD           VALUE "Y".
003100 
003200    01  W-STOCK-AVAILABLE-FLAG           PIC X.
003300        88  STOCK-IS-AVAILABLE           VALUE "Y".
003400 
