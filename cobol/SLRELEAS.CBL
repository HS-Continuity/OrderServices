000100*
000200*    SLRELEAS.CBL
000300*    FILE-CONTROL ENTRY FOR THE WAREHOUSE RELEASE FILE
000400*
000500    SELECT RELEASE-FILE ASSIGN TO RELFILE
000600           ORGANIZATION IS SEQUENTIAL.
000700 
