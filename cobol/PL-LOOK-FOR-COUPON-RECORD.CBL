000100*
000200*    PL-LOOK-FOR-COUPON-RECORD.CBL
000300*    BINARY SEARCH OF W-COUPON-TABLE, KEYED ON W-COUPON-
000400*    SEARCH-ID.  CALLER SETS W-COUPON-SEARCH-ID BEFORE THE
000500*    PERFORM
000600*
000700 LOOK-FOR-COUPON-RECORD.
000800 
000900     SET W-COUPON-IDX TO 1.
001000     MOVE "N" TO W-FOUND-COUPON-RECORD.
001100     SEARCH ALL W-COUPON-ENTRY
001200         AT END
001300             NEXT SENTENCE
001400         WHEN W-COUPON-TAB-ID (W-COUPON-IDX)
001500                                          = W-COUPON-SEARCH-ID
001600             MOVE "Y" TO W-FOUND-COUPON-RECORD
001700             MOVE W-COUPON-TAB-USED-FLAG (W-COUPON-IDX)
001800                                      TO W-COUPON-USED-FLAG.
001900 
