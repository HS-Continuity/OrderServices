000100*
000200*    FDSTOCK.CBL
000300*    FILE SECTION ENTRY FOR THE STOCK-AVAILABILITY FILE
000400*    SORTED BY PRODUCT-ID - LOADED ONE TIME INTO W-STOCK-TABLE
000500*
000600    FD  STOCK-AVAILABILITY-FILE
000700        LABEL RECORDS ARE STANDARD.
000800 
000900    01  STOCK-AVAILABILITY-RECORD.
001000        05  STK-PRODUCT-ID               PIC 9(10).
001100        05  STK-AVAILABLE-FLAG           PIC X(01).
001200        05  FILLER                       PIC X(09).
001300 
