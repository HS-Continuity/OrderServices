000100*
000200*    SLSTCHG.CBL
000300*    FILE-CONTROL ENTRY FOR THE STATUS-CHANGE-REQUEST FILE
000400*
000500    SELECT STATUS-CHANGE-FILE ASSIGN TO STCHGRQ
000600           ORGANIZATION IS SEQUENTIAL.
000700 
