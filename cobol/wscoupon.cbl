000100*
000200* wscoupon.cbl
000300*
000400*---------------------------------------------------------------
000500*    WORKING-STORAGE TABLE LOADED ONE TIME FROM THE COUPON-
000600*    STATUS FILE AND SEARCHED BY PL-LOOK-FOR-COUPON-RECORD.CBL
000700*---------------------------------------------------------------
000800*    Field set by caller before the search:
000900*       W-COUPON-SEARCH-ID  --- MEMBER-COUPON-ID being looked up
001000*    Field returned by the search:
001100*       W-FOUND-COUPON-RECORD / W-COUPON-USED-FLAG
001200*---------------------------------------------------------------
001300*
001400    01  W-COUPON-MAX-ENTRIES            PIC 9(5) COMP VALUE 4000.
001500 
001600    01  W-COUPON-TABLE-COUNT            PIC 9(5) COMP VALUE ZERO.
001700 
001800    01  W-COUPON-TABLE.
001900        05  W-COUPON-ENTRY OCCURS 4000 TIMES
002000                            DEPENDING ON W-COUPON-TABLE-COUNT
002100                            ASCENDING KEY IS W-COUPON-TAB-ID
002200                            INDEXED BY W-COUPON-IDX.
002300            10  W-COUPON-TAB-ID          PIC 9(10).
002400            10  W-COUPON-TAB-USED-FLAG   PIC X(01).
002500 
002600    01  W-COUPON-SEARCH-ID              PIC 9(10).
002700 
002800    01  W-FOUND-COUPON-RECORD            PIC X.
002900        88  FOUND-COUPON-RECORD          VALUE "Y".
003000 
003100    01  W-COUPON-USED-FLAG               PIC X.
003200        88  COUPON-ALREADY-USED          VALUE "Y".
003300 
