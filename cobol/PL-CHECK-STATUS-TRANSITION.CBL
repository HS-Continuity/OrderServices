000100*
000200*    PL-CHECK-STATUS-TRANSITION.CBL
000300*    LOOKS UP W-REQUESTED-STATUS IN W-TRANS-TABLE AND CONFIRMS
000400*    THE ORDER'S CURRENT STATUS (PASSED IN W-CURRENT-ORDER-
000500*    STATUS) APPEARS AMONG THE ALLOWED PREDECESSOR CODES FOR
000600*    THAT ROW.  CALLER TESTS TRANSITION-IS-VALID ON RETURN.
000700*
000800 CHECK-STATUS-TRANSITION.
000900 
001000     MOVE "N" TO W-TRANSITION-VALID.
001100     SET W-TRANS-IDX TO 1.
001200     SEARCH W-TRANS-ENTRY
001300         AT END
001400             NEXT SENTENCE
001500         WHEN W-TRANS-REQUESTED-STATUS (W-TRANS-IDX)
001600                                          = W-REQUESTED-STATUS
001700             PERFORM CHECK-ALLOWED-PREDECESSOR-CODES.
001800 
001900 CHECK-STATUS-TRANSITION-EXIT.
002000     EXIT.
002100 
002200 CHECK-ALLOWED-PREDECESSOR-CODES.
002300 
002400     SET W-TRANS-ALW-IDX TO 1.
002500     SEARCH W-TRANS-ALLOWED-CODE
002600         AT END
002700             NEXT SENTENCE
002800         WHEN W-TRANS-ALLOWED-CODE
002900                     (W-TRANS-IDX W-TRANS-ALW-IDX)
003000                                      = W-CURRENT-ORDER-STATUS
003100             MOVE "Y" TO W-TRANSITION-VALID.
003200 
003300 CHECK-ALLOWED-PREDECESSOR-CODES-EXIT.
003400     EXIT.
003500 
