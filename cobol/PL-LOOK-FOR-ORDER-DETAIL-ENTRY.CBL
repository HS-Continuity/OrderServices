000100*
000200*    PL-LOOK-FOR-ORDER-DETAIL-ENTRY.CBL
000300*    BINARY SEARCH OF W-ODT-TABLE, KEYED ON W-ODT-SEARCH-ID.
000400*    CALLER SETS W-ODT-SEARCH-ID BEFORE THE PERFORM.  ON A
000500*    MATCH W-ODT-IDX IS LEFT POSITIONED AT THE FOUND ENTRY FOR
000600*    THE CALLER TO USE.
000700*
000800 LOOK-FOR-ORDER-DETAIL-ENTRY.
000900 
001000     SET W-ODT-IDX TO 1.
001100     MOVE "N" TO W-FOUND-ODT-RECORD.
001200     SEARCH ALL W-ODT-ENTRY
001300         AT END
001400             NEXT SENTENCE
001500         WHEN W-ODT-ORDER-ID (W-ODT-IDX) = W-ODT-SEARCH-ID
001600             MOVE "Y" TO W-FOUND-ODT-RECORD.
001700 
