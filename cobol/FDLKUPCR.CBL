000100*
000200*    FDLKUPCR.CBL
000300*    FILE SECTION ENTRY FOR THE LOOKUP-CRITERIA FILE
000400*
000500    FD  LOOKUP-CRITERIA-FILE
000600        LABEL RECORDS ARE OMITTED.
000700 
000800    01  LOOKUP-CRITERIA-RECORD.
000900        05  LKC-MEMBER-ID                PIC X(20).
001000        05  LKC-START-DATE               PIC 9(08).
001100        05  LKC-END-DATE                 PIC 9(08).
001200        05  FILLER                       PIC X(44).
001300 
