000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  order-status-report.
000400 AUTHOR.      M C HARRIS.
000500 INSTALLATION. QUICKBASKET DATA PROCESSING CTR.
000600 DATE-WRITTEN. 12/04/1992.
000700 DATE-COMPILED.
000800 SECURITY.   COMPANY CONFIDENTIAL - DATA PROCESSING DEPT.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    12/04/92  MCH  ORIGINAL VERSION - TICKET DP-0295.  EXTRACTS
001300*    12/04/92  MCH  HEADER RECORDS FROM THE ORDER-DETAIL MASTER,
001400*    12/04/92  MCH  SORTS BY CUSTOMER-ID AND PRINTS A COUNT OF
001500*    12/04/92  MCH  ORDERS PER STATUS CODE FOR EACH CUSTOMER, THEN
001600*    12/04/92  MCH  GRAND TOTALS PER STATUS CODE AT END OF RUN.
001700*    03/22/95  MCH  PAYMENT AMOUNT ADDED TO THE DETAIL LINE -
001800*    03/22/95  MCH  PULLED FROM THE PAYMENT-INFORMATION FILE BY
001900*    03/22/95  MCH  ORDER-ID - DP-0402.
002000*    09/30/98  SKV  YEAR 2000 REVIEW - ORDER-DATE-TIME ALREADY
002100*    09/30/98  SKV  CCYY - NO CHANGE REQUIRED - DP-0477.
002200*    06/11/01  DPR  STATUS-CODE-NAME TABLE EXPANDED TO SHOW THE
002300*    06/11/01  DPR  FULL STATUS NAME ON THE GRAND TOTAL LINES
002400*    06/11/01  DPR  INSTEAD OF THE BARE CODE - DP-0549.
002500*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200 
003300     COPY "SLORDDET.CBL".
003400     COPY "SLPYMT.CBL".
003500 
003600     SELECT WORK-FILE ASSIGN TO WORKFILE
003700            ORGANIZATION IS SEQUENTIAL.
003800 
003900     SELECT SORT-FILE ASSIGN TO SORTWK01.
004000 
004100     SELECT SORTED-FILE ASSIGN TO SRTDFILE
004200            ORGANIZATION IS SEQUENTIAL.
004300 
004400     SELECT PRINTER-FILE ASSIGN TO STATRPT
004500            ORGANIZATION IS LINE SEQUENTIAL.
004600 
004700 DATA DIVISION.
004800 FILE SECTION.
004900 
005000     COPY "FDORDDET.CBL".
005100     COPY "FDPYMT.CBL".
005200 
005300 FD  WORK-FILE
005400     LABEL RECORDS ARE STANDARD.
005500 01  WORK-RECORD.
005600     05  WORK-CUSTOMER-ID             PIC 9(10).
005700     05  WORK-ORDER-ID                PIC X(19).
005800     05  WORK-MEMBER-ID               PIC X(20).
005900     05  WORK-ORDER-STATUS            PIC X(02).
006000     05  WORK-ORDER-DATE-TIME         PIC X(14).
006100     05  FILLER                       PIC X(15).
006200 
006300 SD  SORT-FILE.
006400 01  SORT-RECORD.
006500     05  SORT-CUSTOMER-ID             PIC 9(10).
006600     05  SORT-ORDER-ID                PIC X(19).
006700     05  SORT-MEMBER-ID               PIC X(20).
006800     05  SORT-ORDER-STATUS            PIC X(02).
006900     05  SORT-ORDER-DATE-TIME         PIC X(14).
007000     05  FILLER                       PIC X(15).
007100 
007200 FD  SORTED-FILE
007300     LABEL RECORDS ARE STANDARD.
007400 01  SORTED-RECORD.
007500     05  SRTD-CUSTOMER-ID             PIC 9(10).
007600     05  SRTD-ORDER-ID                PIC X(19).
007700     05  SRTD-MEMBER-ID               PIC X(20).
007800     05  SRTD-ORDER-STATUS            PIC X(02).
007900     05  SRTD-ORDER-DATE-TIME         PIC X(14).
008000     05  FILLER                       PIC X(15).
008100 
008200 FD  PRINTER-FILE
008300     LABEL RECORDS ARE OMITTED.
008400 01  PRINTER-RECORD                   PIC X(132).
008500 
008600 WORKING-STORAGE SECTION.
008700
008710*    WSPAYMT.CBL SUPPLIES THE PAYMENT LOOKUP TABLE BUILT BY
008720*    0150-LOAD-PAYMENT-TABLE AND SEARCHED BY THE SHARED
008730*    PL-LOOK-FOR-PAYMENT-RECORD COPYBOOK AT THE END OF THIS
008740*    PROGRAM.
008800     COPY "wspaymt.cbl".
008900
009000     01  TITLE.
009100         05  FILLER             PIC X(45) VALUE SPACES.
009200         05  FILLER             PIC X(19) VALUE
009300             "ORDER STATUS REPORT".
009400         05  FILLER             PIC X(63) VALUE SPACES.
009500         05  FILLER             PIC X(05) VALUE "PAGE:".
009600         05  PAGE-NUMBER        PIC 9(04) VALUE 0.
009700 
009800     01  HEADING-1.
009900         05  FILLER             PIC X(10) VALUE "CUSTOMER".
010000         05  FILLER             PIC X(04) VALUE SPACES.
010100         05  FILLER             PIC X(19) VALUE "ORDER-ID".
010200         05  FILLER             PIC X(03) VALUE SPACES.
010300         05  FILLER             PIC X(20) VALUE "MEMBER-ID".
010400         05  FILLER             PIC X(03) VALUE SPACES.
010500         05  FILLER             PIC X(02) VALUE "ST".
010600         05  FILLER             PIC X(03) VALUE SPACES.
010700         05  FILLER             PIC X(14) VALUE "ORDER DATE/TIME".
010800         05  FILLER             PIC X(03) VALUE SPACES.
010900         05  FILLER             PIC X(12) VALUE "PAYMENT AMT".
011000 
011100     01  HEADING-2.
011200         05  FILLER             PIC X(132) VALUE ALL "-".
011300 
011400     01  DETAIL-1.
011500         05  D-CUSTOMER-ID          PIC Z(9)9.
011600         05  FILLER                 PIC X(03) VALUE SPACES.
011700         05  D-ORDER-ID             PIC X(19).
011800         05  FILLER                 PIC X(02) VALUE SPACES.
011900         05  D-MEMBER-ID            PIC X(20).
012000         05  FILLER                 PIC X(02) VALUE SPACES.
012100         05  D-ORDER-STATUS         PIC X(02).
012200         05  FILLER                 PIC X(02) VALUE SPACES.
012300         05  D-ORDER-DATE-TIME      PIC X(14).
012400         05  FILLER                 PIC X(02) VALUE SPACES.
012500         05  D-PAYMENT-AMT          PIC ZZZ,ZZZ,ZZ9-.
012600     01  DETAIL-1-X REDEFINES DETAIL-1 PIC X(132).
012700 
012800     01  CUST-SUBTOTAL-LINE.
012900         05  CSL-LABEL              PIC X(20) VALUE SPACES.
013000         05  CSL-STATUS-NAME        PIC X(20).
013100         05  FILLER                 PIC X(02) VALUE SPACES.
013200         05  CSL-COUNT              PIC ZZZZ9.
013300         05  FILLER                 PIC X(85) VALUE SPACES.
013400     01  CUST-SUBTOTAL-LINE-X
013500         REDEFINES CUST-SUBTOTAL-LINE  PIC X(132).
013600 
013700     01  GRAND-TOTAL-LINE.
013800         05  GTL-LABEL              PIC X(20) VALUE SPACES.
013900         05  GTL-STATUS-NAME        PIC X(20).
014000         05  FILLER                 PIC X(02) VALUE SPACES.
014100         05  GTL-COUNT              PIC ZZZ,ZZ9.
014200         05  FILLER                 PIC X(83) VALUE SPACES.
014300 
014400     01  WORK-ORDER-DATE-TIME-R REDEFINES WORK-ORDER-DATE-TIME.
014500         05  WORK-ODT-CCYY          PIC 9(04).
014600         05  WORK-ODT-MM            PIC 9(02).
014700         05  WORK-ODT-DD            PIC 9(02).
014800         05  WORK-ODT-HH            PIC 9(02).
014900         05  WORK-ODT-MI            PIC 9(02).
015000         05  WORK-ODT-SS            PIC 9(02).
015100 
015200     01  W-ODT-EOF-SW                PIC X VALUE "N".
015300         88  ODT-EOF                VALUE "Y".
015400 
015500     01  W-PYMT-EOF-SW               PIC X VALUE "N".
015600         88  PYMT-EOF                VALUE "Y".
015700 
015800     01  W-SORTED-EOF-SW             PIC X VALUE "N".
015900         88  SORTED-EOF              VALUE "Y".
016000 
016100     01  W-PRINTED-LINES             PIC 99.
016200         88  PAGE-FULL           VALUE 55 THROUGH 99.
016300 
016400     77  W-CURRENT-CUSTOMER-ID       PIC 9(10).
016500     77  W-LOOKUP-PAYMENT-AMT        PIC S9(9) VALUE ZERO.
016600 
016690*    W-STATUS-CODE-TABLE HOLDS THE TEN VALID ORDER-STATUS CODES
016695*    AND THEIR PRINT NAMES - LOADED ONCE IN 0110-INITIALIZE-
016698*    STATUS-CODE-TABLE, NEVER CHANGED AFTER THAT.
016700     01  W-STATUS-CODE-TABLE.
016800         05  W-STATUS-CODE-ENTRY OCCURS 10 TIMES
016900                       ASCENDING KEY IS W-STATUS-CODE-VALUE
017000                       INDEXED BY W-STATUS-CODE-IDX.
017100             10  W-STATUS-CODE-VALUE   PIC X(02).
017200             10  W-STATUS-CODE-NAME    PIC X(18).
017300 
017400     01  W-CUST-STATUS-COUNT-TABLE.
017500         05  W-CUST-STATUS-COUNT OCCURS 10 TIMES
017600                       PIC 9(5) COMP.
017700 
017800     01  W-GRAND-STATUS-COUNT-TABLE.
017900         05  W-GRAND-STATUS-COUNT OCCURS 10 TIMES
018000                       PIC 9(7) COMP.
018100 
018200     77  W-ORDERS-READ                PIC 9(7) COMP VALUE ZERO.
018300     77  W-CUSTOMERS-REPORTED         PIC 9(7) COMP VALUE ZERO.
018400     77  W-LN-SUBSCRIPT               PIC 9(2) COMP VALUE ZERO.
018500 
018600 PROCEDURE DIVISION.
018700
018710*----------------------------------------------------------------
018720*    0000-MAIN-PROCESS IS STEP 3 OF THE NIGHTLY RUN.  IT PULLS
018730*    ONE HEADER RECORD PER ORDER OFF THE STATUS-ENGINE'S UPDATED
018740*    ORDER-DETAIL MASTER, SORTS THEM BY CUSTOMER, AND PRINTS A
018750*    DETAIL LINE PER ORDER WITH A STATUS-COUNT SUBTOTAL PER
018760*    CUSTOMER AND A GRAND TOTAL PER STATUS CODE AT THE END -
018770*    DP-0295.
018780*----------------------------------------------------------------
018800 0000-MAIN-PROCESS.
018900
019000     PERFORM 0100-HOUSEKEEPING.
019100     PERFORM 0150-LOAD-PAYMENT-TABLE.
019200     PERFORM 0200-EXTRACT-HEADERS.
019300     PERFORM 0300-SORT-EXTRACTED-HEADERS.
019400     PERFORM 0400-PRINT-REPORT.
019500     PERFORM 0900-PRINT-GRAND-TOTALS.
019600     PERFORM 0950-TERMINATION.
019700     STOP RUN.
019800
019900 0100-HOUSEKEEPING.
020000
020100     PERFORM 0110-INITIALIZE-STATUS-CODE-TABLE.
020200     OPEN INPUT  ORDER-DETAIL-FILE.
020300     OPEN INPUT  PAYMENT-INFORMATION-FILE.
020400     OPEN OUTPUT PRINTER-FILE.
020500     MOVE 0 TO PAGE-NUMBER.
020600     MOVE 0 TO W-PRINTED-LINES.
020700
020710*    0110-INITIALIZE-STATUS-CODE-TABLE LOADS THE TEN VALID
020720*    ORDER-STATUS CODES AND THEIR PRINT NAMES.  W-STATUS-CODE-
020730*    TABLE IS ASCENDING-KEYED ON THE CODE SO 0450-ACCUMULATE-
020740*    STATUS-COUNT CAN SEARCH ALL AGAINST IT.  THE GRAND-TOTAL
020750*    COUNTERS ARE ZEROED HERE SINCE THEY ACCUMULATE ACROSS THE
020760*    WHOLE RUN, NOT JUST ONE CUSTOMER - DP-0549.
020800 0110-INITIALIZE-STATUS-CODE-TABLE.
020900
021000     MOVE "AR" TO W-STATUS-CODE-VALUE (1).
021100     MOVE "AWAITING RELEASE" TO W-STATUS-CODE-NAME (1).
021200     MOVE "CA" TO W-STATUS-CODE-VALUE (2).
021300     MOVE "CANCELED" TO W-STATUS-CODE-NAME (2).
021400     MOVE "DC" TO W-STATUS-CODE-VALUE (3).
021500     MOVE "DELIVERY COMPLETED" TO W-STATUS-CODE-NAME (3).
021600     MOVE "IN" TO W-STATUS-CODE-VALUE (4).
021700     MOVE "IN DELIVERY" TO W-STATUS-CODE-NAME (4).
021800     MOVE "PC" TO W-STATUS-CODE-VALUE (5).
021900     MOVE "PAYMENT COMPLETED" TO W-STATUS-CODE-NAME (5).
022000     MOVE "PD" TO W-STATUS-CODE-VALUE (6).
022100     MOVE "PENDING" TO W-STATUS-CODE-NAME (6).
022200     MOVE "PP" TO W-STATUS-CODE-VALUE (7).
022300     MOVE "PREPARING PRODUCT" TO W-STATUS-CODE-NAME (7).
022400     MOVE "RF" TO W-STATUS-CODE-VALUE (8).
022500     MOVE "REFUNDED" TO W-STATUS-CODE-NAME (8).
022600     MOVE "RQ" TO W-STATUS-CODE-VALUE (9).
022700     MOVE "REFUND REQUEST" TO W-STATUS-CODE-NAME (9).
022800     MOVE "SH" TO W-STATUS-CODE-VALUE (10).
022900     MOVE "SHIPPED" TO W-STATUS-CODE-NAME (10).
023000     MOVE ZERO TO W-GRAND-STATUS-COUNT (1)
023100                  W-GRAND-STATUS-COUNT (2)
023200                  W-GRAND-STATUS-COUNT (3)
023300                  W-GRAND-STATUS-COUNT (4)
023400                  W-GRAND-STATUS-COUNT (5)
023500                  W-GRAND-STATUS-COUNT (6)
023600                  W-GRAND-STATUS-COUNT (7)
023700                  W-GRAND-STATUS-COUNT (8)
023800                  W-GRAND-STATUS-COUNT (9)
023900                  W-GRAND-STATUS-COUNT (10).
024000
024010*----------------------------------------------------------------
024020*    0150-LOAD-PAYMENT-TABLE BUILDS AN IN-MEMORY PAYMENT LOOKUP
024030*    TABLE SO 0430-PRINT-ONE-ORDER-AND-READ-NEXT CAN PULL A
024040*    PAYMENT AMOUNT BY ORDER ID WITHOUT REREADING THE PAYMENT
024050*    FILE FOR EVERY ORDER PRINTED - DP-0402.
024060*----------------------------------------------------------------
024100 0150-LOAD-PAYMENT-TABLE.
024200
024300     PERFORM 0160-STORE-PAYMENT-RECORD-AND-READ-NEXT
024400         UNTIL PYMT-EOF.
024500
024600 0155-READ-PAYMENT-NEXT-RECORD.
024700 
024800     READ PAYMENT-INFORMATION-FILE
024900         AT END
025000             SET PYMT-EOF TO TRUE.
025100 
025200 0160-STORE-PAYMENT-RECORD-AND-READ-NEXT.
025300 
025400     PERFORM 0155-READ-PAYMENT-NEXT-RECORD.
025500     IF NOT PYMT-EOF
025600         ADD 1 TO W-PYMT-TABLE-COUNT
025700         MOVE PAY-ORDER-ID TO
025800             W-PYMT-ORDER-ID (W-PYMT-TABLE-COUNT)
025900         MOVE PAY-ORIGIN-PRODUCT-PRICE TO
026000             W-PYMT-ORIGIN-PRICE (W-PYMT-TABLE-COUNT)
026100         MOVE PAY-DISCOUNT-AMOUNT TO
026200             W-PYMT-DISCOUNT-AMT (W-PYMT-TABLE-COUNT)
026300         MOVE PAY-PAYMENT-AMOUNT TO
026400             W-PYMT-PAYMENT-AMT (W-PYMT-TABLE-COUNT)
026500         MOVE PAY-DELIVERY-FEE TO
026600             W-PYMT-DELIVERY-FEE (W-PYMT-TABLE-COUNT)
026700         MOVE PAY-CARD-NUMBER TO
026800             W-PYMT-CARD-NUMBER (W-PYMT-TABLE-COUNT).
026900     IF PYMT-EOF
027000         CLOSE PAYMENT-INFORMATION-FILE.
027100
027110*----------------------------------------------------------------
027120*    0200-EXTRACT-HEADERS PULLS JUST THE ORDER HEADER PORTION OF
027130*    EACH ORDER-DETAIL RECORD OUT TO WORK-FILE, SKIPPING PAST
027140*    THE LINE-ITEM DETAIL RECORDS - THIS REPORT ONLY NEEDS THE
027150*    HEADER FIELDS, AND THE WORK FILE IS WHAT GETS SORTED IN
027160*    0300-SORT-EXTRACTED-HEADERS BELOW.
027170*----------------------------------------------------------------
027200 0200-EXTRACT-HEADERS.
027300
027400     OPEN OUTPUT WORK-FILE.
027500     PERFORM 0210-READ-ODT-HEADER.
027600     PERFORM 0220-STORE-HEADER-AND-READ-NEXT UNTIL ODT-EOF.
027700     CLOSE WORK-FILE.
027800     CLOSE ORDER-DETAIL-FILE.
027900
028000 0210-READ-ODT-HEADER.
028100
028200     READ ORDER-DETAIL-FILE
028300         AT END
028400             SET ODT-EOF TO TRUE.
028500
028510*    0220-STORE-HEADER-AND-READ-NEXT WRITES ONE HEADER TO THE
028520*    WORK FILE, THEN SKIPS PAST THAT ORDER'S LINE ITEMS BEFORE
028530*    READING THE NEXT HEADER.
028600 0220-STORE-HEADER-AND-READ-NEXT.
028700
028800     MOVE ODT-CUSTOMER-ID TO WORK-CUSTOMER-ID.
028900     MOVE ODT-ORDER-ID TO WORK-ORDER-ID.
029000     MOVE ODT-MEMBER-ID TO WORK-MEMBER-ID.
029100     MOVE ODT-ORDER-STATUS TO WORK-ORDER-STATUS.
029200     MOVE ODT-ORDER-DATE-TIME TO WORK-ORDER-DATE-TIME.
029300     ADD 1 TO W-ORDERS-READ.
029400     WRITE WORK-RECORD.
029500     PERFORM 0230-SKIP-LINE-ITEMS
029600         VARYING W-LN-SUBSCRIPT FROM 1 BY 1
029700         UNTIL W-LN-SUBSCRIPT > ODT-LINE-ITEM-COUNT.
029800     PERFORM 0210-READ-ODT-HEADER.
029900
029910*    0230-SKIP-LINE-ITEMS - ONE CALL PER LINE ITEM, JUST TO
029920*    ADVANCE THE ORDER-DETAIL-FILE READ POSITION PAST IT.
030000 0230-SKIP-LINE-ITEMS.
030100
030200     READ ORDER-DETAIL-FILE
030300         AT END
030400             SET ODT-EOF TO TRUE.
030500
030510*----------------------------------------------------------------
030520*    0300-SORT-EXTRACTED-HEADERS - STANDARD COBOL SORT VERB,
030530*    CUSTOMER-ID MAJOR / ORDER-ID MINOR, SO 0420-PROCESS-ONE-
030540*    CUSTOMER BELOW CAN DETECT A CUSTOMER BREAK BY COMPARING THE
030550*    CURRENT RECORD'S CUSTOMER-ID AGAINST THE PRIOR ONE.
030560*----------------------------------------------------------------
030600 0300-SORT-EXTRACTED-HEADERS.
030700
030800     SORT SORT-FILE
030900         ON ASCENDING KEY SORT-CUSTOMER-ID
031000         ON ASCENDING KEY SORT-ORDER-ID
031100         USING WORK-FILE
031200         GIVING SORTED-FILE.
031300
031310*----------------------------------------------------------------
031320*    0400-PRINT-REPORT DRIVES THE MAIN DETAIL LISTING, ONE
031330*    CUSTOMER GROUP AT A TIME, UNTIL THE SORTED FILE IS
031340*    EXHAUSTED.  AN EMPTY SORTED FILE (NO ORDERS AT ALL ON THE
031350*    MASTER) PRINTS A SINGLE MESSAGE LINE INSTEAD OF HEADINGS -
031360*    DP-0295.
031370*----------------------------------------------------------------
031400 0400-PRINT-REPORT.
031500
031600     OPEN INPUT SORTED-FILE.
031700     PERFORM 0405-READ-SORTED-NEXT-RECORD.
031800     IF SORTED-EOF
031810        GO TO 0400-EMPTY-FILE.
031820
031830     PERFORM PRINT-HEADINGS.
031840     PERFORM 0420-PROCESS-ONE-CUSTOMER UNTIL SORTED-EOF.
031850     GO TO 0400-CLOSE-SORTED.
031860
031870 0400-EMPTY-FILE.
031880     MOVE "NO ORDERS ON THE ORDER-DETAIL MASTER !" TO
031890         PRINTER-RECORD.
031900     PERFORM 0410-PRINT-A-LINE.
031910
031920 0400-CLOSE-SORTED.
032500     CLOSE SORTED-FILE.
032505
032510 0400-PRINT-REPORT-EXIT.
032520     EXIT.
032600
032700 0405-READ-SORTED-NEXT-RECORD.
032800
032900     READ SORTED-FILE
033000         AT END
033100             SET SORTED-EOF TO TRUE.
033200
033210*    0410-PRINT-A-LINE IS A ONE-LINE WRAPPER AROUND THE WRITE SO
033220*    THE EMPTY-FILE MESSAGE GOES OUT THE SAME WAY A DETAIL LINE
033230*    WOULD.
033300 0410-PRINT-A-LINE.
033400
033500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
033600
033610*----------------------------------------------------------------
033620*    0420-PROCESS-ONE-CUSTOMER HANDLES ONE CUSTOMER'S GROUP OF
033630*    ORDERS - ZEROES THE PER-CUSTOMER STATUS COUNTERS, PRINTS
033640*    EVERY ORDER BELONGING TO THIS CUSTOMER, THEN PRINTS THE
033650*    SUBTOTAL LINES FOR WHATEVER STATUS CODES THIS CUSTOMER
033660*    ACTUALLY HAD ORDERS IN.
033670*----------------------------------------------------------------
033700 0420-PROCESS-ONE-CUSTOMER.
033800
033900     MOVE SRTD-CUSTOMER-ID TO W-CURRENT-CUSTOMER-ID.
034000     MOVE ZERO TO W-CUST-STATUS-COUNT (1)
034100                  W-CUST-STATUS-COUNT (2)
034200                  W-CUST-STATUS-COUNT (3)
034300                  W-CUST-STATUS-COUNT (4)
034400                  W-CUST-STATUS-COUNT (5)
034500                  W-CUST-STATUS-COUNT (6)
034600                  W-CUST-STATUS-COUNT (7)
034700                  W-CUST-STATUS-COUNT (8)
034800                  W-CUST-STATUS-COUNT (9)
034900                  W-CUST-STATUS-COUNT (10).
035000     PERFORM 0430-PRINT-ONE-ORDER-AND-READ-NEXT
035100         UNTIL SORTED-EOF
035200            OR SRTD-CUSTOMER-ID NOT = W-CURRENT-CUSTOMER-ID.
035300     ADD 1 TO W-CUSTOMERS-REPORTED.
035400     PERFORM 0440-PRINT-CUSTOMER-SUBTOTALS
035410         THRU 0440-PRINT-CUSTOMER-SUBTOTALS-EXIT.
035500
035510*    0430-PRINT-ONE-ORDER-AND-READ-NEXT PRINTS ONE DETAIL LINE,
035520*    PULLS ITS PAYMENT AMOUNT FROM THE TABLE BUILT IN 0150-LOAD-
035530*    PAYMENT-TABLE, TALLIES THE STATUS COUNT, AND READS THE NEXT
035540*    SORTED RECORD - DP-0402.
035600 0430-PRINT-ONE-ORDER-AND-READ-NEXT.
035700
035800     IF PAGE-FULL
035900         PERFORM FINALIZE-PAGE
036000         PERFORM PRINT-HEADINGS.
036100 
036200     MOVE SRTD-CUSTOMER-ID TO D-CUSTOMER-ID.
036300     MOVE SRTD-ORDER-ID TO D-ORDER-ID.
036400     MOVE SRTD-MEMBER-ID TO D-MEMBER-ID.
036500     MOVE SRTD-ORDER-STATUS TO D-ORDER-STATUS.
036600     MOVE SRTD-ORDER-DATE-TIME TO D-ORDER-DATE-TIME.
036700 
036800     MOVE SRTD-ORDER-ID TO W-PYMT-SEARCH-ID.
036900     MOVE ZERO TO W-LOOKUP-PAYMENT-AMT.
037000     PERFORM LOOK-FOR-PAYMENT-RECORD.
037100     MOVE W-LOOKUP-PAYMENT-AMT TO D-PAYMENT-AMT.
037200 
037300     MOVE DETAIL-1 TO PRINTER-RECORD.
037400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
037500     ADD 1 TO W-PRINTED-LINES.
037600 
037700     PERFORM 0450-ACCUMULATE-STATUS-COUNT.
037800     PERFORM 0405-READ-SORTED-NEXT-RECORD.
037850
037860*    0440-PRINT-CUSTOMER-SUBTOTALS LOOPS THE TEN STATUS CODE
037910*    SLOTS AND PRINTS ONE SUBTOTAL LINE FOR EACH ONE THIS
037920*    CUSTOMER ACTUALLY HAD A COUNT IN - ZERO-COUNT STATUSES ARE
037930*    SKIPPED SO THE REPORT DOES NOT PRINT TEN LINES PER CUSTOMER
037940*    WHEN MOST ORDERS ONLY HIT TWO OR THREE STATUS CODES.
038000 0440-PRINT-CUSTOMER-SUBTOTALS.
038100
038200     PERFORM 0445-PRINT-ONE-SUBTOTAL-LINE
038300         VARYING W-STATUS-CODE-IDX FROM 1 BY 1
038400         UNTIL W-STATUS-CODE-IDX > 10.
038410
038420 0440-PRINT-CUSTOMER-SUBTOTALS-EXIT.
038430     EXIT.
038500
038510*    0445-PRINT-ONE-SUBTOTAL-LINE PRINTS A SINGLE STATUS-CODE
038520*    SUBTOTAL LINE, OR NOTHING IF THIS CUSTOMER HAD NO ORDERS IN
038530*    THAT STATUS.
038600 0445-PRINT-ONE-SUBTOTAL-LINE.
038700
038800     IF W-CUST-STATUS-COUNT (W-STATUS-CODE-IDX) > ZERO
038900         MOVE SPACES TO CUST-SUBTOTAL-LINE
039000         MOVE "  SUBTOTAL -" TO CSL-LABEL
039100         MOVE W-STATUS-CODE-NAME (W-STATUS-CODE-IDX)
039200             TO CSL-STATUS-NAME
039300         MOVE W-CUST-STATUS-COUNT (W-STATUS-CODE-IDX)
039400             TO CSL-COUNT
039500         MOVE CUST-SUBTOTAL-LINE TO PRINTER-RECORD
039600         WRITE PRINTER-RECORD BEFORE ADVANCING 1
039700         ADD 1 TO W-PRINTED-LINES.
039800
039810*    0450-ACCUMULATE-STATUS-COUNT SEARCHES THE KEYED STATUS-CODE
039820*    TABLE FOR THIS ORDER'S STATUS AND BUMPS BOTH THE PER-
039830*    CUSTOMER AND THE RUN-WIDE GRAND-TOTAL COUNTER FOR IT.
039900 0450-ACCUMULATE-STATUS-COUNT.
040000
040100     SET W-STATUS-CODE-IDX TO 1.
040200     SEARCH ALL W-STATUS-CODE-ENTRY
040300         AT END
040400             NEXT SENTENCE
040500         WHEN W-STATUS-CODE-VALUE (W-STATUS-CODE-IDX)
040600                               = SRTD-ORDER-STATUS
040700             ADD 1 TO W-CUST-STATUS-COUNT (W-STATUS-CODE-IDX)
040800             ADD 1 TO W-GRAND-STATUS-COUNT (W-STATUS-CODE-IDX).
040900
040910*----------------------------------------------------------------
040920*    0900-PRINT-GRAND-TOTALS PRINTS THE RUN-WIDE STATUS COUNT
040930*    SECTION AT THE BOTTOM OF THE REPORT - ONE LINE PER STATUS
040940*    CODE ACROSS ALL CUSTOMERS PROCESSED THIS RUN - DP-0295.
040950*    STATUS-CODE-NAME WAS ADDED TO THESE LINES IN PLACE OF THE
040960*    BARE CODE PER DP-0549.
040970*----------------------------------------------------------------
041000 0900-PRINT-GRAND-TOTALS.
041100
041200     MOVE SPACES TO PRINTER-RECORD.
041300     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
041400     MOVE "GRAND TOTALS - ORDERS PER STATUS CODE" TO
041500         PRINTER-RECORD.
041600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
041700     PERFORM 0910-PRINT-ONE-GRAND-LINE
041800         VARYING W-STATUS-CODE-IDX FROM 1 BY 1
041900         UNTIL W-STATUS-CODE-IDX > 10.
042000     PERFORM FINALIZE-PAGE.
042100
042110*    0910-PRINT-ONE-GRAND-LINE PRINTS ONE STATUS CODE'S GRAND
042120*    TOTAL LINE, UNCONDITIONALLY - UNLIKE THE CUSTOMER SUBTOTAL,
042130*    A ZERO GRAND TOTAL STILL PRINTS SO THE LIST OF ALL TEN
042140*    STATUS CODES IS ALWAYS VISIBLE AT THE BOTTOM OF THE REPORT.
042200 0910-PRINT-ONE-GRAND-LINE.
042300
042400     MOVE SPACES TO GRAND-TOTAL-LINE.
042500     MOVE "  TOTAL -" TO GTL-LABEL.
042600     MOVE W-STATUS-CODE-NAME (W-STATUS-CODE-IDX) TO
042700         GTL-STATUS-NAME.
042800     MOVE W-GRAND-STATUS-COUNT (W-STATUS-CODE-IDX) TO
042900         GTL-COUNT.
043000     MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.
043100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
043200 
043300 0950-TERMINATION.
043400 
043500     CLOSE PRINTER-FILE.
043600 
043700 COPY "PL-LOOK-FOR-PAYMENT-RECORD.CBL".
043800 COPY "PLPRINT.CBL".
043900 
