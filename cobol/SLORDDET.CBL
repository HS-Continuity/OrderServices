000100*
000200*    SLORDDET.CBL
000300*    FILE-CONTROL ENTRY FOR THE ORDER-DETAIL MASTER FILE
000400*    WRITTEN BY THE PLACEMENT ENGINE - READ AND REWRITTEN BY THE
000500*    STATUS ENGINE AND BY THE TRACKING/REPORTING PROGRAMS
000600*
000700    SELECT ORDER-DETAIL-FILE ASSIGN TO ORDDET
000800           ORGANIZATION IS SEQUENTIAL.
000900 
