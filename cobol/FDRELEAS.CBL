000100*
000200*    FDRELEAS.CBL
000300*    FILE SECTION ENTRY FOR THE WAREHOUSE RELEASE FILE
000400*    WRITTEN WHEN AN ORDER MOVES TO AWAITING-RELEASE (AR)
000500*
000600    FD  RELEASE-FILE
000700        LABEL RECORDS ARE STANDARD.
000800 
000900    01  RELEASE-RECORD.
001000        05  REL-ORDER-ID                 PIC X(19).
001100        05  REL-RELEASE-STATUS           PIC X(02).
001200            88  REL-AWAITING-RELEASE     VALUE "AR".
001300        05  FILLER                       PIC X(59).
001400 
