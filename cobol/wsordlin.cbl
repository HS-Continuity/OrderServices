000100*
000200* wsordlin.cbl
000300*
000400*-----------------------------------------------------------------
000500*    IN-MEMORY HOLDING TABLE FOR THE LINE ITEMS OF THE ORDER
000600*    CURRENTLY BEING PROCESSED BY order-placement-engine.  THE
000700*    HEADER'S LINE-ITEM-COUNT (1 THROUGH 20) TELLS HOW MANY
000800*    ENTRIES ARE IN USE.
000900*-----------------------------------------------------------------
001000*
001100    01  W-ORDER-LINE-MAX            PIC 9(2) COMP VALUE 20.
001200 
001300    01  W-ORDER-LINE-COUNT          PIC 9(2) COMP VALUE ZERO.
001400 
001500    01  W-ORDER-LINE-TABLE.
001600        05  W-ORDER-LINE-ENTRY OCCURS 20 TIMES
001700                               INDEXED BY W-LN-IDX.
001800            10  W-LN-PRODUCT-ID      PIC 9(10).
001900            10  W-LN-COUPON-ID       PIC 9(10).
002000            10  W-LN-PRODUCT-NAME    PIC X(30).
002100            10  W-LN-ORIGIN-PRICE    PIC S9(9).
002200            10  W-LN-DISCOUNT-AMT    PIC S9(9).
002300            10  W-LN-FINAL-PRICE     PIC S9(9).
002400            10  W-LN-QUANTITY        PIC 9(4).
002500            10  W-LN-LINE-STATUS     PIC X(2).
002600 
