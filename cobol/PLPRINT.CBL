000100*
000200*    PLPRINT.CBL
000300*    SHARED PAGE HEADING / PAGE-FULL / FOOTING PARAGRAPHS FOR THE
000400*    ORDER-STATUS REPORT AND THE MEMBER-ORDER-LOOKUP PROGRAM.
000500*    BOTH PROGRAMS CARRY THEIR OWN TITLE/HEADING-1/HEADING-2
000600*    LAYOUTS AND W-PRINTED-LINES/PAGE-NUMBER FIELDS - THIS
000700*    COPYBOOK ONLY HOLDS THE PARAGRAPHS THAT MOVE THEM TO PRINT.
000800*
000900 PRINT-HEADINGS.
001000 
001100     ADD 1 TO PAGE-NUMBER.
001200     MOVE SPACES TO PRINTER-RECORD.
001300     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.
001400     MOVE TITLE TO PRINTER-RECORD.
001500     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
001600     MOVE HEADING-1 TO PRINTER-RECORD.
001700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
001800     MOVE HEADING-2 TO PRINTER-RECORD.
001900     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
002000     MOVE 0 TO W-PRINTED-LINES.
002100 
002200 PRINT-HEADINGS-EXIT.
002300     EXIT.
002400 
002500 FINALIZE-PAGE.
002600 
002700     MOVE SPACES TO PRINTER-RECORD.
002800     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
002900     MOVE "*** END OF PAGE ***" TO PRINTER-RECORD.
003000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
003100 
003200 FINALIZE-PAGE-EXIT.
003300     EXIT.
003400 
