000100*
000200*    FDNOTIFY.CBL
000300*    FILE SECTION ENTRY FOR THE NOTIFICATION-REQUEST FILE - ONE
000400*    RECORD PER REGULAR-DELIVERY EVENT TO BE MESSAGED TO A MEMBER
000500*
000600    FD  NOTIFICATION-REQUEST-FILE
000700        LABEL RECORDS ARE STANDARD.
000800 
000900    01  NOTIFICATION-REQUEST-RECORD.
001000        05  NTF-ORDER-ID                 PIC X(19).
001100        05  NTF-MEMBER-ID                PIC X(20).
001200        05  NTF-EVENT-TYPE               PIC X(01).
001300            88  NTF-EVENT-APPLY          VALUE "A".
001400            88  NTF-EVENT-POSTPONE       VALUE "P".
001500            88  NTF-EVENT-CANCEL         VALUE "C".
001600        05  FILLER                       PIC X(40).
001700 
