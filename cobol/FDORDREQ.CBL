000100*
000200*    FDORDREQ.CBL
000300*    FILE SECTION ENTRY AND RECORD LAYOUTS FOR THE ORDER-REQUEST
000400*    FILE.  ONE ORDER-REQUEST-HEADER IS FOLLOWED ON THE FILE BY
000500*    THE ORDER-REQUEST-LINE-ITEM RECORDS GIVEN IN LINE-ITEM-COUNT
000600*
000700    FD  ORDER-REQUEST-FILE
000800        LABEL RECORDS ARE STANDARD.
000900 
001000    01  ORDER-REQUEST-HEADER.
001100        05  ORQ-CUSTOMER-ID              PIC 9(10).
001200        05  ORQ-MEMBER-ID                PIC X(20).
001300        05  ORQ-MEMBER-COUPON-ID         PIC 9(10).
001400        05  ORQ-STORE-NAME               PIC X(30).
001500        05  ORQ-RECIPIENT-NAME           PIC X(20).
001600        05  ORQ-RECIPIENT-PHONE          PIC X(13).
001700        05  ORQ-RECIPIENT-ADDRESS        PIC X(60).
001800        05  ORQ-AMOUNTS.
001900            10  ORQ-ORIGIN-PRODUCT-AMT   PIC S9(9).
002000            10  ORQ-TOTAL-DISCOUNT-AMT   PIC S9(9).
002100            10  ORQ-PAYMENT-AMT          PIC S9(9).
002200        05  ORQ-AMOUNTS-X REDEFINES ORQ-AMOUNTS
002300                                         PIC X(27).
002400        05  ORQ-DELIVERY-FEE             PIC S9(7).
002500        05  ORQ-ORDER-MEMO               PIC X(50).
002600        05  ORQ-CARD-NUMBER              PIC X(20).
002700        05  ORQ-CARD-COMPANY             PIC X(15).
002800        05  ORQ-LINE-ITEM-COUNT          PIC 9(2).
002900        05  FILLER                       PIC X(16).
003000 
003100    01  ORDER-REQUEST-LINE-ITEM.
003200        05  ORQ-LN-PRODUCT-ID            PIC 9(10).
003300        05  ORQ-LN-COUPON-ID             PIC 9(10).
003400        05  ORQ-LN-PRODUCT-NAME          PIC X(30).
003500        05  ORQ-LN-ORIGIN-PRICE          PIC S9(9).
003600        05  ORQ-LN-DISCOUNT-AMT          PIC S9(9).
003700        05  ORQ-LN-FINAL-PRICE           PIC S9(9).
003800        05  ORQ-LN-QUANTITY              PIC 9(4).
003900        05  ORQ-LN-LINE-STATUS           PIC X(2).
004000        05  FILLER                       PIC X(17).
004100 
