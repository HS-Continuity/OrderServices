000100*
000200*    FDPYMT.CBL
000300*    FILE SECTION ENTRY FOR THE PAYMENT-INFORMATION FILE
000400*    ONE RECORD WRITTEN PER ACCEPTED ORDER
000500*
000600    FD  PAYMENT-INFORMATION-FILE
000700        LABEL RECORDS ARE STANDARD.
000800 
000900    01  PAYMENT-INFORMATION-RECORD.
001000        05  PAY-ORDER-ID                 PIC X(19).
001100        05  PAY-ORIGIN-PRODUCT-PRICE     PIC S9(9).
001200        05  PAY-DISCOUNT-AMOUNT          PIC S9(9).
001300        05  PAY-PAYMENT-AMOUNT           PIC S9(9).
001400        05  PAY-DELIVERY-FEE             PIC S9(7).
001500        05  PAY-CARD-NUMBER              PIC X(20).
001600        05  FILLER                       PIC X(07).
001700 
