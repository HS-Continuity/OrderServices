000100*
000200* wsstatbl.cbl
000300*
000400*-----------------------------------------------------------------
000500*    STATUS-TRANSITION POLICY TABLE - ONE ENTRY PER REQUESTABLE
000600*    STATUS, CARRYING THE SET OF CURRENT STATUSES THAT MAY
000700*    LEGALLY MOVE TO IT.  SEARCHED BY PL-CHECK-STATUS-
000800*    TRANSITION.CBL.  LOADED AT COMPILE TIME - NO INPUT FILE.
000900*-----------------------------------------------------------------
001000*
001100    01  W-TRANS-TABLE-VALUES.
001200        05  FILLER                       PIC X(14) VALUE
001300            "PCPD          ".
001400        05  FILLER                       PIC X(14) VALUE
001500            "PPPC          ".
001600        05  FILLER                       PIC X(14) VALUE
001700            "ARPP          ".
001800        05  FILLER                       PIC X(14) VALUE
001900            "SHAR          ".
002000        05  FILLER                       PIC X(14) VALUE
002100            "INSH          ".
002200        05  FILLER                       PIC X(14) VALUE
002300            "DCIN          ".
002400        05  FILLER                       PIC X(14) VALUE
002500            "CAPDPCPP      ".
002600        05  FILLER                       PIC X(14) VALUE
002700            "RQPCPPARSHINDC".
002800        05  FILLER                       PIC X(14) VALUE
002900            "RFRQ          ".
003000 
003100    01  W-TRANS-TABLE REDEFINES W-TRANS-TABLE-VALUES.
003200        05  W-TRANS-ENTRY OCCURS 9 TIMES
003300                           INDEXED BY W-TRANS-IDX.
003400            10  W-TRANS-REQUESTED-STATUS   PIC X(02).
003500            10  W-TRANS-ALLOWED-LIST.
003600                15  W-TRANS-ALLOWED-CODE OCCURS 6 TIMES
003700                               INDEXED BY W-TRANS-ALW-IDX
003800                               PIC X(02).
003900 
004000    01  W-TRANSITION-VALID                  PIC X.
004100        88  TRANSITION-IS-VALID             VALUE "Y".
004200 
