000100*
000200*    PL-LOOK-FOR-STOCK-RECORD.CBL
000300*    BINARY SEARCH OF W-STOCK-TABLE, KEYED ON W-STOCK-SEARCH-ID.
000400*    CALLER SETS W-STOCK-SEARCH-ID BEFORE THE PERFORM
000500*
000600 LOOK-FOR-STOCK-RECORD.
000700 
000800     SET W-STOCK-IDX TO 1.
000900     MOVE "N" TO W-FOUND-STOCK-RECORD.
001000     SEARCH ALL W-STOCK-ENTRY
001100         AT END
001200             NEXT SENTENCE
001300         WHEN W-STOCK-TAB-PRODUCT-ID (W-STOCK-IDX)
001400                                          = W-STOCK-SEARCH-ID
001500             MOVE "Y" TO W-FOUND-STOCK-RECORD
001600             MOVE W-STOCK-TAB-FLAG (W-STOCK-IDX)
001700                                      TO W-STOCK-AVAILABLE-FLAG.
001800 
