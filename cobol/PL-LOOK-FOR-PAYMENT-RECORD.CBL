000100*
000200*    PL-LOOK-FOR-PAYMENT-RECORD.CBL
000300*    BINARY SEARCH OF W-PYMT-TABLE, KEYED ON W-PYMT-SEARCH-ID.
000400*    CALLER SETS W-PYMT-SEARCH-ID BEFORE THE PERFORM.
000500*
000600 LOOK-FOR-PAYMENT-RECORD.
000700 
000800     SET W-PYMT-IDX TO 1.
000900     MOVE "N" TO W-FOUND-PYMT-RECORD.
001000     SEARCH ALL W-PYMT-ENTRY
001100         AT END
001200             NEXT SENTENCE
001300         WHEN W-PYMT-ORDER-ID (W-PYMT-IDX)
001400                                   = W-PYMT-SEARCH-ID
001500             MOVE "Y" TO W-FOUND-PYMT-RECORD
001600             MOVE W-PYMT-PAYMENT-AMT (W-PYMT-IDX)
001700                                   TO W-LOOKUP-PAYMENT-AMT.
001800 
