000100*
000200*    FDCOUPON.CBL
000300*    FILE SECTION ENTRY FOR THE COUPON-STATUS FILE
000400*    SORTED BY COUPON-ID - LOADED ONE TIME INTO W-COUPON-TABLE
000500*
000600    FD  COUPON-STATUS-FILE
000700        LABEL RECORDS ARE STANDARD.
000800 
000900    01  COUPON-STATUS-RECORD.
001000        05  CPN-COUPON-ID                PIC 9(10).
001100        05  CPN-USED-FLAG                PIC X(01).
001200        05  FILLER                       PIC X(09).
001300 
