000100*
000200*    SLSTOCK.CBL
000300*    FILE-CONTROL ENTRY FOR THE STOCK-AVAILABILITY FILE
000400*
000500    SELECT STOCK-AVAILABILITY-FILE ASSIGN TO STOCKAV
000600           ORGANIZATION IS SEQUENTIAL.
000700 
